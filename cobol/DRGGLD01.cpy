000100******************************************************************
000200*    COPYBOOK DRGGLD01
000300*    GOLD INPUT RECORD (SCORE A TROIS METRIQUES POUR 7-SELECT-GOLD)
000400******************************************************************
000500*    01/07/1989  PRG  TM-0108  CREATION DU LAYOUT GOLD INPUT      TM-0108 
000600******************************************************************
000700 01  DRG-GLD-RECORD.
000800     05 GLD-SEQ                    PIC 9(5).
000900     05 GLD-LABEL                   PIC X(20).
001000     05 GLD-X                       PIC S9(5)V9(4).
001100     05 GLD-Y                       PIC S9(5)V9(4).
001200     05 GLD-Z                       PIC S9(5)V9(4).
001300     05 FILLER                      PIC X(8).
001400*--------------------------------------------------------------*
001500*    VUE REDEFINIE 1 - X/Y/Z EN TABLE DE 3 POUR LE PRODUIT S=XYZ
001600*--------------------------------------------------------------*
001700 01  DRG-GLD-METRIC-VIEW REDEFINES DRG-GLD-RECORD.
001800     05 FILLER                      PIC X(25).
001900     05 GLD-METRIC-VALUES OCCURS 3  PIC S9(5)V9(4).
002000     05 FILLER                      PIC X(8).
002100*--------------------------------------------------------------*
002200*    VUE REDEFINIE 2 - CLE ET LIBELLE EN TABLE DE 1 (ALIGNEMENT
002300*    AVEC LES AUTRES UNITES POUR LES COMPARAISONS DE RANG)
002400*--------------------------------------------------------------*
002500 01  DRG-GLD-LABEL-VIEW REDEFINES DRG-GLD-RECORD.
002600     05 FILLER                      PIC X(5).
002700     05 GLD-LABEL-VALUES OCCURS 1   PIC X(20).
002800     05 FILLER                      PIC X(35).
