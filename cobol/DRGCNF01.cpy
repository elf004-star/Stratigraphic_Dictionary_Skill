000100******************************************************************
000200*    COPYBOOK DRGCNF01
000300*    CONFIDENCE RECORD (SORTIE DE 4-CALC-CONFIDENCE)
000400*    UNE LIGNE PAR COUPLE MANOEUVRE/CATEGORIE AVEC RECOUVREMENT
000500******************************************************************
000600*    30/06/1989  PRG  TM-0107  CREATION DU LAYOUT CONFIDENCE      TM-0107 
000700******************************************************************
000800 01  DRG-CNF-RECORD.
000900     05 CNF-SEQ                    PIC 9(5).
001000     05 CNF-CATEGORY                PIC X(20).
001100     05 CNF-VALUE                   PIC S9(1)V9(6).
001200     05 FILLER                      PIC X(10).
001300*--------------------------------------------------------------*
001400*    VUE REDEFINIE 1 - CLE ET CATEGORIE EN UNE SEULE ZONE
001500*    ALPHANUMERIQUE (COMPARAISON RAPIDE DANS 8-PIVOT-AGGREGATE)
001600*--------------------------------------------------------------*
001700 01  DRG-CNF-KEY-VIEW REDEFINES DRG-CNF-RECORD.
001800     05 CNF-KEY-ALPHA                PIC X(25).
001900     05 FILLER                      PIC X(17).
002000*--------------------------------------------------------------*
002100*    VUE REDEFINIE 2 - VALEUR DE CONFIANCE VUE EN TABLE DE 1
002200*    (UNIFORMISE LA BOUCLE DE PONDERATION AVEC LES AUTRES UNITES)
002300*--------------------------------------------------------------*
002400 01  DRG-CNF-VAL-VIEW REDEFINES DRG-CNF-RECORD.
002500     05 FILLER                      PIC X(25).
002600     05 CNF-VAL-VALUES OCCURS 1     PIC S9(1)V9(6).
002700     05 FILLER                      PIC X(10).
