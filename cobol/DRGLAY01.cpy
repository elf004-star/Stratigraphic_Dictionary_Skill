000100******************************************************************
000200*    COPYBOOK DRGLAY01
000300*    FORMATION-LAYER RECORD (TABLE DE REFERENCE STRATIGRAPHIQUE)
000400*    CLASSEE DE HAUT EN BAS PAR PROFONDEUR CROISSANTE
000500******************************************************************
000600*    25/06/1989  PRG  TM-0102  CREATION DU LAYOUT FORMATION-LAYER TM-0102 
000700******************************************************************
000800 01  DRG-LAY-RECORD.
000900     05 LAY-NAME                    PIC X(20).
001000     05 LAY-TOP-DEPTH                PIC S9(5)V9(2).
001100     05 LAY-BOT-DEPTH                PIC S9(5)V9(2).
001200     05 LAY-CATEGORY                 PIC X(20).
001300     05 FILLER                      PIC X(13).
001400*--------------------------------------------------------------*
001500*    VUE REDEFINIE 1 - BORNES HAUT/BAS EN TABLE DE 2
001600*--------------------------------------------------------------*
001700 01  DRG-LAY-DEPTH-VIEW REDEFINES DRG-LAY-RECORD.
001800     05 FILLER                      PIC X(20).
001900     05 LAY-DEPTH-VALUES OCCURS 2   PIC S9(5)V9(2).
002000     05 FILLER                      PIC X(33).
002100*--------------------------------------------------------------*
002200*    VUE REDEFINIE 2 - NOM/CATEGORIE EN TABLE DE 2
002300*--------------------------------------------------------------*
002400 01  DRG-LAY-NAME-VIEW REDEFINES DRG-LAY-RECORD.
002500     05 LAY-NAME-VALUES OCCURS 2    PIC X(20).
002600     05 FILLER                      PIC X(27).
