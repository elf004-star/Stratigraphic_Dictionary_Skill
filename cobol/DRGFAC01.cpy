000100******************************************************************
000200*    COPYBOOK DRGFAC01
000300*    FACTOR RECORD (SORTIE DE 2-CALC-FACTORS)
000400*    CLE DE LA MANOEUVRE PLUS LES FACTEURS D'EFFICACITE DE FORAGE
000500******************************************************************
000600*    28/06/1989  PRG  TM-0105  CREATION DU LAYOUT FACTOR          TM-0105 
000700*    14/05/1996  PRG  TM-0255  AJOUT DE L'INDICE ESM (6000/MSE)   TM-0255 
000800******************************************************************
000900 01  DRG-FAC-RECORD.
001000     05 RUN-SEQ                    PIC 9(5).
001100     05 RUN-ENTRY-NO                PIC 9(3).
001200     05 RUN-BIT-TYPE                PIC X(16).
001300     05 RUN-MAKER                   PIC X(16).
001400     05 FAC-ADJ-WOB                  PIC S9(4)V9(4).
001500     05 FAC-ADJ-RPM                  PIC S9(4)V9(4).
001600     05 FAC-DSE                      PIC S9(7)V9(4).
001700     05 FAC-F1                       PIC S9(5)V9(4).
001800     05 FAC-F2                       PIC S9(5)V9(4).
001900     05 FAC-MAIN                     PIC S9(5)V9(2).
002000     05 FAC-MSE                      PIC S9(7)V9(2).
002100     05 FAC-ESM                      PIC S9(5)V9(2).
002200     05 FAC-ERROR-FLAG               PIC X(1).
002300         88 FAC-IN-ERROR                     VALUE 'E'.
002400         88 FAC-NOT-IN-ERROR                 VALUE ' '.
002500     05 FILLER                      PIC X(14).
002600*--------------------------------------------------------------*
002700*    VUE REDEFINIE 1 - F1/F2 EN TABLE DE 2 (CALCUL DU FACTEUR
002800*    PRINCIPAL PAR BOUCLE PONDEREE 0,68/0,32)
002900*--------------------------------------------------------------*
003000 01  DRG-FAC-F-VIEW REDEFINES DRG-FAC-RECORD.
003100     05 FILLER                      PIC X(67).
003200     05 FAC-F-VALUES OCCURS 2       PIC S9(5)V9(4).
003300     05 FILLER                      PIC X(38).
003400*--------------------------------------------------------------*
003500*    VUE REDEFINIE 2 - WOB/RPM AJUSTES EN TABLE DE 2
003600*--------------------------------------------------------------*
003700 01  DRG-FAC-ADJ-VIEW REDEFINES DRG-FAC-RECORD.
003800     05 FILLER                      PIC X(40).
003900     05 FAC-ADJ-VALUES OCCURS 2     PIC S9(4)V9(4).
004000     05 FILLER                      PIC X(67).
