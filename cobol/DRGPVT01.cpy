000100******************************************************************
000200*    COPYBOOK DRGPVT01
000300*    PIVOT OUTPUT RECORD (SORTIE DE 8-PIVOT-AGGREGATE)
000400*    UNE LIGNE PAR LIBELLE - COLONNES AGREGEES FIXES
000500******************************************************************
000600*    02/07/1989  PRG  TM-0109  CREATION DU LAYOUT PIVOT OUTPUT    TM-0109 
000700*    21/10/1997  PRG  TM-0277  AJOUT ESM MOYEN PONDERE            TM-0277 
000800******************************************************************
000900 01  DRG-PVT-RECORD.
001000     05 PVT-LABEL                   PIC X(20).
001100     05 PVT-TOTAL-FOOTAGE            PIC S9(7)V9(2).
001200     05 PVT-AVG-DRILL-TIME           PIC S9(7)V9(2).
001300     05 PVT-MAX-MECH-RATE            PIC S9(7)V9(2).
001400     05 PVT-MIN-MSE                  PIC S9(7)V9(2).
001500     05 PVT-RUN-COUNT                PIC S9(7)V9(2).
001600     05 PVT-AVG-ESM                  PIC S9(7)V9(2).
001700     05 FILLER                      PIC X(10).
001800*--------------------------------------------------------------*
001900*    VUE REDEFINIE 1 - LES SIX COLONNES AGREGEES EN TABLE DE 6
002000*    (ARRONDI ROUND-HALF-UP A 2 DECIMALES DANS UNE SEULE BOUCLE)
002100*--------------------------------------------------------------*
002200 01  DRG-PVT-AGG-VIEW REDEFINES DRG-PVT-RECORD.
002300     05 FILLER                      PIC X(20).
002400     05 PVT-AGG-VALUES OCCURS 6     PIC S9(7)V9(2).
002500     05 FILLER                      PIC X(10).
002600*--------------------------------------------------------------*
002700*    VUE REDEFINIE 2 - LIBELLE SEUL EN TABLE DE 1 (ALIGNEMENT
002800*    AVEC LA CLE DE GROUPE DES AUTRES UNITES)
002900*--------------------------------------------------------------*
003000 01  DRG-PVT-LABEL-VIEW REDEFINES DRG-PVT-RECORD.
003100     05 PVT-LABEL-VALUES OCCURS 1   PIC X(20).
003200     05 FILLER                      PIC X(64).
