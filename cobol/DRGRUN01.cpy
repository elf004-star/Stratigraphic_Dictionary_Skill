000100******************************************************************
000200*    COPYBOOK DRGRUN01
000300*    DRILLING-RUN RECORD (ENTREE BRUTE DES MANOEUVRES DE FORAGE)
000400*    UN ENREGISTREMENT PAR MANOEUVRE D'OUTIL, TRIE PAR PROFONDEUR
000500******************************************************************
000600*    23/06/1989  PRG  TM-0100  CREATION DU LAYOUT DRILLING-RUN    TM-0100 
000700*    11/02/1991  PRG  TM-0144  AJOUT DES BORNES A/B POMPE-DEBIT   TM-0144 
000800******************************************************************
000900 01  DRG-RUN-RECORD.
001000     05 RUN-SEQ                    PIC 9(5).
001100     05 RUN-ENTRY-NO                PIC 9(3).
001200     05 RUN-BIT-TYPE                PIC X(16).
001300     05 RUN-MAKER                   PIC X(16).
001400     05 RUN-START-DEPTH             PIC S9(5)V9(2).
001500     05 RUN-END-DEPTH               PIC S9(5)V9(2).
001600     05 RUN-FOOTAGE                 PIC S9(5)V9(2).
001700     05 RUN-DRILL-TIME              PIC S9(4)V9(2).
001800     05 RUN-MUD-DENSITY             PIC S9(2)V9(2).
001900     05 RUN-MECH-RATE               PIC S9(4)V9(2).
002000     05 RUN-BIT-SIZE                PIC S9(3)V9(2).
002100     05 RUN-START-FORM              PIC X(20).
002200     05 RUN-END-FORM                PIC X(20).
002300     05 RUN-PARAM-BOUNDS.
002400         10 RUN-WOB-A               PIC S9(4)V9(2).
002500         10 RUN-WOB-B               PIC S9(4)V9(2).
002600         10 RUN-RPM-A               PIC S9(4)V9(2).
002700         10 RUN-RPM-B               PIC S9(4)V9(2).
002800         10 RUN-FLOW-A              PIC S9(4)V9(2).
002900         10 RUN-FLOW-B              PIC S9(4)V9(2).
003000         10 RUN-PUMP-A              PIC S9(4)V9(2).
003100         10 RUN-PUMP-B              PIC S9(4)V9(2).
003200     05 FILLER                      PIC X(10).
003300*--------------------------------------------------------------*
003400*    VUE REDEFINIE 1 - LES 4 COUPLES BORNE-A/BORNE-B EN TABLE
003500*    (SERT AU CALCUL DU COEFFICIENT K DANS 2-CALC-FACTORS)
003600*--------------------------------------------------------------*
003700 01  DRG-RUN-PAIR-VIEW REDEFINES DRG-RUN-RECORD.
003800     05 FILLER                      PIC X(122).
003900     05 RUN-PAIR-VALUES OCCURS 8    PIC S9(4)V9(2).
004000     05 FILLER                      PIC X(10).
004100*--------------------------------------------------------------*
004200*    VUE REDEFINIE 2 - FORMATION DE DEBUT ET DE FIN EN TABLE
004300*    (SERT A LA BOUCLE "POUR CHAQUE FORMATION" DE 3-MAP-DEPTHS)
004400*--------------------------------------------------------------*
004500 01  DRG-RUN-FORM-VIEW REDEFINES DRG-RUN-RECORD.
004600     05 FILLER                      PIC X(82).
004700     05 RUN-FORM-VALUES OCCURS 2    PIC X(20).
004800     05 FILLER                      PIC X(58).
004900*--------------------------------------------------------------*
005000*    VUE REDEFINIE 3 - OUTIL/FABRICANT EN TABLE (COMPARAISON
005100*    DE SEQUENCE DANS 1-MERGE-RUNS)
005200*--------------------------------------------------------------*
005300 01  DRG-RUN-ID-VIEW REDEFINES DRG-RUN-RECORD.
005400     05 FILLER                      PIC X(8).
005500     05 RUN-ID-VALUES OCCURS 2      PIC X(16).
005600     05 FILLER                      PIC X(140).
