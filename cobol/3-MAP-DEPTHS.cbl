000100******************************************************************
000200*    PROGRAM-ID.  3-MAP-DEPTHS
000300******************************************************************
000400 IDENTIFICATION DIVISION.
000500 PROGRAM-ID.     3-MAP-DEPTHS.
000600 AUTHOR.         P. RIGAUD.
000700 INSTALLATION.   SERVICE GEOLOGIE - ATELIER SONDAGES.
000800 DATE-WRITTEN.   29/06/1989.
000900 DATE-COMPILED.
001000 SECURITY.       USAGE INTERNE ATELIER SONDAGES UNIQUEMENT.
001100******************************************************************
001200*    JOURNAL DES MODIFICATIONS
001300*--------------------------------------------------------------*
001400*    29/06/1989  PRG  TM-0106  PREMIERE VERSION - PROJECTION DES  TM-0106 
001500*                              POSITIONS DU DICTIONNAIRE SUR LES
001600*                              BORNES DE LA COUCHE PARENTE
001700*    12/09/1990  PRG  TM-0138  PREDICTION DE LA COUCHE PAR        TM-0138 
001800*                              PROFONDEUR REELLE ET COMPARAISON
001900*                              AVEC LE PARENT DU DICTIONNAIRE
002000*    03/08/1993  PRG  TM-0190  AJOUT DES VERDICTS I/L/H/U ET DE   TM-0190 
002100*                              L'AJUSTEMENT DE PROFONDEUR
002200*    17/01/1995  PRG  TM-0218  REGLE PARTICULIERE DU COUPLE H/H   TM-0218 
002300*                              ET L/L (MOYENNE DES BORNES)
002400*    19/09/1998  LFB  TM-0301  CONTROLE AN 2000 - AUCUN CHAMP DATETM-0301 
002500*                              DANS CE PROGRAMME, RAS
002600*    09/06/2000  LFB  TM-0318  SUPPRESSION DE LA COMPARAISON DE   TM-0318 
002700*                              NOM PAR SUFFIXE - COMPARAISON EXACTE
002800*                              UNIQUEMENT (DONNEES A NOMS FIXES)
002900******************************************************************
003000 ENVIRONMENT DIVISION.
003100 CONFIGURATION SECTION.
003200 SPECIAL-NAMES.
003300     C01 IS TOP-OF-FORM
003400     CLASS DRG-NUMERIC-CLASS IS '0' THRU '9'.
003500 INPUT-OUTPUT SECTION.
003600 FILE-CONTROL.
003700
003800     SELECT F-MERGED-RUN    ASSIGN TO "2-mergedrn.dat"
003900             ORGANIZATION LINE SEQUENTIAL
004000             FILE STATUS IS WS-FS-MRG.
004100
004200     SELECT F-DICTIONARY    ASSIGN TO "5-dictmast.dat"
004300             ORGANIZATION LINE SEQUENTIAL
004400             FILE STATUS IS WS-FS-DIC.
004500
004600     SELECT F-FORM-LAYER    ASSIGN TO "1-formlayr.dat"
004700             ORGANIZATION LINE SEQUENTIAL
004800             FILE STATUS IS WS-FS-LAY.
004900
005000     SELECT F-DEPTH-MAP     ASSIGN TO "4-depthmap.dat"
005100             ORGANIZATION LINE SEQUENTIAL
005200             FILE STATUS IS WS-FS-MAP.
005300
005400******************************************************************
005500 DATA DIVISION.
005600 FILE SECTION.
005700
005800 FD  F-MERGED-RUN.
005900     COPY DRGMRG01.
006000
006100 FD  F-DICTIONARY.
006200     COPY DRGDIC01.
006300
006400 FD  F-FORM-LAYER.
006500     COPY DRGLAY01.
006600
006700 FD  F-DEPTH-MAP.
006800     COPY DRGMAP01.
006900
007000******************************************************************
007100 WORKING-STORAGE SECTION.
007200
007300 1   FILE-WORKING-MANAGER.
007400     05  FIN-ENREG                PIC  X(01) VALUE  SPACE.
007500         88  FF                              VALUE  HIGH-VALUE.
007600     05  FIN-DIC                  PIC  X(01) VALUE  SPACE.
007700         88  FF-DIC                           VALUE  HIGH-VALUE.
007800     05  FIN-LAY                  PIC  X(01) VALUE  SPACE.
007900         88  FF-LAY                           VALUE  HIGH-VALUE.
008000
008100 77  WS-FS-MRG                     PIC X(02) VALUE '00'.
008200 77  WS-FS-DIC                     PIC X(02) VALUE '00'.
008300 77  WS-FS-LAY                     PIC X(02) VALUE '00'.
008400 77  WS-FS-MAP                     PIC X(02) VALUE '00'.
008500
008600 77  WS-READ-COUNT                 PIC 9(5)  COMP VALUE 0.
008700 77  WS-DIC-COUNT                  PIC 9(5)  COMP VALUE 0.
008800 77  WS-LAY-COUNT                  PIC 9(5)  COMP VALUE 0.
008900 77  WS-SEARCH-IX                  PIC 9(5)  COMP VALUE 0.
009000 77  WS-END-IX                     PIC 9(1)  COMP VALUE 0.
009100
009200 1   TABLE-WORKING-MANAGER.
009300*    DICTIONNAIRE MAITRE EN MEMOIRE - RECHERCHE SEQUENTIELLE
009400     05 WT-DIC-TABLE OCCURS 2000.
009500         10 WT-DIC-NAME              PIC X(20).
009600         10 WT-DIC-PARENT             PIC X(20).
009700         10 WT-DIC-TOP-POS            PIC S9(1)V9(6).
009800         10 WT-DIC-BOT-POS            PIC S9(1)V9(6).
009900
010000*    TABLE DE REFERENCE STRATIGRAPHIQUE EN MEMOIRE
010100     05 WT-LAY-TABLE OCCURS 2000.
010200         10 WT-LAY-NAME               PIC X(20).
010300         10 WT-LAY-TOP-DEPTH          PIC S9(5)V9(2).
010400         10 WT-LAY-BOT-DEPTH          PIC S9(5)V9(2).
010500         10 WT-LAY-CATEGORY           PIC X(20).
010600
010700     05 WS-MAX-BOTTOM-DEPTH          PIC S9(5)V9(2) VALUE 0.
010800     05 WS-MAX-BOTTOM-LAYER          PIC X(20) VALUE SPACE.
010900
011000 1   CALCUL-WORKING-MANAGER.
011100*    ZONES DE TRAVAIL PARTAGEES PAR LES DEUX PASSES (DEBUT/FIN)
011200*    REGROUPEES EN UNE SEULE VUE REDEFINIE POUR Y DEPOSER SOIT
011300*    LA FORMATION DE DEBUT SOIT CELLE DE FIN
011400 01  DRG-CUR-FORM-AREA.
011500     05 WS-CUR-FORM-NAME             PIC X(20).
011600     05 WS-CUR-ACTUAL-DEPTH          PIC S9(5)V9(2).
011700 01  DRG-CUR-FORM-R REDEFINES DRG-CUR-FORM-AREA.
011800     05 FILLER                      PIC X(27).
011900
012000     05 WS-CUR-PARENT                PIC X(20).
012100     05 WS-CUR-TOP-POS               PIC S9(1)V9(6).
012200     05 WS-CUR-BOT-POS               PIC S9(1)V9(6).
012300     05 WS-CUR-TOP-DEPTH             PIC S9(5)V9(2).
012400     05 WS-CUR-BOT-DEPTH             PIC S9(5)V9(2).
012500     05 WS-CUR-PREDICTED             PIC X(20).
012600     05 WS-CUR-CONSISTENT            PIC X(1).
012700     05 WS-CUR-VERDICT               PIC X(1).
012800     05 WS-CUR-LO                    PIC S9(5)V9(2).
012900     05 WS-CUR-HI                    PIC S9(5)V9(2).
013000     05 WS-CUR-ADJUSTED              PIC S9(5)V9(2).
013100
013200     05 WS-CUR-MAPPED-UNDEF          PIC X(1) VALUE 'N'.
013300         88 WS-MAPPED-IS-UNDEF              VALUE 'Y'.
013400         88 WS-MAPPED-IS-DEFINED            VALUE 'N'.
013500
013600     05 WS-DIC-FOUND                 PIC X(1) VALUE 'N'.
013700         88 WS-DIC-ENTRY-FOUND               VALUE 'Y'.
013800     05 WS-LAY-FOUND                 PIC X(1) VALUE 'N'.
013900         88 WS-PARENT-LAYER-FOUND            VALUE 'Y'.
014000     05 WS-PREDICT-FOUND             PIC X(1) VALUE 'N'.
014100         88 WS-PREDICTED-LAYER-FOUND         VALUE 'Y'.
014200
014300*    RESULTATS DE LA PASSE DEBUT, CONSERVES LE TEMPS DE TRAITER
014400*    LA PASSE FIN POUR APPLIQUER LA REGLE DU COUPLE H/H - L/L
014500     05 WS-START-VERDICT             PIC X(1).
014600     05 WS-START-TOP-DEPTH           PIC S9(5)V9(2).
014700     05 WS-START-BOT-DEPTH           PIC S9(5)V9(2).
014800     05 WS-START-ADJUSTED            PIC S9(5)V9(2).
014900     05 WS-END-VERDICT               PIC X(1).
015000     05 WS-END-TOP-DEPTH             PIC S9(5)V9(2).
015100     05 WS-END-BOT-DEPTH             PIC S9(5)V9(2).
015200     05 WS-END-ADJUSTED              PIC S9(5)V9(2).
015300
015400******************************************************************
015500 PROCEDURE DIVISION.
015600******************************************************************
015700 0000-MAIN-PROCEDURE.
015800
015900     PERFORM 1000-INITIALIZE-THRU-EXIT
016000     PERFORM 2000-PROCESS-RECORD-THRU-EXIT UNTIL FF
016100     PERFORM 8000-PRINT-TOTALS-THRU-EXIT
016200     PERFORM 9000-TERMINATE-THRU-EXIT
016300     STOP RUN
016400     .
016500
016600*----------------------------------------------------------------*
016700*    CHARGEMENT DES TABLES DE REFERENCE ET OUVERTURE DES FICHIERS
016800*----------------------------------------------------------------*
016900 1000-INITIALIZE-THRU-EXIT.
017000
017100     OPEN INPUT  F-DICTIONARY
017200     PERFORM 1100-LOAD-DICTIONARY-THRU-EXIT UNTIL FF-DIC
017300     CLOSE F-DICTIONARY
017400
017500     OPEN INPUT  F-FORM-LAYER
017600     PERFORM 1200-LOAD-LAYERS-THRU-EXIT UNTIL FF-LAY
017700     CLOSE F-FORM-LAYER
017800
017900     OPEN INPUT  F-MERGED-RUN
018000     OPEN OUTPUT F-DEPTH-MAP
018100
018200     READ F-MERGED-RUN
018300         AT END
018400             SET FF TO TRUE
018500     END-READ
018600     .
018700 1000-EXIT.
018800     EXIT.
018900
019000 1100-LOAD-DICTIONARY-THRU-EXIT.
019100
019200     READ F-DICTIONARY
019300         AT END
019400             SET FF-DIC TO TRUE
019500         NOT AT END
019600             ADD 1 TO WS-DIC-COUNT
019700             MOVE DIC-NAME   TO WT-DIC-NAME (WS-DIC-COUNT)
019800             MOVE DIC-PARENT TO WT-DIC-PARENT (WS-DIC-COUNT)
019900             MOVE DIC-TOP-POS TO WT-DIC-TOP-POS (WS-DIC-COUNT)
020000             MOVE DIC-BOT-POS TO WT-DIC-BOT-POS (WS-DIC-COUNT)
020100     END-READ
020200     .
020300 1100-EXIT.
020400     EXIT.
020500
020600 1200-LOAD-LAYERS-THRU-EXIT.
020700
020800     READ F-FORM-LAYER
020900         AT END
021000             SET FF-LAY TO TRUE
021100         NOT AT END
021200             ADD 1 TO WS-LAY-COUNT
021300             MOVE LAY-NAME     TO WT-LAY-NAME (WS-LAY-COUNT)
021400             MOVE LAY-TOP-DEPTH TO WT-LAY-TOP-DEPTH (WS-LAY-COUNT)
021500             MOVE LAY-BOT-DEPTH TO WT-LAY-BOT-DEPTH (WS-LAY-COUNT)
021600             MOVE LAY-CATEGORY TO WT-LAY-CATEGORY (WS-LAY-COUNT)
021700             IF LAY-BOT-DEPTH > WS-MAX-BOTTOM-DEPTH
021800                 MOVE LAY-BOT-DEPTH TO WS-MAX-BOTTOM-DEPTH
021900                 MOVE LAY-NAME      TO WS-MAX-BOTTOM-LAYER
022000             END-IF
022100     END-READ
022200     .
022300 1200-EXIT.
022400     EXIT.
022500
022600*----------------------------------------------------------------*
022700*    TRAITEMENT D'UNE MANOEUVRE - FORMATIONS DE DEBUT ET DE FIN
022800*----------------------------------------------------------------*
022900 2000-PROCESS-RECORD-THRU-EXIT.
023000
023100     ADD 1 TO WS-READ-COUNT
023200     MOVE MRG-SEQ TO RUN-SEQ
023300
023400     MOVE MRG-START-FORM  TO WS-CUR-FORM-NAME
023500     MOVE MRG-START-DEPTH TO WS-CUR-ACTUAL-DEPTH
023600     PERFORM 2100-MAP-ONE-FORMATION-THRU-EXIT
023700     PERFORM 2500-MOVE-TO-START-THRU-EXIT
023800
023900     MOVE MRG-END-FORM    TO WS-CUR-FORM-NAME
024000     MOVE MRG-END-DEPTH   TO WS-CUR-ACTUAL-DEPTH
024100     PERFORM 2100-MAP-ONE-FORMATION-THRU-EXIT
024200     PERFORM 2600-MOVE-TO-END-THRU-EXIT
024300
024400     PERFORM 2700-APPLY-PAIR-RULE-THRU-EXIT
024500     PERFORM 3000-WRITE-RECORD-THRU-EXIT
024600
024700     READ F-MERGED-RUN
024800         AT END
024900             SET FF TO TRUE
025000     END-READ
025100     .
025200 2000-EXIT.
025300     EXIT.
025400
025500*----------------------------------------------------------------*
025600*    PROJECTION D'UNE FORMATION (DEBUT OU FIN) SUR LA COUCHE
025700*    PARENTE, PREDICTION PAR PROFONDEUR, VERDICT ET AJUSTEMENT
025800*----------------------------------------------------------------*
025900 2100-MAP-ONE-FORMATION-THRU-EXIT.
026000
026100     PERFORM 2110-LOOKUP-DICTIONARY-THRU-EXIT
026200     PERFORM 2200-MAP-POSITIONS-THRU-EXIT
026300     PERFORM 2300-PREDICT-LAYER-THRU-EXIT
026400     PERFORM 2400-SET-CONSISTENCY-THRU-EXIT
026500     PERFORM 2410-SET-VERDICT-THRU-EXIT
026600     PERFORM 2420-SET-ADJUSTED-THRU-EXIT
026700     .
026800 2100-EXIT.
026900     EXIT.
027000
027100 2110-LOOKUP-DICTIONARY-THRU-EXIT.
027200
027300     SET WS-DIC-FOUND TO 'N'
027400     MOVE 'UNKNOWN' TO WS-CUR-PARENT
027500     MOVE 0 TO WS-CUR-TOP-POS
027600     MOVE 1 TO WS-CUR-BOT-POS
027700
027800     PERFORM 2120-SCAN-DICTIONARY-THRU-EXIT
027900         VARYING WS-SEARCH-IX FROM 1 BY 1
028000         UNTIL WS-SEARCH-IX > WS-DIC-COUNT
028100         OR WS-DIC-ENTRY-FOUND
028200     .
028300 2110-EXIT.
028400     EXIT.
028500
028600 2120-SCAN-DICTIONARY-THRU-EXIT.
028700
028800     IF WT-DIC-NAME (WS-SEARCH-IX) = WS-CUR-FORM-NAME
028900         SET WS-DIC-ENTRY-FOUND TO TRUE
029000         MOVE WT-DIC-PARENT (WS-SEARCH-IX)  TO WS-CUR-PARENT
029100         MOVE WT-DIC-TOP-POS (WS-SEARCH-IX) TO WS-CUR-TOP-POS
029200         MOVE WT-DIC-BOT-POS (WS-SEARCH-IX) TO WS-CUR-BOT-POS
029300     END-IF
029400     .
029500 2120-EXIT.
029600     EXIT.
029700
029800 2200-MAP-POSITIONS-THRU-EXIT.
029900
030000     SET WS-LAY-FOUND TO 'N'
030100
030200     PERFORM 2210-SCAN-PARENT-LAYER-THRU-EXIT
030300         VARYING WS-SEARCH-IX FROM 1 BY 1
030400         UNTIL WS-SEARCH-IX > WS-LAY-COUNT
030500         OR WS-PARENT-LAYER-FOUND
030600
030700     IF WS-PARENT-LAYER-FOUND
030800         SET WS-MAPPED-IS-DEFINED TO TRUE
030900         COMPUTE WS-CUR-TOP-DEPTH ROUNDED =
031000                 WS-CUR-TOP-POS *
031100                 (WT-LAY-BOT-DEPTH (WS-SEARCH-IX) -
031200                  WT-LAY-TOP-DEPTH (WS-SEARCH-IX)) +
031300                 WT-LAY-TOP-DEPTH (WS-SEARCH-IX)
031400         COMPUTE WS-CUR-BOT-DEPTH ROUNDED =
031500                 WS-CUR-BOT-POS *
031600                 (WT-LAY-BOT-DEPTH (WS-SEARCH-IX) -
031700                  WT-LAY-TOP-DEPTH (WS-SEARCH-IX)) +
031800                 WT-LAY-TOP-DEPTH (WS-SEARCH-IX)
031900     ELSE
032000         SET WS-MAPPED-IS-UNDEF TO TRUE
032100         MOVE 0 TO WS-CUR-TOP-DEPTH WS-CUR-BOT-DEPTH
032200     END-IF
032300     .
032400 2200-EXIT.
032500     EXIT.
032600
032700 2210-SCAN-PARENT-LAYER-THRU-EXIT.
032800
032900     IF WT-LAY-NAME (WS-SEARCH-IX) = WS-CUR-PARENT
033000         SET WS-PARENT-LAYER-FOUND TO TRUE
033100     END-IF
033200     .
033300 2210-EXIT.
033400     EXIT.
033500
033600*----------------------------------------------------------------*
033700*    PREDICTION DE LA COUCHE CONTENANT LA PROFONDEUR REELLE
033800*----------------------------------------------------------------*
033900 2300-PREDICT-LAYER-THRU-EXIT.
034000
034100     SET WS-PREDICT-FOUND TO 'N'
034200     MOVE 'UNKNOWN' TO WS-CUR-PREDICTED
034300
034400     PERFORM 2310-SCAN-PREDICT-THRU-EXIT
034500         VARYING WS-SEARCH-IX FROM 1 BY 1
034600         UNTIL WS-SEARCH-IX > WS-LAY-COUNT
034700         OR WS-PREDICTED-LAYER-FOUND
034800
034900     IF NOT WS-PREDICTED-LAYER-FOUND
035000         IF WS-CUR-ACTUAL-DEPTH = WS-MAX-BOTTOM-DEPTH
035100             MOVE WS-MAX-BOTTOM-LAYER TO WS-CUR-PREDICTED
035200         END-IF
035300     END-IF
035400     .
035500 2300-EXIT.
035600     EXIT.
035700
035800 2310-SCAN-PREDICT-THRU-EXIT.
035900
036000     IF WT-LAY-TOP-DEPTH (WS-SEARCH-IX) <= WS-CUR-ACTUAL-DEPTH
036100         AND WS-CUR-ACTUAL-DEPTH < WT-LAY-BOT-DEPTH (WS-SEARCH-IX)
036200         SET WS-PREDICTED-LAYER-FOUND TO TRUE
036300         MOVE WT-LAY-NAME (WS-SEARCH-IX) TO WS-CUR-PREDICTED
036400     END-IF
036500     .
036600 2310-EXIT.
036700     EXIT.
036800
036900 2400-SET-CONSISTENCY-THRU-EXIT.
037000
037100     IF WS-CUR-PREDICTED = WS-CUR-PARENT
037200         MOVE 'Y' TO WS-CUR-CONSISTENT
037300     ELSE
037400         MOVE 'N' TO WS-CUR-CONSISTENT
037500     END-IF
037600     .
037700 2400-EXIT.
037800     EXIT.
037900
038000 2410-SET-VERDICT-THRU-EXIT.
038100
038200     IF WS-MAPPED-IS-UNDEF
038300         MOVE 'U' TO WS-CUR-VERDICT
038400         GO TO 2410-EXIT
038500     END-IF
038600
038700     IF WS-CUR-TOP-DEPTH < WS-CUR-BOT-DEPTH
038800         MOVE WS-CUR-TOP-DEPTH TO WS-CUR-LO
038900         MOVE WS-CUR-BOT-DEPTH TO WS-CUR-HI
039000     ELSE
039100         MOVE WS-CUR-BOT-DEPTH TO WS-CUR-LO
039200         MOVE WS-CUR-TOP-DEPTH TO WS-CUR-HI
039300     END-IF
039400
039500     EVALUATE TRUE
039600         WHEN WS-CUR-ACTUAL-DEPTH < WS-CUR-LO
039700             MOVE 'L' TO WS-CUR-VERDICT
039800         WHEN WS-CUR-ACTUAL-DEPTH > WS-CUR-HI
039900             MOVE 'H' TO WS-CUR-VERDICT
040000         WHEN OTHER
040100             MOVE 'I' TO WS-CUR-VERDICT
040200     END-EVALUATE
040300     .
040400 2410-EXIT.
040500     EXIT.
040600
040700 2420-SET-ADJUSTED-THRU-EXIT.
040800
040900     EVALUATE WS-CUR-VERDICT
041000         WHEN 'I'
041100             MOVE WS-CUR-ACTUAL-DEPTH TO WS-CUR-ADJUSTED
041200         WHEN 'U'
041300             MOVE WS-CUR-ACTUAL-DEPTH TO WS-CUR-ADJUSTED
041400         WHEN 'H'
041500             MOVE WS-CUR-HI TO WS-CUR-ADJUSTED
041600         WHEN 'L'
041700             MOVE WS-CUR-LO TO WS-CUR-ADJUSTED
041800     END-EVALUATE
041900     .
042000 2420-EXIT.
042100     EXIT.
042200
042300*----------------------------------------------------------------*
042400*    REPORT DES RESULTATS DE LA PASSE DEBUT / FIN
042500*----------------------------------------------------------------*
042600 2500-MOVE-TO-START-THRU-EXIT.
042700
042800     MOVE WS-CUR-PARENT       TO MAP-START-LAYER
042900     MOVE WS-CUR-TOP-POS      TO MAP-START-TOP-POS
043000     MOVE WS-CUR-BOT-POS      TO MAP-START-BOT-POS
043100     MOVE WS-CUR-TOP-DEPTH    TO MAP-START-TOP-DEPTH
043200     MOVE WS-CUR-BOT-DEPTH    TO MAP-START-BOT-DEPTH
043300     MOVE WS-CUR-PREDICTED    TO MAP-START-PREDICTED
043400     MOVE WS-CUR-CONSISTENT   TO MAP-START-CONSISTENT
043500     MOVE WS-CUR-VERDICT      TO MAP-START-VERDICT
043600
043700     MOVE WS-CUR-VERDICT      TO WS-START-VERDICT
043800     MOVE WS-CUR-TOP-DEPTH    TO WS-START-TOP-DEPTH
043900     MOVE WS-CUR-BOT-DEPTH    TO WS-START-BOT-DEPTH
044000     MOVE WS-CUR-ADJUSTED     TO WS-START-ADJUSTED
044100     .
044200 2500-EXIT.
044300     EXIT.
044400
044500 2600-MOVE-TO-END-THRU-EXIT.
044600
044700     MOVE WS-CUR-PARENT       TO MAP-END-LAYER
044800     MOVE WS-CUR-TOP-POS      TO MAP-END-TOP-POS
044900     MOVE WS-CUR-BOT-POS      TO MAP-END-BOT-POS
045000     MOVE WS-CUR-TOP-DEPTH    TO MAP-END-TOP-DEPTH
045100     MOVE WS-CUR-BOT-DEPTH    TO MAP-END-BOT-DEPTH
045200     MOVE WS-CUR-PREDICTED    TO MAP-END-PREDICTED
045300     MOVE WS-CUR-CONSISTENT   TO MAP-END-CONSISTENT
045400     MOVE WS-CUR-VERDICT      TO MAP-END-VERDICT
045500
045600     MOVE WS-CUR-VERDICT      TO WS-END-VERDICT
045700     MOVE WS-CUR-TOP-DEPTH    TO WS-END-TOP-DEPTH
045800     MOVE WS-CUR-BOT-DEPTH    TO WS-END-BOT-DEPTH
045900     MOVE WS-CUR-ADJUSTED     TO WS-END-ADJUSTED
046000     .
046100 2600-EXIT.
046200     EXIT.
046300
046400*----------------------------------------------------------------*
046500*    REGLE PARTICULIERE DU COUPLE H/H (MOYENNE DEBUT) OU L/L
046600*    (MOYENNE FIN) - CF. TM-0218                                  TM-0218 
046700*----------------------------------------------------------------*
046800 2700-APPLY-PAIR-RULE-THRU-EXIT.
046900
047000     MOVE WS-START-ADJUSTED TO MAP-ADJ-START-DEPTH
047100     MOVE WS-END-ADJUSTED   TO MAP-ADJ-END-DEPTH
047200
047300     IF WS-START-VERDICT = 'H' AND WS-END-VERDICT = 'H'
047400         COMPUTE MAP-ADJ-START-DEPTH ROUNDED =
047500                 (WS-START-TOP-DEPTH + WS-START-BOT-DEPTH) / 2
047600     END-IF
047700
047800     IF WS-START-VERDICT = 'L' AND WS-END-VERDICT = 'L'
047900         COMPUTE MAP-ADJ-END-DEPTH ROUNDED =
048000                 (WS-END-TOP-DEPTH + WS-END-BOT-DEPTH) / 2
048100     END-IF
048200     .
048300 2700-EXIT.
048400     EXIT.
048500
048600*----------------------------------------------------------------*
048700*    ECRITURE DE L'ENREGISTREMENT DEPTH-MAP
048800*----------------------------------------------------------------*
048900 3000-WRITE-RECORD-THRU-EXIT.
049000
049100     WRITE DRG-MAP-RECORD
049200     .
049300 3000-EXIT.
049400     EXIT.
049500
049600*----------------------------------------------------------------*
049700*    TOTAUX DE CONTROLE DE FIN DE TRAITEMENT
049800*----------------------------------------------------------------*
049900 8000-PRINT-TOTALS-THRU-EXIT.
050000
050100     DISPLAY '3-MAP-DEPTHS - BILAN DE PROJECTION'
050200     DISPLAY '  MANOEUVRES TRAITEES  : ' WS-READ-COUNT
050300     DISPLAY '  ENTREES DICTIONNAIRE : ' WS-DIC-COUNT
050400     DISPLAY '  COUCHES DE REFERENCE : ' WS-LAY-COUNT
050500
050600     CLOSE F-MERGED-RUN
050700     CLOSE F-DEPTH-MAP
050800     .
050900 8000-EXIT.
051000     EXIT.
051100
051200 9000-TERMINATE-THRU-EXIT.
051300
051400     CONTINUE
051500     .
051600 9000-EXIT.
051700     EXIT.
051800******************************************************************
051900*    FIN DU PROGRAMME 3-MAP-DEPTHS
052000******************************************************************
