000100******************************************************************
000200*    COPYBOOK DRGSTA01
000300*    FORMATION-STATS RECORD (SORTIE PASSE 1 DE 5-BUILD-DICT)
000400*    REPREND LA CLE DU DICTIONNAIRE ET AJOUTE LES CUMULS OBSERVES
000500******************************************************************
000600*    27/06/1989  PRG  TM-0104  CREATION DU LAYOUT FORMATION-STATS TM-0104 
000700******************************************************************
000800 01  DRG-STA-RECORD.
000900     05 DIC-NAME                    PIC X(20).
001000     05 DIC-PARENT                   PIC X(20).
001100     05 DIC-TOP-POS                  PIC S9(1)V9(6).
001200     05 DIC-BOT-POS                  PIC S9(1)V9(6).
001300     05 FST-MIN-DEPTH                PIC S9(5)V9(2).
001400     05 FST-MAX-DEPTH                PIC S9(5)V9(2).
001500     05 FST-AVG-DEPTH                PIC S9(5)V9(2).
001600     05 FST-COUNT                    PIC 9(5).
001700     05 FILLER                      PIC X(12).
001800*--------------------------------------------------------------*
001900*    VUE REDEFINIE 1 - MIN/MAX/MOYENNE EN TABLE DE 3
002000*--------------------------------------------------------------*
002100 01  DRG-STA-DEPTH-VIEW REDEFINES DRG-STA-RECORD.
002200     05 FILLER                      PIC X(54).
002300     05 STA-DEPTH-VALUES OCCURS 3   PIC S9(5)V9(2).
002400     05 FILLER                      PIC X(17).
002500*--------------------------------------------------------------*
002600*    VUE REDEFINIE 2 - POSITION HAUT/BAS EN TABLE DE 2
002700*--------------------------------------------------------------*
002800 01  DRG-STA-POS-VIEW REDEFINES DRG-STA-RECORD.
002900     05 FILLER                      PIC X(40).
003000     05 STA-POS-VALUES OCCURS 2     PIC S9(1)V9(6).
003100     05 FILLER                      PIC X(38).
