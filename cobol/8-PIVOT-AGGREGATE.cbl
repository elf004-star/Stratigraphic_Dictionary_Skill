000100******************************************************************
000200*    PROGRAM-ID.  8-PIVOT-AGGREGATE
000300******************************************************************
000400 IDENTIFICATION DIVISION.
000500 PROGRAM-ID.     8-PIVOT-AGGREGATE.
000600 AUTHOR.         P. RIGAUD.
000700 INSTALLATION.   SERVICE GEOLOGIE - ATELIER SONDAGES.
000800 DATE-WRITTEN.   05/07/1989.
000900 DATE-COMPILED.
001000 SECURITY.       USAGE INTERNE ATELIER SONDAGES UNIQUEMENT.
001100******************************************************************
001200*    JOURNAL DES MODIFICATIONS
001300*--------------------------------------------------------------*
001400*    05/07/1989  PRG  TM-0111  PREMIERE VERSION - CUMULS PAR      TM-0111 
001500*                              LIBELLE (SOMME, MAX, MIN, EFFECTIF)
001600*    21/10/1997  PRG  TM-0277  AJOUT DE L'ESM MOYEN PONDERE PAR   TM-0277 
001700*                              CONFIANCE x TAUX DE PART
001800*    19/09/1998  LFB  TM-0301  CONTROLE AN 2000 - AUCUN CHAMP DATETM-0301 
001900*                              DANS CE PROGRAMME, RAS
002000*    16/11/2004  LFB  TM-0391  LES PAIRES VALEUR/POIDS INCOMPLETESTM-0391
002100*                              SONT ECARTEES DES MOYENNES PONDEREES
002200*    11/04/2011  DQN  TM-0492  AJOUT DE LA PASSE 0 - LE FICHIER DETM-0492
002300*                              JOINTURE N'ETAIT JAMAIS CONSTRUIT,
002400*                              8-JOININPT.DAT EST DESORMAIS BATI
002500*                              ICI A PARTIR DE CONFIDENCE/MERGED-
002600*                              RUN/FACTOR AVANT LA PASSE DE CUMUL
002700******************************************************************
002800 ENVIRONMENT DIVISION.
002900 CONFIGURATION SECTION.
003000 SPECIAL-NAMES.
003100     C01 IS TOP-OF-FORM
003200     CLASS DRG-NUMERIC-CLASS IS '0' THRU '9'.
003300 INPUT-OUTPUT SECTION.
003400 FILE-CONTROL.
003500
003600     SELECT F-MERGED-RUN    ASSIGN TO "2-mergedrn.dat"
003700             ORGANIZATION LINE SEQUENTIAL
003800             FILE STATUS IS WS-FS-MRG.
003900
004000     SELECT F-FACTOR        ASSIGN TO "3-factordt.dat"
004100             ORGANIZATION LINE SEQUENTIAL
004200             FILE STATUS IS WS-FS-FAC.
004300
004400     SELECT F-CONFIDENCE    ASSIGN TO "5-confidnc.dat"
004500             ORGANIZATION LINE SEQUENTIAL
004600             FILE STATUS IS WS-FS-CNF.
004700
004800     SELECT F-JOIN-INPUT    ASSIGN TO "8-joininpt.dat"
004900             ORGANIZATION LINE SEQUENTIAL
005000             FILE STATUS IS WS-FS-JIN.
005100
005200     SELECT F-PIVOT-OUTPUT  ASSIGN TO "9-pivotout.dat"
005300             ORGANIZATION LINE SEQUENTIAL
005400             FILE STATUS IS WS-FS-PVT.
005500
005600******************************************************************
005700 DATA DIVISION.
005800 FILE SECTION.
005900 FD  F-MERGED-RUN.
006000     COPY DRGMRG01.
006100
006200 FD  F-FACTOR.
006300     COPY DRGFAC01.
006400
006500 FD  F-CONFIDENCE.
006600     COPY DRGCNF01.
006700
006800
006900 FD  F-JOIN-INPUT.
007000     COPY DRGJIN01.
007100
007200 FD  F-PIVOT-OUTPUT.
007300     COPY DRGPVT01.
007400
007500******************************************************************
007600 WORKING-STORAGE SECTION.
007700
007800 1   FILE-WORKING-MANAGER.
007900     05  FIN-ENREG                PIC  X(01) VALUE  SPACE.
008000         88  FF                              VALUE  HIGH-VALUE.
008100     05  FIN-MRG                  PIC  X(01) VALUE  SPACE.
008200         88  FF-MRG                           VALUE  HIGH-VALUE.
008300     05  FIN-FAC                  PIC  X(01) VALUE  SPACE.
008400         88  FF-FAC                           VALUE  HIGH-VALUE.
008500     05  FIN-CNF                  PIC  X(01) VALUE  SPACE.
008600         88  FF-CNF                           VALUE  HIGH-VALUE.
008700
008800 77  WS-FS-MRG                     PIC X(02) VALUE '00'.
008900 77  WS-FS-FAC                     PIC X(02) VALUE '00'.
009000 77  WS-FS-CNF                     PIC X(02) VALUE '00'.
009100 77  WS-FS-JIN                     PIC X(02) VALUE '00'.
009200 77  WS-FS-PVT                     PIC X(02) VALUE '00'.
009300
009400 77  WS-READ-COUNT                 PIC 9(5)  COMP VALUE 0.
009500 77  WS-GROUP-COUNT                PIC 9(5)  COMP VALUE 0.
009600 77  WS-SEARCH-IX                  PIC 9(5)  COMP VALUE 0.
009700 77  WS-GROUP-IX                   PIC 9(5)  COMP VALUE 0.
009800 77  WS-MRG-COUNT                  PIC 9(5)  COMP VALUE 0.
009900 77  WS-FAC-COUNT                  PIC 9(5)  COMP VALUE 0.
010000 77  WS-MRG-HIT-IX                 PIC 9(5)  COMP VALUE 0.
010100 77  WS-FAC-HIT-IX                 PIC 9(5)  COMP VALUE 0.
010200 77  WS-JOIN-COUNT                 PIC 9(5)  COMP VALUE 0.
010300
010400 1   JOIN-WORKING-MANAGER.
010500*    MANOEUVRES FUSIONNEES EN MEMOIRE, CLE = MRG-SEQ
010600     05 WT-JMRG-TABLE OCCURS 2000.
010700         10 JMRG-SEQ                PIC 9(5).
010800         10 JMRG-FOOTAGE            PIC S9(5)V9(2).
010900         10 JMRG-DRILL-TIME         PIC S9(4)V9(2).
011000         10 JMRG-MECH-RATE          PIC S9(4)V9(2).
011100         10 JMRG-HIT-RATE           PIC S9(1)V9(6).
011200
011300*    FACTEURS D'EFFICACITE EN MEMOIRE, CLE = RUN-SEQ
011400     05 WT-JFAC-TABLE OCCURS 2000.
011500         10 JFAC-SEQ                PIC 9(5).
011600         10 JFAC-MSE                PIC S9(7)V9(2).
011700         10 JFAC-ESM                PIC S9(5)V9(2).
011800         10 JFAC-ERROR-FLAG         PIC X(1).
011900             88 JFAC-IN-ERROR               VALUE 'E'.
012000
012100     05 WS-MRG-FOUND                PIC X(1) VALUE 'N'.
012200         88 WS-MRG-EXISTS                    VALUE 'Y'.
012300     05 WS-FAC-FOUND                PIC X(1) VALUE 'N'.
012400         88 WS-FAC-EXISTS                    VALUE 'Y'.
012500
012600 1   TABLE-WORKING-MANAGER.
012700*    UNE ENTREE PAR LIBELLE, DANS L'ORDRE DE PREMIERE APPARITION
012800     05 WT-PVT-TABLE OCCURS 2000.
012900         10 WT-LABEL                   PIC X(20).
013000         10 WT-RUN-COUNT                PIC 9(7) COMP.
013100         10 WT-SUM-FOOTAGE              PIC S9(9)V9(2).
013200         10 WT-MAX-MECH-RATE            PIC S9(7)V9(2).
013300         10 WT-MAX-FOUND                PIC X(1).
013400         10 WT-MIN-MSE                  PIC S9(9)V9(2).
013500         10 WT-MIN-FOUND                PIC X(1).
013600         10 WT-WSUM-DRILL-TIME          PIC S9(11)V9(8).
013700         10 WT-WSUM-WEIGHT-DT           PIC S9(3)V9(6).
013800         10 WT-WSUM-ESM                 PIC S9(11)V9(8).
013900         10 WT-WSUM-WEIGHT-ESM          PIC S9(3)V9(6).
014000
014100     05 WS-GROUP-FOUND                PIC X(1) VALUE 'N'.
014200         88 WS-GROUP-EXISTS                    VALUE 'Y'.
014300
014400 1   CALCUL-WORKING-MANAGER.
014500     05 WS-FOOTAGE-MISSING            PIC X(1).
014600     05 WS-DRILL-TIME-MISSING         PIC X(1).
014700     05 WS-MECH-RATE-MISSING          PIC X(1).
014800     05 WS-MSE-MISSING                PIC X(1).
014900     05 WS-ESM-MISSING                PIC X(1).
015000     05 WS-WEIGHT-MISSING             PIC X(1).
015100     05 WS-WEIGHT-VALUE               PIC S9(1)V9(6).
015200
015300******************************************************************
015400 PROCEDURE DIVISION.
015500******************************************************************
015600 0000-MAIN-PROCEDURE.
015700
015800     PERFORM 0100-BUILD-JOIN-FILE-THRU-EXIT
015900     PERFORM 1000-INITIALIZE-THRU-EXIT
016000     PERFORM 2000-PROCESS-RECORD-THRU-EXIT UNTIL FF
016100     PERFORM 7000-WRITE-GROUPS-THRU-EXIT
016200         VARYING WS-GROUP-IX FROM 1 BY 1
016300         UNTIL WS-GROUP-IX > WS-GROUP-COUNT
016400     PERFORM 8000-PRINT-TOTALS-THRU-EXIT
016500     PERFORM 9000-TERMINATE-THRU-EXIT
016600     STOP RUN
016700     .
016800
016900*----------------------------------------------------------------*
017000*    PASSE 0 - CONSTRUCTION DU FICHIER DE JOINTURE 8-JOININPT.DAT
017100*    A PARTIR DE CONFIDENCE (R8), ENRICHI DES MESURES DE
017200*    MERGED-RUN (R2) ET DES FACTEURS D'EFFICACITE (R6) APPARIES
017300*    SUR LE NO DE MANOEUVRE (CF. TM-0492)                          TM-0492
017400*----------------------------------------------------------------*
017500 0100-BUILD-JOIN-FILE-THRU-EXIT.
017600
017700     PERFORM 0110-LOAD-MERGED-RUN-THRU-EXIT
017800     PERFORM 0120-LOAD-FACTOR-THRU-EXIT
017900     PERFORM 0130-WRITE-JOIN-RECORDS-THRU-EXIT
018000     .
018100 0100-EXIT.
018200     EXIT.
018300
018400*----------------------------------------------------------------*
018500*    CHARGEMENT EN MEMOIRE DE MERGED-RUN (FOOTAGE, TEMPS, VITESSE,
018600*    TAUX DE PART)
018700*----------------------------------------------------------------*
018800 0110-LOAD-MERGED-RUN-THRU-EXIT.
018900
019000     OPEN INPUT F-MERGED-RUN
019100     PERFORM 0111-READ-ONE-MRG-THRU-EXIT UNTIL FF-MRG
019200     CLOSE F-MERGED-RUN
019300     .
019400 0110-EXIT.
019500     EXIT.
019600
019700 0111-READ-ONE-MRG-THRU-EXIT.
019800
019900     READ F-MERGED-RUN
020000         AT END
020100             SET FF-MRG TO TRUE
020200         NOT AT END
020300             ADD 1 TO WS-MRG-COUNT
020400             MOVE MRG-SEQ         TO JMRG-SEQ (WS-MRG-COUNT)
020500             MOVE MRG-FOOTAGE     TO JMRG-FOOTAGE (WS-MRG-COUNT)
020600             MOVE MRG-DRILL-TIME  TO JMRG-DRILL-TIME (WS-MRG-COUNT)
020700             MOVE MRG-MECH-RATE   TO JMRG-MECH-RATE (WS-MRG-COUNT)
020800             MOVE MRG-HIT-RATE    TO JMRG-HIT-RATE (WS-MRG-COUNT)
020900     END-READ
021000     .
021100 0111-EXIT.
021200     EXIT.
021300
021400*----------------------------------------------------------------*
021500*    CHARGEMENT EN MEMOIRE DU FICHIER FACTOR (MSE, ESM, DRAPEAU
021600*    D'ERREUR)
021700*----------------------------------------------------------------*
021800 0120-LOAD-FACTOR-THRU-EXIT.
021900
022000     OPEN INPUT F-FACTOR
022100     PERFORM 0121-READ-ONE-FAC-THRU-EXIT UNTIL FF-FAC
022200     CLOSE F-FACTOR
022300     .
022400 0120-EXIT.
022500     EXIT.
022600
022700 0121-READ-ONE-FAC-THRU-EXIT.
022800
022900     READ F-FACTOR
023000         AT END
023100             SET FF-FAC TO TRUE
023200         NOT AT END
023300             ADD 1 TO WS-FAC-COUNT
023400             MOVE RUN-SEQ         TO JFAC-SEQ (WS-FAC-COUNT)
023500             MOVE FAC-MSE         TO JFAC-MSE (WS-FAC-COUNT)
023600             MOVE FAC-ESM         TO JFAC-ESM (WS-FAC-COUNT)
023700             MOVE FAC-ERROR-FLAG  TO JFAC-ERROR-FLAG (WS-FAC-COUNT)
023800     END-READ
023900     .
024000 0121-EXIT.
024100     EXIT.
024200
024300*----------------------------------------------------------------*
024400*    LECTURE DE CONFIDENCE (UNE LIGNE PAR COUPLE MANOEUVRE/
024500*    CATEGORIE) ET EDITION D'UNE LIGNE DE JOINTURE PAR LIGNE LUE
024600*----------------------------------------------------------------*
024700 0130-WRITE-JOIN-RECORDS-THRU-EXIT.
024800
024900     OPEN INPUT  F-CONFIDENCE
025000     OPEN OUTPUT F-JOIN-INPUT
025100     PERFORM 0140-JOIN-ONE-CONFIDENCE-THRU-EXIT UNTIL FF-CNF
025200     CLOSE F-CONFIDENCE
025300     CLOSE F-JOIN-INPUT
025400     .
025500 0130-EXIT.
025600     EXIT.
025700
025800 0140-JOIN-ONE-CONFIDENCE-THRU-EXIT.
025900
026000     READ F-CONFIDENCE
026100         AT END
026200             SET FF-CNF TO TRUE
026300         NOT AT END
026400             PERFORM 0150-BUILD-ONE-JOIN-THRU-EXIT
026500     END-READ
026600     .
026700 0140-EXIT.
026800     EXIT.
026900
027000*----------------------------------------------------------------*
027100*    APPARIEMENT SUR LE NO DE MANOEUVRE - MESURES MANQUANTES SI
027200*    LA MANOEUVRE N'EST PAS RETROUVEE OU SI FACTOR EST EN ERREUR
027300*    (CF. TM-0391 POUR LA REGLE DE PAIRE INCOMPLETE EN PASSE 2)    TM-0391
027400*----------------------------------------------------------------*
027500 0150-BUILD-ONE-JOIN-THRU-EXIT.
027600
027700     MOVE CNF-SEQ                 TO JIN-SEQ
027800     MOVE CNF-CATEGORY            TO JIN-LABEL
027900     MOVE CNF-VALUE               TO JIN-CONFIDENCE
028000
028100     SET WS-MRG-FOUND TO 'N'
028200     PERFORM 0151-SCAN-MRG-THRU-EXIT
028300         VARYING WS-MRG-HIT-IX FROM 1 BY 1
028400         UNTIL WS-MRG-HIT-IX > WS-MRG-COUNT
028500         OR WS-MRG-EXISTS
028600
028700     IF WS-MRG-EXISTS
028800         SUBTRACT 1 FROM WS-MRG-HIT-IX
028900         MOVE JMRG-FOOTAGE (WS-MRG-HIT-IX)    TO JIN-FOOTAGE
029000         MOVE JMRG-DRILL-TIME (WS-MRG-HIT-IX) TO JIN-DRILL-TIME
029100         MOVE JMRG-MECH-RATE (WS-MRG-HIT-IX)  TO JIN-MECH-RATE
029200         MOVE JMRG-HIT-RATE (WS-MRG-HIT-IX)   TO JIN-HIT-RATE
029300         MOVE '0' TO JIN-MISSING-VALUES (1)
029400         MOVE '0' TO JIN-MISSING-VALUES (2)
029500         MOVE '0' TO JIN-MISSING-VALUES (3)
029600         MOVE '0' TO JIN-MISSING-VALUES (6)
029700     ELSE
029800         MOVE 0 TO JIN-FOOTAGE
029900         MOVE 0 TO JIN-DRILL-TIME
030000         MOVE 0 TO JIN-MECH-RATE
030100         MOVE 0 TO JIN-HIT-RATE
030200         MOVE '1' TO JIN-MISSING-VALUES (1)
030300         MOVE '1' TO JIN-MISSING-VALUES (2)
030400         MOVE '1' TO JIN-MISSING-VALUES (3)
030500         MOVE '1' TO JIN-MISSING-VALUES (6)
030600     END-IF
030700
030800     SET WS-FAC-FOUND TO 'N'
030900     PERFORM 0152-SCAN-FAC-THRU-EXIT
031000         VARYING WS-FAC-HIT-IX FROM 1 BY 1
031100         UNTIL WS-FAC-HIT-IX > WS-FAC-COUNT
031200         OR WS-FAC-EXISTS
031300
031400     IF WS-FAC-EXISTS
031500         SUBTRACT 1 FROM WS-FAC-HIT-IX
031600         IF JFAC-IN-ERROR (WS-FAC-HIT-IX)
031700             MOVE 0 TO JIN-MSE
031800             MOVE 0 TO JIN-ESM
031900             MOVE '1' TO JIN-MISSING-VALUES (4)
032000             MOVE '1' TO JIN-MISSING-VALUES (5)
032100         ELSE
032200             MOVE JFAC-MSE (WS-FAC-HIT-IX) TO JIN-MSE
032300             MOVE JFAC-ESM (WS-FAC-HIT-IX) TO JIN-ESM
032400             MOVE '0' TO JIN-MISSING-VALUES (4)
032500             MOVE '0' TO JIN-MISSING-VALUES (5)
032600         END-IF
032700     ELSE
032800         MOVE 0 TO JIN-MSE
032900         MOVE 0 TO JIN-ESM
033000         MOVE '1' TO JIN-MISSING-VALUES (4)
033100         MOVE '1' TO JIN-MISSING-VALUES (5)
033200     END-IF
033300
033400     ADD 1 TO WS-JOIN-COUNT
033500     WRITE DRG-JIN-RECORD
033600     .
033700 0150-EXIT.
033800     EXIT.
033900
034000 0151-SCAN-MRG-THRU-EXIT.
034100
034200     IF JMRG-SEQ (WS-MRG-HIT-IX) = CNF-SEQ
034300         SET WS-MRG-EXISTS TO TRUE
034400     END-IF
034500     .
034600 0151-EXIT.
034700     EXIT.
034800
034900 0152-SCAN-FAC-THRU-EXIT.
035000
035100     IF JFAC-SEQ (WS-FAC-HIT-IX) = CNF-SEQ
035200         SET WS-FAC-EXISTS TO TRUE
035300     END-IF
035400     .
035500 0152-EXIT.
035600     EXIT.
035700
035800*----------------------------------------------------------------*
035900*    OUVERTURE DES FICHIERS ET PREMIERE LECTURE
036000*----------------------------------------------------------------*
036100 1000-INITIALIZE-THRU-EXIT.
036200
036300     OPEN INPUT  F-JOIN-INPUT
036400     OPEN OUTPUT F-PIVOT-OUTPUT
036500
036600     READ F-JOIN-INPUT
036700         AT END
036800             SET FF TO TRUE
036900     END-READ
037000     .
037100 1000-EXIT.
037200     EXIT.
037300
037400*----------------------------------------------------------------*
037500*    TRAITEMENT D'UNE LIGNE DE JOINTURE - CUMUL DANS LE GROUPE
037600*    CORRESPONDANT AU LIBELLE (CREE SI PREMIERE APPARITION)
037700*----------------------------------------------------------------*
037800 2000-PROCESS-RECORD-THRU-EXIT.
037900
038000     ADD 1 TO WS-READ-COUNT
038100     PERFORM 2050-SPLIT-MISSING-FLAGS-THRU-EXIT
038200
038300     SET WS-GROUP-FOUND TO 'N'
038400     PERFORM 2100-SCAN-GROUP-THRU-EXIT
038500         VARYING WS-SEARCH-IX FROM 1 BY 1
038600         UNTIL WS-SEARCH-IX > WS-GROUP-COUNT
038700         OR WS-GROUP-EXISTS
038800
038900     IF NOT WS-GROUP-EXISTS
039000         ADD 1 TO WS-GROUP-COUNT
039100         MOVE WS-GROUP-COUNT TO WS-SEARCH-IX
039200         PERFORM 2200-INIT-GROUP-THRU-EXIT
039300     ELSE
039400         SUBTRACT 1 FROM WS-SEARCH-IX
039500     END-IF
039600
039700     PERFORM 2300-ACCUMULATE-THRU-EXIT
039800
039900     READ F-JOIN-INPUT
040000         AT END
040100             SET FF TO TRUE
040200     END-READ
040300     .
040400 2000-EXIT.
040500     EXIT.
040600
040700 2050-SPLIT-MISSING-FLAGS-THRU-EXIT.
040800
040900     MOVE JIN-MISSING-VALUES (1) TO WS-FOOTAGE-MISSING
041000     MOVE JIN-MISSING-VALUES (2) TO WS-DRILL-TIME-MISSING
041100     MOVE JIN-MISSING-VALUES (3) TO WS-MECH-RATE-MISSING
041200     MOVE JIN-MISSING-VALUES (4) TO WS-MSE-MISSING
041300     MOVE JIN-MISSING-VALUES (5) TO WS-ESM-MISSING
041400     MOVE JIN-MISSING-VALUES (6) TO WS-WEIGHT-MISSING
041500     .
041600 2050-EXIT.
041700     EXIT.
041800
041900 2100-SCAN-GROUP-THRU-EXIT.
042000
042100     IF WT-LABEL (WS-SEARCH-IX) = JIN-LABEL
042200         SET WS-GROUP-EXISTS TO TRUE
042300     END-IF
042400     .
042500 2100-EXIT.
042600     EXIT.
042700
042800 2200-INIT-GROUP-THRU-EXIT.
042900
043000     MOVE JIN-LABEL           TO WT-LABEL (WS-SEARCH-IX)
043100     MOVE 0 TO WT-RUN-COUNT (WS-SEARCH-IX)
043200     MOVE 0 TO WT-SUM-FOOTAGE (WS-SEARCH-IX)
043300     MOVE 0 TO WT-MAX-MECH-RATE (WS-SEARCH-IX)
043400     MOVE 'N' TO WT-MAX-FOUND (WS-SEARCH-IX)
043500     MOVE 0 TO WT-MIN-MSE (WS-SEARCH-IX)
043600     MOVE 'N' TO WT-MIN-FOUND (WS-SEARCH-IX)
043700     MOVE 0 TO WT-WSUM-DRILL-TIME (WS-SEARCH-IX)
043800     MOVE 0 TO WT-WSUM-WEIGHT-DT (WS-SEARCH-IX)
043900     MOVE 0 TO WT-WSUM-ESM (WS-SEARCH-IX)
044000     MOVE 0 TO WT-WSUM-WEIGHT-ESM (WS-SEARCH-IX)
044100     .
044200 2200-EXIT.
044300     EXIT.
044400
044500*----------------------------------------------------------------*
044600*    CUMULS : SOMME FOOTAGE, MAX MECH-RATE, MIN MSE, EFFECTIF,
044700*    MOYENNES PONDEREES DRILL-TIME ET ESM (POIDS = CONFIANCE x
044800*    TAUX DE PART, PAIRE ECARTEE SI L'UNE DES DEUX VALEURS
044900*    MANQUE - CF. TM-0391)                                        TM-0391 
045000*----------------------------------------------------------------*
045100 2300-ACCUMULATE-THRU-EXIT.
045200
045300     ADD 1 TO WT-RUN-COUNT (WS-SEARCH-IX)
045400
045500     IF WS-FOOTAGE-MISSING = '0'
045600         ADD JIN-FOOTAGE TO WT-SUM-FOOTAGE (WS-SEARCH-IX)
045700     END-IF
045800
045900     IF WS-MECH-RATE-MISSING = '0'
046000         IF WT-MAX-FOUND (WS-SEARCH-IX) = 'N'
046100             MOVE JIN-MECH-RATE TO WT-MAX-MECH-RATE (WS-SEARCH-IX)
046200             MOVE 'Y' TO WT-MAX-FOUND (WS-SEARCH-IX)
046300         ELSE
046400             IF JIN-MECH-RATE > WT-MAX-MECH-RATE (WS-SEARCH-IX)
046500                 MOVE JIN-MECH-RATE
046600                                TO WT-MAX-MECH-RATE (WS-SEARCH-IX)
046700             END-IF
046800         END-IF
046900     END-IF
047000
047100     IF WS-MSE-MISSING = '0'
047200         IF WT-MIN-FOUND (WS-SEARCH-IX) = 'N'
047300             MOVE JIN-MSE TO WT-MIN-MSE (WS-SEARCH-IX)
047400             MOVE 'Y' TO WT-MIN-FOUND (WS-SEARCH-IX)
047500         ELSE
047600             IF JIN-MSE < WT-MIN-MSE (WS-SEARCH-IX)
047700                 MOVE JIN-MSE TO WT-MIN-MSE (WS-SEARCH-IX)
047800             END-IF
047900         END-IF
048000     END-IF
048100
048200     IF WS-WEIGHT-MISSING = '0'
048300         COMPUTE WS-WEIGHT-VALUE = JIN-CONFIDENCE * JIN-HIT-RATE
048400
048500         IF WS-DRILL-TIME-MISSING = '0'
048600             COMPUTE WT-WSUM-DRILL-TIME (WS-SEARCH-IX) =
048700                     WT-WSUM-DRILL-TIME (WS-SEARCH-IX) +
048800                     JIN-DRILL-TIME * WS-WEIGHT-VALUE
048900             ADD WS-WEIGHT-VALUE TO WT-WSUM-WEIGHT-DT (WS-SEARCH-IX)
049000         END-IF
049100
049200         IF WS-ESM-MISSING = '0'
049300             COMPUTE WT-WSUM-ESM (WS-SEARCH-IX) =
049400                     WT-WSUM-ESM (WS-SEARCH-IX) +
049500                     JIN-ESM * WS-WEIGHT-VALUE
049600             ADD WS-WEIGHT-VALUE TO WT-WSUM-WEIGHT-ESM (WS-SEARCH-IX)
049700         END-IF
049800     END-IF
049900     .
050000 2300-EXIT.
050100     EXIT.
050200
050300*----------------------------------------------------------------*
050400*    EDITION D'UNE LIGNE DE SORTIE PIVOT
050500*----------------------------------------------------------------*
050600 7000-WRITE-GROUPS-THRU-EXIT.
050700
050800     MOVE WT-LABEL (WS-GROUP-IX)        TO PVT-LABEL
050900     MOVE WT-SUM-FOOTAGE (WS-GROUP-IX)  TO PVT-TOTAL-FOOTAGE
051000     MOVE WT-MAX-MECH-RATE (WS-GROUP-IX) TO PVT-MAX-MECH-RATE
051100     MOVE WT-MIN-MSE (WS-GROUP-IX)       TO PVT-MIN-MSE
051200     MOVE WT-RUN-COUNT (WS-GROUP-IX)     TO PVT-RUN-COUNT
051300
051400     IF WT-WSUM-WEIGHT-DT (WS-GROUP-IX) = 0
051500         MOVE 0 TO PVT-AVG-DRILL-TIME
051600     ELSE
051700         COMPUTE PVT-AVG-DRILL-TIME ROUNDED =
051800                 WT-WSUM-DRILL-TIME (WS-GROUP-IX) /
051900                 WT-WSUM-WEIGHT-DT (WS-GROUP-IX)
052000     END-IF
052100
052200     IF WT-WSUM-WEIGHT-ESM (WS-GROUP-IX) = 0
052300         MOVE 0 TO PVT-AVG-ESM
052400     ELSE
052500         COMPUTE PVT-AVG-ESM ROUNDED =
052600                 WT-WSUM-ESM (WS-GROUP-IX) /
052700                 WT-WSUM-WEIGHT-ESM (WS-GROUP-IX)
052800     END-IF
052900
053000     WRITE DRG-PVT-RECORD
053100     .
053200 7000-EXIT.
053300     EXIT.
053400
053500*----------------------------------------------------------------*
053600*    TOTAUX DE CONTROLE
053700*----------------------------------------------------------------*
053800 8000-PRINT-TOTALS-THRU-EXIT.
053900
054000     CLOSE F-JOIN-INPUT
054100     CLOSE F-PIVOT-OUTPUT
054200
054300     DISPLAY '8-PIVOT-AGGREGATE - BILAN'
054400     DISPLAY '  MANOEUVRES FUSIONNEES CHARGEES : ' WS-MRG-COUNT
054500     DISPLAY '  LIGNES FACTEUR CHARGEES        : ' WS-FAC-COUNT
054600     DISPLAY '  LIGNES DE JOINTURE BATIES      : ' WS-JOIN-COUNT
054700     DISPLAY '  LIGNES DE JOINTURE LUES : ' WS-READ-COUNT
054800     DISPLAY '  LIBELLES DISTINCTS      : ' WS-GROUP-COUNT
054900     .
055000 8000-EXIT.
055100     EXIT.
055200
055300 9000-TERMINATE-THRU-EXIT.
055400
055500     CONTINUE
055600     .
055700 9000-EXIT.
055800     EXIT.
055900******************************************************************
056000*    FIN DU PROGRAMME 8-PIVOT-AGGREGATE
056100******************************************************************
