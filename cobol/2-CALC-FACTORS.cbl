000100******************************************************************
000200*    PROGRAM-ID.  2-CALC-FACTORS
000300******************************************************************
000400 IDENTIFICATION DIVISION.
000500 PROGRAM-ID.     2-CALC-FACTORS.
000600 AUTHOR.         P. RIGAUD.
000700 INSTALLATION.   SERVICE GEOLOGIE - ATELIER SONDAGES.
000800 DATE-WRITTEN.   28/06/1989.
000900 DATE-COMPILED.
001000 SECURITY.       USAGE INTERNE ATELIER SONDAGES UNIQUEMENT.
001100******************************************************************
001200*    JOURNAL DES MODIFICATIONS
001300*--------------------------------------------------------------*
001400*    28/06/1989  PRG  TM-0105  PREMIERE VERSION - WOB/RPM AJUSTES,TM-0105 
001500*                              DSE, F1, F2, FACTEUR PRINCIPAL
001600*    19/07/1989  PRG  TM-0109  TABLE DE COEFFICIENT K SELON ECART TM-0109 
001700*                              BORNE A / BORNE B (4 PALIERS)
001800*    03/03/1992  PRG  TM-0151  MISE EN ERREUR DU FORAGE QUAND LE  TM-0151 
001900*                              DIAMETRE OUTIL EST NUL
002000*    14/05/1996  PRG  TM-0255  AJOUT DE L'INDICE ESM (6000/MSE)   TM-0255 
002100*    19/09/1998  LFB  TM-0301  CONTROLE AN 2000 - AUCUN CHAMP DATETM-0301 
002200*                              DANS CE PROGRAMME, RAS
002300*    07/11/2001  LFB  TM-0341  LES RECIPROQUES DE ZERO NE         TM-0341 
002400*                              CONTRIBUENT PLUS AU FACTEUR (F1/F2)
002500******************************************************************
002600 ENVIRONMENT DIVISION.
002700 CONFIGURATION SECTION.
002800 SPECIAL-NAMES.
002900     C01 IS TOP-OF-FORM
003000     CLASS DRG-NUMERIC-CLASS IS '0' THRU '9'.
003100 INPUT-OUTPUT SECTION.
003200 FILE-CONTROL.
003300
003400     SELECT F-MERGED-RUN    ASSIGN TO "2-mergedrn.dat"
003500             ORGANIZATION LINE SEQUENTIAL
003600             FILE STATUS IS WS-FS-MRG.
003700
003800     SELECT F-FACTOR        ASSIGN TO "3-factordt.dat"
003900             ORGANIZATION LINE SEQUENTIAL
004000             FILE STATUS IS WS-FS-FAC.
004100
004200******************************************************************
004300 DATA DIVISION.
004400 FILE SECTION.
004500
004600 FD  F-MERGED-RUN.
004700     COPY DRGMRG01.
004800
004900 FD  F-FACTOR.
005000     COPY DRGFAC01.
005100
005200******************************************************************
005300 WORKING-STORAGE SECTION.
005400
005500 1   FILE-WORKING-MANAGER.
005600     05  FIN-ENREG                PIC  X(01) VALUE  SPACE.
005700         88  FF                              VALUE  HIGH-VALUE.
005800
005900 77  WS-FS-MRG                     PIC X(02) VALUE '00'.
006000 77  WS-FS-FAC                     PIC X(02) VALUE '00'.
006100
006200 77  WS-READ-COUNT                 PIC 9(5)  COMP VALUE 0.
006300 77  WS-ERROR-COUNT                PIC 9(5)  COMP VALUE 0.
006400
006500 1   CALCUL-WORKING-MANAGER.
006600*    COEFFICIENT PI POUR LE CALCUL DE L'ENERGIE SPECIFIQUE
006700     05 WS-PI                       PIC S9V9(8) VALUE 3.14159265.
006800
006900     05 WS-RECORD-IN-ERROR          PIC X(1) VALUE 'N'.
007000         88 WS-IS-IN-ERROR                  VALUE 'Y'.
007100         88 WS-IS-NOT-IN-ERROR              VALUE 'N'.
007200
007300*    ZONES GENERIQUES DE LA TABLE DE COEFFICIENT K (PARAGRAPHE
007400*    2210), APPELEES UNE FOIS POUR WOB ET UNE FOIS POUR RPM
007500     05 WS-PAIR-A                   PIC S9(4)V9(2).
007600     05 WS-PAIR-B                   PIC S9(4)V9(2).
007700     05 WS-PAIR-DIFF                 PIC S9(4)V9(2).
007800     05 WS-PAIR-K                    PIC S9V99.
007900     05 WS-PAIR-MIN                  PIC S9(4)V9(2).
008000     05 WS-PAIR-ADJUSTED             PIC S9(4)V9(4).
008100
008200     05 WS-ADJ-WOB                   PIC S9(4)V9(4).
008300     05 WS-ADJ-RPM                   PIC S9(4)V9(4).
008400
008500     05 WS-DSE                       PIC S9(7)V9(4).
008600     05 WS-F1                        PIC S9(5)V9(4).
008700     05 WS-F2                        PIC S9(5)V9(4).
008800     05 WS-MAIN-FACTOR               PIC S9(5)V9(2).
008900     05 WS-MSE                       PIC S9(7)V9(2).
009000     05 WS-ESM                       PIC S9(5)V9(2).
009100
009200*    TERMES INTERMEDIAIRES DE L'ENERGIE SPECIFIQUE MECANIQUE
009300     05 WS-MSE-TERM-1                PIC S9(7)V9(4).
009400     05 WS-MSE-TERM-2                PIC S9(7)V9(4).
009500     05 WS-BIT-RADIUS                PIC S9(3)V9(4).
009600     05 WS-BIT-AREA                  PIC S9(7)V9(4).
009700
009800*    TERMES RECIPROQUES DE F1/F2 (0 QUAND LE DIVISEUR EST NUL)
009900     05 WS-RECIP-DSE                 PIC S9(5)V9(4).
010000     05 WS-RECIP-WOB                 PIC S9(5)V9(4).
010100     05 WS-RECIP-RPM                 PIC S9(5)V9(4).
010200
010300*    VUE REDEFINIE - LES DEUX ADJUSTED EN TABLE DE 2 POUR LES
010400*    DEPLACER EN BLOC VERS LA VUE DRG-FAC-ADJ-VIEW EN SORTIE
010500 01  DRG-ADJ-PAIR-AREA.
010600     05 WS-ADJ-PAIR-VALUES OCCURS 2  PIC S9(4)V9(4).
010700 01  DRG-ADJ-PAIR-R REDEFINES DRG-ADJ-PAIR-AREA.
010800     05 FILLER                      PIC X(16).
010900
011000******************************************************************
011100 PROCEDURE DIVISION.
011200******************************************************************
011300 0000-MAIN-PROCEDURE.
011400
011500     PERFORM 1000-INITIALIZE-THRU-EXIT
011600     PERFORM 2000-PROCESS-RECORD-THRU-EXIT UNTIL FF
011700     PERFORM 8000-PRINT-TOTALS-THRU-EXIT
011800     PERFORM 9000-TERMINATE-THRU-EXIT
011900     STOP RUN
012000     .
012100
012200*----------------------------------------------------------------*
012300*    INITIALISATION DES FICHIERS
012400*----------------------------------------------------------------*
012500 1000-INITIALIZE-THRU-EXIT.
012600
012700     OPEN INPUT  F-MERGED-RUN
012800     OPEN OUTPUT F-FACTOR
012900
013000     READ F-MERGED-RUN
013100         AT END
013200             SET FF TO TRUE
013300     END-READ
013400     .
013500 1000-EXIT.
013600     EXIT.
013700
013800*----------------------------------------------------------------*
013900*    TRAITEMENT D'UNE MANOEUVRE FUSIONNEE
014000*----------------------------------------------------------------*
014100 2000-PROCESS-RECORD-THRU-EXIT.
014200
014300     ADD 1 TO WS-READ-COUNT
014400     SET WS-IS-NOT-IN-ERROR TO TRUE
014500
014600     PERFORM 2100-CHECK-ERROR-THRU-EXIT
014700
014800     IF WS-IS-IN-ERROR
014900         PERFORM 2700-BUILD-ERROR-RECORD-THRU-EXIT
015000         ADD 1 TO WS-ERROR-COUNT
015100     ELSE
015200         PERFORM 2200-COMPUTE-ADJUSTED-THRU-EXIT
015300         PERFORM 2300-COMPUTE-DSE-THRU-EXIT
015400         PERFORM 2400-COMPUTE-FACTORS-THRU-EXIT
015500         PERFORM 2500-COMPUTE-MSE-THRU-EXIT
015600         PERFORM 2600-COMPUTE-ESM-THRU-EXIT
015700         PERFORM 2800-BUILD-GOOD-RECORD-THRU-EXIT
015800     END-IF
015900
016000     PERFORM 3000-WRITE-RECORD-THRU-EXIT
016100
016200     READ F-MERGED-RUN
016300         AT END
016400             SET FF TO TRUE
016500     END-READ
016600     .
016700 2000-EXIT.
016800     EXIT.
016900
017000*----------------------------------------------------------------*
017100*    DIAMETRE OUTIL NUL OU VITESSE MECANIQUE NULLE INTERDISENT
017200*    LE CALCUL DE L'ENERGIE SPECIFIQUE MECANIQUE (CF. TM-0151)    TM-0151 
017300*----------------------------------------------------------------*
017400 2100-CHECK-ERROR-THRU-EXIT.
017500
017600     IF MRG-MECH-RATE = 0
017700         SET WS-IS-IN-ERROR TO TRUE
017800     END-IF
017900
018000     IF MRG-BIT-SIZE = 0
018100         SET WS-IS-IN-ERROR TO TRUE
018200     END-IF
018300     .
018400 2100-EXIT.
018500     EXIT.
018600
018700*----------------------------------------------------------------*
018800*    WOB/RPM AJUSTES A PARTIR DES COUPLES BORNE-A/BORNE-B
018900*----------------------------------------------------------------*
019000 2200-COMPUTE-ADJUSTED-THRU-EXIT.
019100
019200     MOVE MRG-WOB-A TO WS-PAIR-A
019300     MOVE MRG-WOB-B TO WS-PAIR-B
019400     PERFORM 2210-APPLY-K-TABLE-THRU-EXIT
019500     MOVE WS-PAIR-ADJUSTED TO WS-ADJ-WOB
019600
019700     MOVE MRG-RPM-A TO WS-PAIR-A
019800     MOVE MRG-RPM-B TO WS-PAIR-B
019900     PERFORM 2210-APPLY-K-TABLE-THRU-EXIT
020000     MOVE WS-PAIR-ADJUSTED TO WS-ADJ-RPM
020100     .
020200 2200-EXIT.
020300     EXIT.
020400
020500 2210-APPLY-K-TABLE-THRU-EXIT.
020600
020700     IF WS-PAIR-A < WS-PAIR-B
020800         MOVE WS-PAIR-A TO WS-PAIR-MIN
020900         COMPUTE WS-PAIR-DIFF = WS-PAIR-B - WS-PAIR-A
021000     ELSE
021100         MOVE WS-PAIR-B TO WS-PAIR-MIN
021200         COMPUTE WS-PAIR-DIFF = WS-PAIR-A - WS-PAIR-B
021300     END-IF
021400
021500     EVALUATE TRUE
021600         WHEN WS-PAIR-DIFF <= 50
021700             MOVE 0.50 TO WS-PAIR-K
021800         WHEN WS-PAIR-DIFF <= 100
021900             MOVE 0.66 TO WS-PAIR-K
022000         WHEN WS-PAIR-DIFF <= 200
022100             MOVE 0.80 TO WS-PAIR-K
022200         WHEN OTHER
022300             MOVE 0.86 TO WS-PAIR-K
022400     END-EVALUATE
022500
022600     COMPUTE WS-PAIR-ADJUSTED ROUNDED =
022700             WS-PAIR-MIN + (WS-PAIR-K * WS-PAIR-DIFF)
022800     .
022900 2210-EXIT.
023000     EXIT.
023100
023200*----------------------------------------------------------------*
023300*    ENERGIE DYNAMIQUE SPECIFIQUE (DSE)
023400*----------------------------------------------------------------*
023500 2300-COMPUTE-DSE-THRU-EXIT.
023600
023700     COMPUTE WS-DSE ROUNDED =
023800             WS-ADJ-WOB * WS-ADJ-RPM /
023900             MRG-BIT-SIZE / MRG-MECH-RATE
024000     .
024100 2300-EXIT.
024200     EXIT.
024300
024400*----------------------------------------------------------------*
024500*    FACTEURS F1, F2 ET FACTEUR PRINCIPAL (LES RECIPROQUES DE
024600*    ZERO NE CONTRIBUENT PAS - CF. TM-0341)                       TM-0341 
024700*----------------------------------------------------------------*
024800 2400-COMPUTE-FACTORS-THRU-EXIT.
024900
025000     MOVE 0 TO WS-RECIP-DSE WS-RECIP-WOB WS-RECIP-RPM
025100
025200     IF WS-DSE NOT = 0
025300         COMPUTE WS-RECIP-DSE ROUNDED = 1 / WS-DSE
025400     END-IF
025500     IF WS-ADJ-WOB NOT = 0
025600         COMPUTE WS-RECIP-WOB ROUNDED = 1 / WS-ADJ-WOB
025700     END-IF
025800     IF WS-ADJ-RPM NOT = 0
025900         COMPUTE WS-RECIP-RPM ROUNDED = 1 / WS-ADJ-RPM
026000     END-IF
026100
026200     COMPUTE WS-F1 ROUNDED =
026300             (0.58 * MRG-FOOTAGE) + (0.53 * MRG-MECH-RATE) +
026400             (0.50 * WS-RECIP-DSE) - (0.31 * WS-RECIP-WOB) -
026500             (0.18 * WS-RECIP-RPM)
026600
026700     COMPUTE WS-F2 ROUNDED =
026800             (-0.17 * MRG-FOOTAGE) + (0.06 * MRG-MECH-RATE) +
026900             (0.04 * WS-RECIP-DSE) - (0.61 * WS-RECIP-WOB) -
027000             (0.77 * WS-RECIP-RPM)
027100
027200     COMPUTE WS-MAIN-FACTOR ROUNDED =
027300             (0.68 * WS-F1) + (0.32 * WS-F2)
027400     .
027500 2400-EXIT.
027600     EXIT.
027700
027800*----------------------------------------------------------------*
027900*    ENERGIE SPECIFIQUE MECANIQUE (MSE)
028000*----------------------------------------------------------------*
028100 2500-COMPUTE-MSE-THRU-EXIT.
028200
028300     COMPUTE WS-BIT-RADIUS ROUNDED = MRG-BIT-SIZE / 2
028400     COMPUTE WS-BIT-AREA ROUNDED =
028500             WS-PI * WS-BIT-RADIUS * WS-BIT-RADIUS
028600
028700     COMPUTE WS-MSE-TERM-1 ROUNDED = WS-ADJ-WOB / WS-BIT-AREA
028800
028900     COMPUTE WS-MSE-TERM-2 ROUNDED =
029000             480 * WS-ADJ-RPM * WS-ADJ-WOB /
029100             (MRG-BIT-SIZE * MRG-MECH-RATE)
029200
029300     COMPUTE WS-MSE ROUNDED = WS-MSE-TERM-1 + WS-MSE-TERM-2
029400     .
029500 2500-EXIT.
029600     EXIT.
029700
029800*----------------------------------------------------------------*
029900*    INDICE D'EFFICACITE ESM = 6000 / MSE
030000*----------------------------------------------------------------*
030100 2600-COMPUTE-ESM-THRU-EXIT.
030200
030300     IF WS-MSE NOT = 0
030400         COMPUTE WS-ESM ROUNDED = 6000 / WS-MSE
030500     ELSE
030600         MOVE 0 TO WS-ESM
030700     END-IF
030800     .
030900 2600-EXIT.
031000     EXIT.
031100
031200*----------------------------------------------------------------*
031300*    ENREGISTREMENT EN ERREUR - FACTEURS A ZERO, DRAPEAU POSE
031400*----------------------------------------------------------------*
031500 2700-BUILD-ERROR-RECORD-THRU-EXIT.
031600
031700     MOVE MRG-SEQ          TO RUN-SEQ
031800     MOVE MRG-ENTRY-NO     TO RUN-ENTRY-NO
031900     MOVE MRG-BIT-TYPE     TO RUN-BIT-TYPE
032000     MOVE MRG-MAKER        TO RUN-MAKER
032100     MOVE 0                TO FAC-ADJ-WOB FAC-ADJ-RPM
032200     MOVE 0                TO FAC-DSE FAC-F1 FAC-F2
032300     MOVE 0                TO FAC-MAIN FAC-MSE FAC-ESM
032400     MOVE 'E'              TO FAC-ERROR-FLAG
032500     .
032600 2700-EXIT.
032700     EXIT.
032800
032900*----------------------------------------------------------------*
033000*    ENREGISTREMENT NORMAL - RESULTATS DES PARAGRAPHES 2200/2600
033100*----------------------------------------------------------------*
033200 2800-BUILD-GOOD-RECORD-THRU-EXIT.
033300
033400     MOVE MRG-SEQ          TO RUN-SEQ
033500     MOVE MRG-ENTRY-NO     TO RUN-ENTRY-NO
033600     MOVE MRG-BIT-TYPE     TO RUN-BIT-TYPE
033700     MOVE MRG-MAKER        TO RUN-MAKER
033800     MOVE WS-ADJ-WOB       TO FAC-ADJ-WOB
033900     MOVE WS-ADJ-RPM       TO FAC-ADJ-RPM
034000     MOVE WS-DSE           TO FAC-DSE
034100     MOVE WS-F1            TO FAC-F1
034200     MOVE WS-F2            TO FAC-F2
034300     MOVE WS-MAIN-FACTOR   TO FAC-MAIN
034400     MOVE WS-MSE           TO FAC-MSE
034500     MOVE WS-ESM           TO FAC-ESM
034600     MOVE SPACE            TO FAC-ERROR-FLAG
034700     .
034800 2800-EXIT.
034900     EXIT.
035000
035100*----------------------------------------------------------------*
035200*    ECRITURE DE L'ENREGISTREMENT FACTOR
035300*----------------------------------------------------------------*
035400 3000-WRITE-RECORD-THRU-EXIT.
035500
035600     WRITE DRG-FAC-RECORD
035700     .
035800 3000-EXIT.
035900     EXIT.
036000
036100*----------------------------------------------------------------*
036200*    TOTAUX DE CONTROLE DE FIN DE TRAITEMENT
036300*----------------------------------------------------------------*
036400 8000-PRINT-TOTALS-THRU-EXIT.
036500
036600     DISPLAY '2-CALC-FACTORS - BILAN DE CALCUL'
036700     DISPLAY '  MANOEUVRES TRAITEES  : ' WS-READ-COUNT
036800     DISPLAY '  MANOEUVRES EN ERREUR : ' WS-ERROR-COUNT
036900
037000     CLOSE F-MERGED-RUN
037100     CLOSE F-FACTOR
037200     .
037300 8000-EXIT.
037400     EXIT.
037500
037600 9000-TERMINATE-THRU-EXIT.
037700
037800     CONTINUE
037900     .
038000 9000-EXIT.
038100     EXIT.
038200******************************************************************
038300*    FIN DU PROGRAMME 2-CALC-FACTORS
038400******************************************************************
