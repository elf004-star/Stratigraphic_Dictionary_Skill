000100******************************************************************
000200*    PROGRAM-ID.  7-SELECT-GOLD
000300******************************************************************
000400 IDENTIFICATION DIVISION.
000500 PROGRAM-ID.     7-SELECT-GOLD.
000600 AUTHOR.         P. RIGAUD.
000700 INSTALLATION.   SERVICE GEOLOGIE - ATELIER SONDAGES.
000800 DATE-WRITTEN.   12/09/1989.
000900 DATE-COMPILED.
001000 SECURITY.       USAGE INTERNE ATELIER SONDAGES UNIQUEMENT.
001100******************************************************************
001200*    JOURNAL DES MODIFICATIONS
001300*--------------------------------------------------------------*
001400*    12/09/1989  PRG  TM-0120  PREMIERE VERSION - SCORE S=X.Y.Z   TM-0120 
001500*                              ET PARTAGE SELECTION/NOMBRE D'OR
001600*    30/01/1992  PRG  TM-0160  TRI DESCENDANT DES DEUX LISTES DE  TM-0160 
001700*                              SORTIE SUR LE CRITERE Z
001800*    14/07/1996  PRG  TM-0255  SEUIL S-LIMITE A TROIS CAS SELON   TM-0255 
001900*                              L'EFFECTIF RETENU (1, 2-3, 4 ET PLUS)
002000*    19/09/1998  LFB  TM-0301  CONTROLE AN 2000 - AUCUN CHAMP DATETM-0301 
002100*                              DANS CE PROGRAMME, RAS
002200*    08/03/2003  LFB  TM-0368  REJET DES MESURES X/Y/Z NON        TM-0368 
002300*                              NUMERIQUES AVANT CALCUL DU SCORE
002400******************************************************************
002500 ENVIRONMENT DIVISION.
002600 CONFIGURATION SECTION.
002700 SPECIAL-NAMES.
002800     C01 IS TOP-OF-FORM
002900     CLASS DRG-ALPHA-CLASS IS 'A' THRU 'Z'.
003000 INPUT-OUTPUT SECTION.
003100 FILE-CONTROL.
003200
003300     SELECT F-GOLD-INPUT    ASSIGN TO "7-goldin.dat"
003400             ORGANIZATION LINE SEQUENTIAL
003500             FILE STATUS IS WS-FS-GLD.
003600
003700     SELECT F-GOLD-REPORT   ASSIGN TO "7-goldrpt.txt"
003800             ORGANIZATION LINE SEQUENTIAL
003900             FILE STATUS IS WS-FS-RPT.
004000
004100******************************************************************
004200 DATA DIVISION.
004300 FILE SECTION.
004400
004500 FD  F-GOLD-INPUT.
004600     COPY DRGGLD01.
004700
004800 FD  F-GOLD-REPORT.
004900 01  DRG-RPT-LINE.
005000     05 RPT-CARRIAGE-CTL            PIC X(01).
005100     05 RPT-TEXT                    PIC X(90).
005200     05 FILLER                      PIC X(09).
005300
005400******************************************************************
005500 WORKING-STORAGE SECTION.
005600
005700 1   FILE-WORKING-MANAGER.
005800     05  FIN-ENREG                PIC  X(01) VALUE  SPACE.
005900         88  FF                              VALUE  HIGH-VALUE.
006000
006100 77  WS-FS-GLD                     PIC X(02) VALUE '00'.
006200 77  WS-FS-RPT                     PIC X(02) VALUE '00'.
006300
006400 77  WS-READ-COUNT                 PIC 9(5)  COMP VALUE 0.
006500 77  WS-VALID-COUNT                PIC 9(5)  COMP VALUE 0.
006600 77  WS-N                          PIC 9(5)  COMP VALUE 0.
006700 77  WS-K                          PIC 9(5)  COMP VALUE 0.
006800 77  WS-SCAN-IX                    PIC 9(5)  COMP VALUE 0.
006900 77  WS-COMPARE-IX                 PIC 9(5)  COMP VALUE 0.
007000 77  WS-PASS-IX                    PIC 9(5)  COMP VALUE 0.
007100 77  WS-SWAPPED-FLAG               PIC X(01) VALUE 'N'.
007200     88 WS-A-SWAP-OCCURRED                   VALUE 'Y'.
007300 77  WS-SEL-COUNT                  PIC 9(5)  COMP VALUE 0.
007400 77  WS-UNSEL-COUNT                PIC 9(5)  COMP VALUE 0.
007500
007600 1   TABLE-WORKING-MANAGER.
007700*    TABLE COMPLETE DES ENREGISTREMENTS VALIDES, TRIEE PAR S
007800*    DESCENDANT APRES LE PASSAGE DE 3000-SORT-BY-SCORE
007900     05 WT-GLD-TABLE OCCURS 2000.
008000         10 WT-GLD-LABEL              PIC X(20).
008100         10 WT-GLD-X                  PIC S9(5)V9(4).
008200         10 WT-GLD-Y                  PIC S9(5)V9(4).
008300         10 WT-GLD-Z                  PIC S9(5)V9(4).
008400         10 WT-GLD-S                  PIC S9(15)V9(4).
008500         10 WT-GLD-SELECTED           PIC X(01).
008600             88 WT-IS-SELECTED                 VALUE 'S'.
008700             88 WT-IS-UNSELECTED               VALUE 'U'.
008800
008900*    LISTES DE SORTIE, TRIEES PAR Z DESCENDANT
009000     05 WT-SEL-TABLE OCCURS 2000.
009100         10 SEL-LABEL                 PIC X(20).
009200         10 SEL-Z                     PIC S9(5)V9(4).
009300
009400     05 WT-UNSEL-TABLE OCCURS 2000.
009500         10 UNS-LABEL                 PIC X(20).
009600         10 UNS-Z                     PIC S9(5)V9(4).
009700
009800 1   CALCUL-WORKING-MANAGER.
009900     05 WS-GOLDEN-RATIO               PIC S9(1)V9(3) VALUE 0.618.
010000     05 WS-K-FACTOR                   PIC S9(1)V9(3) VALUE 0.382.
010100     05 WS-S-LIMIT                    PIC S9(15)V9(4).
010200     05 WS-HOLD-REC-AREA.
010300         10 WS-HOLD-LABEL             PIC X(20).
010400         10 WS-HOLD-X                 PIC S9(5)V9(4).
010500         10 WS-HOLD-Y                 PIC S9(5)V9(4).
010600         10 WS-HOLD-Z                 PIC S9(5)V9(4).
010700         10 WS-HOLD-S                 PIC S9(15)V9(4).
010800         10 WS-HOLD-FLAG              PIC X(01).
010900*--------------------------------------------------------------*
011000*    VUE REDEFINIE - ZONE D'ECHANGE DU TRI A BULLES EN OCTETS
011100*    BRUTS (CONTROLE DE TAILLE A LA MAINTENANCE)
011200*--------------------------------------------------------------*
011300     05 WS-HOLD-REC-VIEW REDEFINES WS-HOLD-REC-AREA.
011400         10 WS-HOLD-REC-BYTES         PIC X(67).
011500     05 WS-HOLD-LABEL-2                PIC X(20).
011600     05 WS-HOLD-Z-2                    PIC S9(5)V9(4).
011700     05 WS-PRINT-Z-ED                  PIC ---,---,--9.99.
011800     05 WS-PRINT-SEL-ED                 PIC ZZZZ9.
011900     05 WS-PRINT-UNSEL-ED               PIC ZZZZ9.
012000
012100******************************************************************
012200 PROCEDURE DIVISION.
012300******************************************************************
012400 0000-MAIN-PROCEDURE.
012500
012600     PERFORM 1000-INITIALIZE-THRU-EXIT
012700
012800     IF WS-VALID-COUNT < 2
012900         DISPLAY '7-SELECT-GOLD - MOINS DE DEUX MESURES VALIDES'
013000         DISPLAY '               AUCUN RAPPORT PRODUIT'
013100     ELSE
013200         MOVE WS-VALID-COUNT TO WS-N
013300         PERFORM 3000-SORT-BY-SCORE-THRU-EXIT
013400         PERFORM 4000-COMPUTE-LIMIT-THRU-EXIT
013500         PERFORM 4500-SPLIT-SETS-THRU-EXIT
013600         PERFORM 5000-SORT-SELECTED-THRU-EXIT
013700         PERFORM 6000-SORT-UNSELECTED-THRU-EXIT
013800         PERFORM 7000-WRITE-REPORT-THRU-EXIT
013900     END-IF
014000
014100     PERFORM 8000-PRINT-TOTALS-THRU-EXIT
014200     PERFORM 9000-TERMINATE-THRU-EXIT
014300     STOP RUN
014400     .
014500
014600*----------------------------------------------------------------*
014700*    LECTURE DES MESURES, REJET DES TRIPLETS NON NUMERIQUES
014800*    (CF. TM-0368) ET CALCUL DU SCORE S = X.Y.Z                   TM-0368 
014900*----------------------------------------------------------------*
015000 1000-INITIALIZE-THRU-EXIT.
015100
015200     OPEN INPUT F-GOLD-INPUT
015300
015400     READ F-GOLD-INPUT
015500         AT END
015600             SET FF TO TRUE
015700     END-READ
015800
015900     PERFORM 1100-PROCESS-ONE-RECORD-THRU-EXIT UNTIL FF
016000
016100     CLOSE F-GOLD-INPUT
016200     .
016300 1000-EXIT.
016400     EXIT.
016500
016600 1100-PROCESS-ONE-RECORD-THRU-EXIT.
016700
016800     ADD 1 TO WS-READ-COUNT
016900
017000     IF GLD-X IS NUMERIC AND GLD-Y IS NUMERIC
017100        AND GLD-Z IS NUMERIC
017200         ADD 1 TO WS-VALID-COUNT
017300         MOVE GLD-LABEL TO WT-GLD-LABEL (WS-VALID-COUNT)
017400         MOVE GLD-X     TO WT-GLD-X (WS-VALID-COUNT)
017500         MOVE GLD-Y     TO WT-GLD-Y (WS-VALID-COUNT)
017600         MOVE GLD-Z     TO WT-GLD-Z (WS-VALID-COUNT)
017700         COMPUTE WT-GLD-S (WS-VALID-COUNT) =
017800                 GLD-X * GLD-Y * GLD-Z
017900         MOVE 'U' TO WT-GLD-SELECTED (WS-VALID-COUNT)
018000     END-IF
018100
018200     READ F-GOLD-INPUT
018300         AT END
018400             SET FF TO TRUE
018500     END-READ
018600     .
018700 1100-EXIT.
018800     EXIT.
018900
019000*----------------------------------------------------------------*
019100*    TRI A BULLES DESCENDANT SUR LE SCORE S (EFFECTIF BORNE A
019200*    2000, LE TRI PAR PROPAGATION SUFFIT LARGEMENT)
019300*----------------------------------------------------------------*
019400 3000-SORT-BY-SCORE-THRU-EXIT.
019500
019600     SET WS-A-SWAP-OCCURRED TO TRUE
019700     PERFORM 3100-ONE-PASS-THRU-EXIT UNTIL NOT WS-A-SWAP-OCCURRED
019800     .
019900 3000-EXIT.
020000     EXIT.
020100
020200 3100-ONE-PASS-THRU-EXIT.
020300
020400     SET WS-SWAPPED-FLAG TO 'N'
020500     PERFORM 3110-COMPARE-ADJACENT-THRU-EXIT
020600         VARYING WS-COMPARE-IX FROM 1 BY 1
020700         UNTIL WS-COMPARE-IX > WS-N - 1
020800     .
020900 3100-EXIT.
021000     EXIT.
021100
021200 3110-COMPARE-ADJACENT-THRU-EXIT.
021300
021400     IF WT-GLD-S (WS-COMPARE-IX) < WT-GLD-S (WS-COMPARE-IX + 1)
021500         MOVE WT-GLD-LABEL (WS-COMPARE-IX)    TO WS-HOLD-LABEL
021600         MOVE WT-GLD-X (WS-COMPARE-IX)         TO WS-HOLD-X
021700         MOVE WT-GLD-Y (WS-COMPARE-IX)         TO WS-HOLD-Y
021800         MOVE WT-GLD-Z (WS-COMPARE-IX)         TO WS-HOLD-Z
021900         MOVE WT-GLD-S (WS-COMPARE-IX)         TO WS-HOLD-S
022000
022100         MOVE WT-GLD-LABEL (WS-COMPARE-IX + 1) TO
022200                                        WT-GLD-LABEL (WS-COMPARE-IX)
022300         MOVE WT-GLD-X (WS-COMPARE-IX + 1)   TO
022400                                            WT-GLD-X (WS-COMPARE-IX)
022500         MOVE WT-GLD-Y (WS-COMPARE-IX + 1)   TO
022600                                            WT-GLD-Y (WS-COMPARE-IX)
022700         MOVE WT-GLD-Z (WS-COMPARE-IX + 1)   TO
022800                                            WT-GLD-Z (WS-COMPARE-IX)
022900         MOVE WT-GLD-S (WS-COMPARE-IX + 1)   TO
023000                                            WT-GLD-S (WS-COMPARE-IX)
023100
023200         MOVE WS-HOLD-LABEL TO WT-GLD-LABEL (WS-COMPARE-IX + 1)
023300         MOVE WS-HOLD-X     TO WT-GLD-X (WS-COMPARE-IX + 1)
023400         MOVE WS-HOLD-Y     TO WT-GLD-Y (WS-COMPARE-IX + 1)
023500         MOVE WS-HOLD-Z     TO WT-GLD-Z (WS-COMPARE-IX + 1)
023600         MOVE WS-HOLD-S     TO WT-GLD-S (WS-COMPARE-IX + 1)
023700
023800         SET WS-A-SWAP-OCCURRED TO TRUE
023900     END-IF
024000     .
024100 3110-EXIT.
024200     EXIT.
024300
024400*----------------------------------------------------------------*
024500*    SEUIL S-LIMITE SELON L'EFFECTIF (CF. TM-0255)                TM-0255 
024600*----------------------------------------------------------------*
024700 4000-COMPUTE-LIMIT-THRU-EXIT.
024800
024900     EVALUATE TRUE
025000         WHEN WS-N = 1
025100             COMPUTE WS-S-LIMIT ROUNDED =
025200                     WT-GLD-S (1) * WS-GOLDEN-RATIO
025300
025400         WHEN WS-N = 2 OR WS-N = 3
025500             COMPUTE WS-S-LIMIT ROUNDED =
025600                     (WT-GLD-S (1) - WT-GLD-S (2)) *
025700                     WS-GOLDEN-RATIO + WT-GLD-S (2)
025800
025900         WHEN OTHER
026000             COMPUTE WS-K ROUNDED = WS-N * WS-K-FACTOR
026100             IF WS-K < 1
026200                 MOVE 1 TO WS-K
026300             END-IF
026400             IF WS-K > WS-N - 1
026500                 COMPUTE WS-K = WS-N - 1
026600             END-IF
026700             COMPUTE WS-S-LIMIT ROUNDED =
026800                     (WT-GLD-S (WS-K) - WT-GLD-S (WS-K + 1)) *
026900                     WS-GOLDEN-RATIO + WT-GLD-S (WS-K + 1)
027000     END-EVALUATE
027100     .
027200 4000-EXIT.
027300     EXIT.
027400
027500 4500-SPLIT-SETS-THRU-EXIT.
027600
027700     PERFORM 4510-CLASSIFY-ONE-THRU-EXIT
027800         VARYING WS-SCAN-IX FROM 1 BY 1
027900         UNTIL WS-SCAN-IX > WS-N
028000     .
028100 4500-EXIT.
028200     EXIT.
028300
028400 4510-CLASSIFY-ONE-THRU-EXIT.
028500
028600     IF WT-GLD-S (WS-SCAN-IX) >= WS-S-LIMIT
028700         MOVE 'S' TO WT-GLD-SELECTED (WS-SCAN-IX)
028800         ADD 1 TO WS-SEL-COUNT
028900         MOVE WT-GLD-LABEL (WS-SCAN-IX) TO SEL-LABEL (WS-SEL-COUNT)
029000         MOVE WT-GLD-Z (WS-SCAN-IX)     TO SEL-Z (WS-SEL-COUNT)
029100     ELSE
029200         MOVE 'U' TO WT-GLD-SELECTED (WS-SCAN-IX)
029300         ADD 1 TO WS-UNSEL-COUNT
029400         MOVE WT-GLD-LABEL (WS-SCAN-IX)
029500                                TO UNS-LABEL (WS-UNSEL-COUNT)
029600         MOVE WT-GLD-Z (WS-SCAN-IX) TO UNS-Z (WS-UNSEL-COUNT)
029700     END-IF
029800     .
029900 4510-EXIT.
030000     EXIT.
030100
030200*----------------------------------------------------------------*
030300*    TRI A BULLES DESCENDANT SUR Z - LISTE DES RETENUS
030400*----------------------------------------------------------------*
030500 5000-SORT-SELECTED-THRU-EXIT.
030600
030700     IF WS-SEL-COUNT > 1
030800         SET WS-A-SWAP-OCCURRED TO TRUE
030900         PERFORM 5100-ONE-PASS-THRU-EXIT
031000             UNTIL NOT WS-A-SWAP-OCCURRED
031100     END-IF
031200     .
031300 5000-EXIT.
031400     EXIT.
031500
031600 5100-ONE-PASS-THRU-EXIT.
031700
031800     SET WS-SWAPPED-FLAG TO 'N'
031900     PERFORM 5110-COMPARE-ADJACENT-THRU-EXIT
032000         VARYING WS-COMPARE-IX FROM 1 BY 1
032100         UNTIL WS-COMPARE-IX > WS-SEL-COUNT - 1
032200     .
032300 5100-EXIT.
032400     EXIT.
032500
032600 5110-COMPARE-ADJACENT-THRU-EXIT.
032700
032800     IF SEL-Z (WS-COMPARE-IX) < SEL-Z (WS-COMPARE-IX + 1)
032900         MOVE SEL-LABEL (WS-COMPARE-IX)   TO WS-HOLD-LABEL-2
033000         MOVE SEL-Z (WS-COMPARE-IX)       TO WS-HOLD-Z-2
033100         MOVE SEL-LABEL (WS-COMPARE-IX + 1)
033200                                    TO SEL-LABEL (WS-COMPARE-IX)
033300         MOVE SEL-Z (WS-COMPARE-IX + 1) TO SEL-Z (WS-COMPARE-IX)
033400         MOVE WS-HOLD-LABEL-2 TO SEL-LABEL (WS-COMPARE-IX + 1)
033500         MOVE WS-HOLD-Z-2     TO SEL-Z (WS-COMPARE-IX + 1)
033600         SET WS-A-SWAP-OCCURRED TO TRUE
033700     END-IF
033800     .
033900 5110-EXIT.
034000     EXIT.
034100
034200*----------------------------------------------------------------*
034300*    TRI A BULLES DESCENDANT SUR Z - LISTE DES ECARTES
034400*----------------------------------------------------------------*
034500 6000-SORT-UNSELECTED-THRU-EXIT.
034600
034700     IF WS-UNSEL-COUNT > 1
034800         SET WS-A-SWAP-OCCURRED TO TRUE
034900         PERFORM 6100-ONE-PASS-THRU-EXIT
035000             UNTIL NOT WS-A-SWAP-OCCURRED
035100     END-IF
035200     .
035300 6000-EXIT.
035400     EXIT.
035500
035600 6100-ONE-PASS-THRU-EXIT.
035700
035800     SET WS-SWAPPED-FLAG TO 'N'
035900     PERFORM 6110-COMPARE-ADJACENT-THRU-EXIT
036000         VARYING WS-COMPARE-IX FROM 1 BY 1
036100         UNTIL WS-COMPARE-IX > WS-UNSEL-COUNT - 1
036200     .
036300 6100-EXIT.
036400     EXIT.
036500
036600 6110-COMPARE-ADJACENT-THRU-EXIT.
036700
036800     IF UNS-Z (WS-COMPARE-IX) < UNS-Z (WS-COMPARE-IX + 1)
036900         MOVE UNS-LABEL (WS-COMPARE-IX)   TO WS-HOLD-LABEL-2
037000         MOVE UNS-Z (WS-COMPARE-IX)       TO WS-HOLD-Z-2
037100         MOVE UNS-LABEL (WS-COMPARE-IX + 1)
037200                                    TO UNS-LABEL (WS-COMPARE-IX)
037300         MOVE UNS-Z (WS-COMPARE-IX + 1) TO UNS-Z (WS-COMPARE-IX)
037400         MOVE WS-HOLD-LABEL-2 TO UNS-LABEL (WS-COMPARE-IX + 1)
037500         MOVE WS-HOLD-Z-2     TO UNS-Z (WS-COMPARE-IX + 1)
037600         SET WS-A-SWAP-OCCURRED TO TRUE
037700     END-IF
037800     .
037900 6110-EXIT.
038000     EXIT.
038100
038200*----------------------------------------------------------------*
038300*    EDITION DU RAPPORT DE SELECTION GOLD
038400*----------------------------------------------------------------*
038500 7000-WRITE-REPORT-THRU-EXIT.
038600
038700     OPEN OUTPUT F-GOLD-REPORT
038800
038900     MOVE SPACES TO DRG-RPT-LINE
039000     MOVE '0' TO RPT-CARRIAGE-CTL
039100     MOVE 'RAPPORT DE SELECTION GOLD - ATELIER SONDAGES'
039200                                TO RPT-TEXT
039300     WRITE DRG-RPT-LINE
039400
039500     MOVE SPACES TO DRG-RPT-LINE
039600     MOVE ' ' TO RPT-CARRIAGE-CTL
039700     MOVE WS-SEL-COUNT TO WS-PRINT-SEL-ED
039800     STRING 'MESURES RETENUES (' WS-PRINT-SEL-ED ')'
039900         DELIMITED BY SIZE INTO RPT-TEXT
040000     WRITE DRG-RPT-LINE
040100
040200     PERFORM 7100-WRITE-SELECTED-LINE-THRU-EXIT
040300         VARYING WS-SCAN-IX FROM 1 BY 1
040400         UNTIL WS-SCAN-IX > WS-SEL-COUNT
040500
040600     MOVE SPACES TO DRG-RPT-LINE
040700     MOVE ' ' TO RPT-CARRIAGE-CTL
040800     MOVE WS-UNSEL-COUNT TO WS-PRINT-UNSEL-ED
040900     STRING 'MESURES ECARTEES (' WS-PRINT-UNSEL-ED ')'
041000         DELIMITED BY SIZE INTO RPT-TEXT
041100     WRITE DRG-RPT-LINE
041200
041300     PERFORM 7200-WRITE-UNSELECTED-LINE-THRU-EXIT
041400         VARYING WS-SCAN-IX FROM 1 BY 1
041500         UNTIL WS-SCAN-IX > WS-UNSEL-COUNT
041600
041700     CLOSE F-GOLD-REPORT
041800     .
041900 7000-EXIT.
042000     EXIT.
042100
042200 7100-WRITE-SELECTED-LINE-THRU-EXIT.
042300
042400     MOVE SEL-Z (WS-SCAN-IX) TO WS-PRINT-Z-ED
042500     MOVE SPACES TO DRG-RPT-LINE
042600     MOVE ' ' TO RPT-CARRIAGE-CTL
042700     STRING '   ' SEL-LABEL (WS-SCAN-IX) '(' WS-PRINT-Z-ED ')'
042800         DELIMITED BY SIZE INTO RPT-TEXT
042900     WRITE DRG-RPT-LINE
043000     .
043100 7100-EXIT.
043200     EXIT.
043300
043400 7200-WRITE-UNSELECTED-LINE-THRU-EXIT.
043500
043600     MOVE UNS-Z (WS-SCAN-IX) TO WS-PRINT-Z-ED
043700     MOVE SPACES TO DRG-RPT-LINE
043800     MOVE ' ' TO RPT-CARRIAGE-CTL
043900     STRING '   ' UNS-LABEL (WS-SCAN-IX) '(' WS-PRINT-Z-ED ')'
044000         DELIMITED BY SIZE INTO RPT-TEXT
044100     WRITE DRG-RPT-LINE
044200     .
044300 7200-EXIT.
044400     EXIT.
044500
044600*----------------------------------------------------------------*
044700*    TOTAUX DE CONTROLE
044800*----------------------------------------------------------------*
044900 8000-PRINT-TOTALS-THRU-EXIT.
045000
045100     DISPLAY '7-SELECT-GOLD - BILAN DE SELECTION'
045200     DISPLAY '  ENREGISTREMENTS LUS    : ' WS-READ-COUNT
045300     DISPLAY '  MESURES VALIDES        : ' WS-VALID-COUNT
045400     DISPLAY '  RETENUES               : ' WS-SEL-COUNT
045500     DISPLAY '  ECARTEES               : ' WS-UNSEL-COUNT
045600     .
045700 8000-EXIT.
045800     EXIT.
045900
046000 9000-TERMINATE-THRU-EXIT.
046100
046200     CONTINUE
046300     .
046400 9000-EXIT.
046500     EXIT.
046600******************************************************************
046700*    FIN DU PROGRAMME 7-SELECT-GOLD
046800******************************************************************
