000100******************************************************************
000200*    PROGRAM-ID.  1-MERGE-RUNS
000300******************************************************************
000400 IDENTIFICATION DIVISION.
000500 PROGRAM-ID.     1-MERGE-RUNS.
000600 AUTHOR.         P. RIGAUD.
000700 INSTALLATION.   SERVICE GEOLOGIE - ATELIER SONDAGES.
000800 DATE-WRITTEN.   23/06/1989.
000900 DATE-COMPILED.
001000 SECURITY.       USAGE INTERNE ATELIER SONDAGES UNIQUEMENT.
001100******************************************************************
001200*    JOURNAL DES MODIFICATIONS
001300*--------------------------------------------------------------*
001400*    23/06/1989  PRG  TM-0100  PREMIERE VERSION - FUSION DES      TM-0100 
001500*                              MANOEUVRES CONSECUTIVES D'UN MEME
001600*                              OUTIL (ENTRY-NO 1,2,3,...)
001700*    02/08/1989  PRG  TM-0112  CONTROLE DE LA CONTINUITE DE       TM-0112 
001800*                              PROFONDEUR DEBUT/FIN ENTRE MEMBRES
001900*    14/01/1990  PRG  TM-0130  AJOUT DU MESSAGE D'AVERTISSEMENT   TM-0130 
002000*                              QUAND LES TYPES D'OUTIL DIFFERENT
002100*    11/02/1991  PRG  TM-0144  PRISE EN CHARGE DES BORNES         TM-0144 
002200*                              POMPE/DEBIT DANS LA MOYENNE PONDEREE
002300*    30/09/1993  PRG  TM-0192  CORRECTIF TAUX DE PART QUAND LE    TM-0192 
002400*                              CUMUL DE METRAGE EST NUL
002500*    19/09/1998  LFB  TM-0301  CONTROLE AN 2000 - AUCUN CHAMP DATETM-0301 
002600*                              DANS CE PROGRAMME, RAS
002700*    25/03/2004  LFB  TM-0388  VITESSE MECANIQUE MOYENNE LIMITEE  TM-0388 
002800*                              AUX MEMBRES OU ELLE EST RENSEIGNEE
002900*    02/05/2002  LFB  TM-0355  TABLE DE TRAVAIL REECRITE A PLAT   TM-0355 
003000*                              (ZONES WT- DEDIEES) POUR EVITER LA
003100*                              COLLISION DE NOMS RUN-/MRG-
003200*    11/04/2011  DQN  TM-0493  TAUX DE PART INITIALISE A 0 EN     TM-0493
003300*                              1110 AU LIEU DE 1, TOUTE MANOEUVRE
003400*                              NON FUSIONNEE SORTAIT AVEC TAUX NUL
003500******************************************************************
003600 ENVIRONMENT DIVISION.
003700 CONFIGURATION SECTION.
003800 SPECIAL-NAMES.
003900     C01 IS TOP-OF-FORM
004000     CLASS DRG-NUMERIC-CLASS IS '0' THRU '9'.
004100 INPUT-OUTPUT SECTION.
004200 FILE-CONTROL.
004300
004400     SELECT F-DRILLING-RUN  ASSIGN TO "1-drillrun.dat"
004500             ORGANIZATION LINE SEQUENTIAL
004600             FILE STATUS IS WS-FS-RUN.
004700
004800     SELECT F-MERGED-RUN    ASSIGN TO "2-mergedrn.dat"
004900             ORGANIZATION LINE SEQUENTIAL
005000             FILE STATUS IS WS-FS-MRG.
005100
005200******************************************************************
005300 DATA DIVISION.
005400 FILE SECTION.
005500
005600 FD  F-DRILLING-RUN.
005700     COPY DRGRUN01.
005800
005900 FD  F-MERGED-RUN.
006000     COPY DRGMRG01.
006100
006200******************************************************************
006300 WORKING-STORAGE SECTION.
006400
006500 1   FILE-WORKING-MANAGER.
006600* ++===                                fin article rencontre ===++
006700     05  FIN-ENREG                PIC  X(01) VALUE  SPACE.
006800         88  FF                              VALUE  HIGH-VALUE.
006900
007000 77  WS-FS-RUN                     PIC X(02) VALUE '00'.
007100 77  WS-FS-MRG                     PIC X(02) VALUE '00'.
007200
007300 77  WS-TABLE-COUNT                PIC 9(5)  COMP VALUE 0.
007400 77  WS-SCAN-IX                    PIC 9(5)  COMP VALUE 1.
007500 77  WS-SEQ-START                  PIC 9(5)  COMP VALUE 1.
007600 77  WS-SEQ-END                    PIC 9(5)  COMP VALUE 1.
007700 77  WS-MEMBER-IX                  PIC 9(5)  COMP VALUE 1.
007800 77  WS-INSERT-IX                  PIC 9(5)  COMP VALUE 1.
007900 77  WS-PAIR-IX                    PIC 9(1)  COMP VALUE 1.
008000
008100 77  WS-READ-COUNT                 PIC 9(5)  COMP VALUE 0.
008200 77  WS-MODIFIED-COUNT             PIC 9(5)  COMP VALUE 0.
008300 77  WS-MERGED-COUNT               PIC 9(5)  COMP VALUE 0.
008400
008500 1   DATA-WORKING-MANAGER.
008600*    TABLE DE TRAVAIL - ORDRE DU FICHIER CONSERVE, AGRANDIE
008700*    A CHAQUE INSERTION D'UN ENREGISTREMENT DE FUSION
008800     05 WT-RUN-TABLE OCCURS 2000.
008900         10 WT-SEQ                  PIC 9(5).
009000         10 WT-ENTRY-NO              PIC 9(3).
009100         10 WT-BIT-TYPE              PIC X(16).
009200         10 WT-MAKER                 PIC X(16).
009300         10 WT-START-DEPTH           PIC S9(5)V9(2).
009400         10 WT-END-DEPTH             PIC S9(5)V9(2).
009500         10 WT-FOOTAGE               PIC S9(5)V9(2).
009600         10 WT-DRILL-TIME            PIC S9(4)V9(2).
009700         10 WT-MUD-DENSITY           PIC S9(2)V9(2).
009800         10 WT-MECH-RATE             PIC S9(4)V9(2).
009900         10 WT-BIT-SIZE              PIC S9(3)V9(2).
010000         10 WT-START-FORM            PIC X(20).
010100         10 WT-END-FORM              PIC X(20).
010200         10 WT-PARAM-BOUNDS.
010300             15 WT-WOB-A             PIC S9(4)V9(2).
010400             15 WT-WOB-B             PIC S9(4)V9(2).
010500             15 WT-RPM-A             PIC S9(4)V9(2).
010600             15 WT-RPM-B             PIC S9(4)V9(2).
010700             15 WT-FLOW-A            PIC S9(4)V9(2).
010800             15 WT-FLOW-B            PIC S9(4)V9(2).
010900             15 WT-PUMP-A            PIC S9(4)V9(2).
011000             15 WT-PUMP-B            PIC S9(4)V9(2).
011100         10 WT-HIT-RATE              PIC S9(1)V9(6).
011200         10 WT-MERGED-FLAG           PIC X(1).
011300
011400     05 WS-SAME-BIT-MAKER            PIC X(1) VALUE 'Y'.
011500         88 WS-BIT-MAKER-MATCH              VALUE 'Y'.
011600         88 WS-BIT-MAKER-MISMATCH           VALUE 'N'.
011700
011800     05 WS-DEPTH-CONTINUOUS          PIC X(1) VALUE 'Y'.
011900         88 WS-DEPTHS-CONTINUOUS            VALUE 'Y'.
012000         88 WS-DEPTHS-BROKEN                VALUE 'N'.
012100
012200     05 WS-SUM-FOOTAGE               PIC S9(7)V9(6) VALUE 0.
012300     05 WS-SUM-DRILL-TIME            PIC S9(7)V9(6) VALUE 0.
012400     05 WS-SUM-MECH-WEIGHT           PIC S9(7)V9(6) VALUE 0.
012500     05 WS-SUM-MECH-RATE             PIC S9(9)V9(6) VALUE 0.
012600     05 WS-MECH-VALID-FOUND          PIC X(1) VALUE 'N'.
012700         88 WS-MECH-RATE-FOUND              VALUE 'Y'.
012800
012900     05 WS-WEIGHTED-SUMS.
013000*        MUD-DENSITY, WOB-A, WOB-B, RPM-A, RPM-B,
013100*        FLOW-A, FLOW-B, PUMP-A, PUMP-B
013200         10 WS-WTD-SUM OCCURS 9     PIC S9(9)V9(6) VALUE 0.
013300
013400*    VUE DE TRAVAIL - REGROUPEMENT DES 9 CHAMPS A MOYENNER
013500*    (MUD-DENSITY PUIS LES 4 COUPLES BORNE-A/BORNE-B) POUR
013600*    LA BOUCLE DE PONDERATION DU PARAGRAPHE 3210
013700 01  DRG-WEIGHT-SOURCE-AREA.
013800     05 WS-SOURCE-DENSITY            PIC S9(2)V9(2).
013900     05 WS-SOURCE-PAIRS OCCURS 8     PIC S9(4)V9(2).
014000 01  DRG-WEIGHT-SOURCE-R REDEFINES DRG-WEIGHT-SOURCE-AREA.
014100     05 FILLER                      PIC X(52).
014200
014300******************************************************************
014400 PROCEDURE DIVISION.
014500******************************************************************
014600 0000-MAIN-PROCEDURE.
014700
014800     PERFORM 1000-INITIALIZE-THRU-EXIT
014900     PERFORM 2000-SCAN-SEQUENCE-THRU-EXIT
015000         VARYING WS-SCAN-IX FROM 1 BY 1
015100         UNTIL WS-SCAN-IX > WS-TABLE-COUNT
015200     PERFORM 4000-WRITE-RUNS-THRU-EXIT
015300     PERFORM 8000-PRINT-TOTALS-THRU-EXIT
015400     PERFORM 9000-TERMINATE-THRU-EXIT
015500     STOP RUN
015600     .
015700
015800*----------------------------------------------------------------*
015900*    INITIALISATION - CHARGEMENT DE LA TABLE DANS L'ORDRE FICHIER
016000*----------------------------------------------------------------*
016100 1000-INITIALIZE-THRU-EXIT.
016200
016300     OPEN INPUT F-DRILLING-RUN
016400
016500     PERFORM 1100-LOAD-TABLE-THRU-EXIT UNTIL FF
016600
016700     CLOSE F-DRILLING-RUN
016800     .
016900 1000-EXIT.
017000     EXIT.
017100
017200 1100-LOAD-TABLE-THRU-EXIT.
017300
017400     READ F-DRILLING-RUN
017500         AT END
017600             SET FF TO TRUE
017700         NOT AT END
017800             ADD 1 TO WS-TABLE-COUNT
017900             ADD 1 TO WS-READ-COUNT
018000             PERFORM 1110-MOVE-INPUT-THRU-EXIT
018100     END-READ
018200     .
018300 1100-EXIT.
018400     EXIT.
018500
018600 1110-MOVE-INPUT-THRU-EXIT.
018700
018800     MOVE RUN-SEQ          TO WT-SEQ (WS-TABLE-COUNT)
018900     MOVE RUN-ENTRY-NO     TO WT-ENTRY-NO (WS-TABLE-COUNT)
019000     MOVE RUN-BIT-TYPE     TO WT-BIT-TYPE (WS-TABLE-COUNT)
019100     MOVE RUN-MAKER        TO WT-MAKER (WS-TABLE-COUNT)
019200     MOVE RUN-START-DEPTH  TO WT-START-DEPTH (WS-TABLE-COUNT)
019300     MOVE RUN-END-DEPTH    TO WT-END-DEPTH (WS-TABLE-COUNT)
019400     MOVE RUN-FOOTAGE      TO WT-FOOTAGE (WS-TABLE-COUNT)
019500     MOVE RUN-DRILL-TIME   TO WT-DRILL-TIME (WS-TABLE-COUNT)
019600     MOVE RUN-MUD-DENSITY  TO WT-MUD-DENSITY (WS-TABLE-COUNT)
019700     MOVE RUN-MECH-RATE    TO WT-MECH-RATE (WS-TABLE-COUNT)
019800     MOVE RUN-BIT-SIZE     TO WT-BIT-SIZE (WS-TABLE-COUNT)
019900     MOVE RUN-START-FORM   TO WT-START-FORM (WS-TABLE-COUNT)
020000     MOVE RUN-END-FORM     TO WT-END-FORM (WS-TABLE-COUNT)
020100     MOVE RUN-WOB-A        TO WT-WOB-A (WS-TABLE-COUNT)
020200     MOVE RUN-WOB-B        TO WT-WOB-B (WS-TABLE-COUNT)
020300     MOVE RUN-RPM-A        TO WT-RPM-A (WS-TABLE-COUNT)
020400     MOVE RUN-RPM-B        TO WT-RPM-B (WS-TABLE-COUNT)
020500     MOVE RUN-FLOW-A       TO WT-FLOW-A (WS-TABLE-COUNT)
020600     MOVE RUN-FLOW-B       TO WT-FLOW-B (WS-TABLE-COUNT)
020700     MOVE RUN-PUMP-A       TO WT-PUMP-A (WS-TABLE-COUNT)
020800     MOVE RUN-PUMP-B       TO WT-PUMP-B (WS-TABLE-COUNT)
020900     MOVE 1.000000         TO WT-HIT-RATE (WS-TABLE-COUNT)
021000     MOVE SPACE            TO WT-MERGED-FLAG (WS-TABLE-COUNT)
021100     .
021200 1110-EXIT.
021300     EXIT.
021400
021500*----------------------------------------------------------------*
021600*    BALAYAGE - RECHERCHE DES SEQUENCES MAXIMALES 1,2,3,...
021700*----------------------------------------------------------------*
021800 2000-SCAN-SEQUENCE-THRU-EXIT.
021900
022000     IF WT-ENTRY-NO (WS-SCAN-IX) NOT = 1
022100         GO TO 2000-EXIT
022200     END-IF
022300
022400     MOVE WS-SCAN-IX TO WS-SEQ-START
022500     MOVE WS-SCAN-IX TO WS-SEQ-END
022600
022700     PERFORM 2100-EXTEND-SEQUENCE-THRU-EXIT
022800         UNTIL WS-SEQ-END >= WS-TABLE-COUNT
022900         OR WT-ENTRY-NO (WS-SEQ-END + 1) NOT =
023000            WT-ENTRY-NO (WS-SEQ-END) + 1
023100
023200     IF WS-SEQ-END > WS-SEQ-START
023300         PERFORM 3000-MERGE-SEQUENCE-THRU-EXIT
023400         MOVE WS-SEQ-END TO WS-SCAN-IX
023500     END-IF
023600     .
023700 2000-EXIT.
023800     EXIT.
023900
024000 2100-EXTEND-SEQUENCE-THRU-EXIT.
024100
024200     ADD 1 TO WS-SEQ-END
024300     .
024400 2100-EXIT.
024500     EXIT.
024600
024700*----------------------------------------------------------------*
024800*    FUSION D'UNE SEQUENCE QUALIFIEE (TYPE/FABRICANT IDENTIQUES
024900*    ET CONTINUITE DE PROFONDEUR ENTRE CHAQUE MEMBRE)
025000*----------------------------------------------------------------*
025100 3000-MERGE-SEQUENCE-THRU-EXIT.
025200
025300     SET WS-BIT-MAKER-MATCH TO TRUE
025400     SET WS-DEPTHS-CONTINUOUS TO TRUE
025500     MOVE 0 TO WS-SUM-FOOTAGE WS-SUM-DRILL-TIME
025600     MOVE 0 TO WS-SUM-MECH-WEIGHT WS-SUM-MECH-RATE
025700     SET WS-MEMBER-IX TO WS-SEQ-START
025800
025900     PERFORM 3100-CHECK-MEMBER-THRU-EXIT
026000         VARYING WS-MEMBER-IX FROM WS-SEQ-START BY 1
026100         UNTIL WS-MEMBER-IX > WS-SEQ-END
026200
026300     IF WS-BIT-MAKER-MISMATCH AND WS-DEPTHS-CONTINUOUS
026400         DISPLAY 'AVIS - TYPES D OUTIL DIFFERENTS SUR SEQUENCE '
026500                 'CONTINUE DE PROFONDEUR, MANOEUVRES '
026600                 WT-SEQ (WS-SEQ-START) ' A '
026700                 WT-SEQ (WS-SEQ-END) ' : '
026800                 WT-BIT-TYPE (WS-SEQ-START) ' / '
026900                 WT-BIT-TYPE (WS-SEQ-END)
027000         GO TO 3000-EXIT
027100     END-IF
027200
027300     IF WS-BIT-MAKER-MISMATCH OR WS-DEPTHS-BROKEN
027400         GO TO 3000-EXIT
027500     END-IF
027600
027700     PERFORM 3200-SUM-WEIGHTED-THRU-EXIT
027800     PERFORM 3300-APPLY-HIT-RATE-THRU-EXIT
027900     PERFORM 3400-BUILD-MERGED-RECORD-THRU-EXIT
028000
028100     ADD 1 TO WS-MERGED-COUNT
028200     .
028300 3000-EXIT.
028400     EXIT.
028500
028600 3100-CHECK-MEMBER-THRU-EXIT.
028700
028800     IF WS-MEMBER-IX > WS-SEQ-START
028900         IF WT-BIT-TYPE (WS-MEMBER-IX) NOT =
029000            WT-BIT-TYPE (WS-SEQ-START)
029100             SET WS-BIT-MAKER-MISMATCH TO TRUE
029200         END-IF
029300         IF WT-MAKER (WS-MEMBER-IX) NOT =
029400            WT-MAKER (WS-SEQ-START)
029500             SET WS-BIT-MAKER-MISMATCH TO TRUE
029600         END-IF
029700         IF WT-END-DEPTH (WS-MEMBER-IX - 1) NOT =
029800            WT-START-DEPTH (WS-MEMBER-IX)
029900             SET WS-DEPTHS-BROKEN TO TRUE
030000         END-IF
030100     END-IF
030200     .
030300 3100-EXIT.
030400     EXIT.
030500
030600 3200-SUM-WEIGHTED-THRU-EXIT.
030700
030800     MOVE 0 TO WS-WTD-SUM (1) WS-WTD-SUM (2) WS-WTD-SUM (3)
030900               WS-WTD-SUM (4) WS-WTD-SUM (5) WS-WTD-SUM (6)
031000               WS-WTD-SUM (7) WS-WTD-SUM (8) WS-WTD-SUM (9)
031100
031200     PERFORM 3210-SUM-ONE-MEMBER-THRU-EXIT
031300         VARYING WS-MEMBER-IX FROM WS-SEQ-START BY 1
031400         UNTIL WS-MEMBER-IX > WS-SEQ-END
031500     .
031600 3200-EXIT.
031700     EXIT.
031800
031900 3210-SUM-ONE-MEMBER-THRU-EXIT.
032000
032100     ADD WT-FOOTAGE (WS-MEMBER-IX) TO WS-SUM-FOOTAGE
032200     ADD WT-DRILL-TIME (WS-MEMBER-IX) TO WS-SUM-DRILL-TIME
032300
032400     IF WT-MECH-RATE (WS-MEMBER-IX) NOT = 0
032500         COMPUTE WS-SUM-MECH-WEIGHT =
032600                 WS-SUM-MECH-WEIGHT + WT-FOOTAGE (WS-MEMBER-IX)
032700         COMPUTE WS-SUM-MECH-RATE ROUNDED =
032800                 WS-SUM-MECH-RATE +
032900                 WT-FOOTAGE (WS-MEMBER-IX) *
033000                 WT-MECH-RATE (WS-MEMBER-IX)
033100         SET WS-MECH-RATE-FOUND TO TRUE
033200     END-IF
033300
033400     MOVE WT-MUD-DENSITY (WS-MEMBER-IX) TO WS-SOURCE-DENSITY
033500     MOVE WT-WOB-A (WS-MEMBER-IX)  TO WS-SOURCE-PAIRS (1)
033600     MOVE WT-WOB-B (WS-MEMBER-IX)  TO WS-SOURCE-PAIRS (2)
033700     MOVE WT-RPM-A (WS-MEMBER-IX)  TO WS-SOURCE-PAIRS (3)
033800     MOVE WT-RPM-B (WS-MEMBER-IX)  TO WS-SOURCE-PAIRS (4)
033900     MOVE WT-FLOW-A (WS-MEMBER-IX) TO WS-SOURCE-PAIRS (5)
034000     MOVE WT-FLOW-B (WS-MEMBER-IX) TO WS-SOURCE-PAIRS (6)
034100     MOVE WT-PUMP-A (WS-MEMBER-IX) TO WS-SOURCE-PAIRS (7)
034200     MOVE WT-PUMP-B (WS-MEMBER-IX) TO WS-SOURCE-PAIRS (8)
034300
034400     COMPUTE WS-WTD-SUM (1) = WS-WTD-SUM (1) +
034500             WS-SOURCE-DENSITY * WT-FOOTAGE (WS-MEMBER-IX)
034600
034700     PERFORM 3220-SUM-PAIR-THRU-EXIT
034800         VARYING WS-PAIR-IX FROM 1 BY 1 UNTIL WS-PAIR-IX > 8
034900     .
035000 3210-EXIT.
035100     EXIT.
035200
035300 3220-SUM-PAIR-THRU-EXIT.
035400
035500     COMPUTE WS-WTD-SUM (WS-PAIR-IX + 1) =
035600             WS-WTD-SUM (WS-PAIR-IX + 1) +
035700             WS-SOURCE-PAIRS (WS-PAIR-IX) *
035800             WT-FOOTAGE (WS-MEMBER-IX)
035900     .
036000 3220-EXIT.
036100     EXIT.
036200
036300*----------------------------------------------------------------*
036400*    REPARTITION DU TAUX DE PART ET DU METRAGE FUSIONNE SUR
036500*    CHAQUE MEMBRE DE LA SEQUENCE
036600*----------------------------------------------------------------*
036700 3300-APPLY-HIT-RATE-THRU-EXIT.
036800
036900     PERFORM 3310-APPLY-ONE-MEMBER-THRU-EXIT
037000         VARYING WS-MEMBER-IX FROM WS-SEQ-START BY 1
037100         UNTIL WS-MEMBER-IX > WS-SEQ-END
037200     .
037300 3300-EXIT.
037400     EXIT.
037500
037600 3310-APPLY-ONE-MEMBER-THRU-EXIT.
037700
037800     IF WS-SUM-FOOTAGE = 0
037900         MOVE 1.000000 TO WT-HIT-RATE (WS-MEMBER-IX)
038000     ELSE
038100         COMPUTE WT-HIT-RATE (WS-MEMBER-IX) ROUNDED =
038200                 WT-FOOTAGE (WS-MEMBER-IX) / WS-SUM-FOOTAGE
038300     END-IF
038400
038500     ADD 1 TO WS-MODIFIED-COUNT
038600     .
038700 3310-EXIT.
038800     EXIT.
038900
039000*----------------------------------------------------------------*
039100*    CONSTRUCTION DE L'ENREGISTREMENT FUSIONNE SYNTHETIQUE,
039200*    INSERE IMMEDIATEMENT APRES LE DERNIER MEMBRE DE LA SEQUENCE
039300*----------------------------------------------------------------*
039400 3400-BUILD-MERGED-RECORD-THRU-EXIT.
039500
039600     COMPUTE WS-INSERT-IX = WS-SEQ-END + 1
039700     ADD 1 TO WS-TABLE-COUNT
039800
039900     PERFORM 3410-SHIFT-DOWN-THRU-EXIT
040000         VARYING WS-MEMBER-IX FROM WS-TABLE-COUNT BY -1
040100         UNTIL WS-MEMBER-IX <= WS-INSERT-IX
040200
040300     MOVE WT-RUN-TABLE (WS-SEQ-END) TO WT-RUN-TABLE (WS-INSERT-IX)
040400
040500     MOVE WT-START-DEPTH (WS-SEQ-START)
040600                              TO WT-START-DEPTH (WS-INSERT-IX)
040700     MOVE WT-START-FORM (WS-SEQ-START)
040800                              TO WT-START-FORM (WS-INSERT-IX)
040900     COMPUTE WT-FOOTAGE (WS-INSERT-IX) ROUNDED = WS-SUM-FOOTAGE
041000     COMPUTE WT-DRILL-TIME (WS-INSERT-IX) ROUNDED =
041100             WS-SUM-DRILL-TIME
041200
041300     IF WS-SUM-FOOTAGE NOT = 0
041400         COMPUTE WT-MUD-DENSITY (WS-INSERT-IX) ROUNDED =
041500                 WS-WTD-SUM (1) / WS-SUM-FOOTAGE
041600         COMPUTE WT-WOB-A (WS-INSERT-IX) ROUNDED =
041700                 WS-WTD-SUM (2) / WS-SUM-FOOTAGE
041800         COMPUTE WT-WOB-B (WS-INSERT-IX) ROUNDED =
041900                 WS-WTD-SUM (3) / WS-SUM-FOOTAGE
042000         COMPUTE WT-RPM-A (WS-INSERT-IX) ROUNDED =
042100                 WS-WTD-SUM (4) / WS-SUM-FOOTAGE
042200         COMPUTE WT-RPM-B (WS-INSERT-IX) ROUNDED =
042300                 WS-WTD-SUM (5) / WS-SUM-FOOTAGE
042400         COMPUTE WT-FLOW-A (WS-INSERT-IX) ROUNDED =
042500                 WS-WTD-SUM (6) / WS-SUM-FOOTAGE
042600         COMPUTE WT-FLOW-B (WS-INSERT-IX) ROUNDED =
042700                 WS-WTD-SUM (7) / WS-SUM-FOOTAGE
042800         COMPUTE WT-PUMP-A (WS-INSERT-IX) ROUNDED =
042900                 WS-WTD-SUM (8) / WS-SUM-FOOTAGE
043000         COMPUTE WT-PUMP-B (WS-INSERT-IX) ROUNDED =
043100                 WS-WTD-SUM (9) / WS-SUM-FOOTAGE
043200     END-IF
043300
043400     IF WS-MECH-RATE-FOUND AND WS-SUM-MECH-WEIGHT NOT = 0
043500         COMPUTE WT-MECH-RATE (WS-INSERT-IX) ROUNDED =
043600                 WS-SUM-MECH-RATE / WS-SUM-MECH-WEIGHT
043700     ELSE
043800         MOVE 0 TO WT-MECH-RATE (WS-INSERT-IX)
043900     END-IF
044000
044100     MOVE 1.000000 TO WT-HIT-RATE (WS-INSERT-IX)
044200     MOVE 'M' TO WT-MERGED-FLAG (WS-INSERT-IX)
044300     .
044400 3400-EXIT.
044500     EXIT.
044600
044700 3410-SHIFT-DOWN-THRU-EXIT.
044800
044900     MOVE WT-RUN-TABLE (WS-MEMBER-IX - 1) TO
045000          WT-RUN-TABLE (WS-MEMBER-IX)
045100     .
045200 3410-EXIT.
045300     EXIT.
045400
045500*----------------------------------------------------------------*
045600*    ECRITURE DE TOUS LES ENREGISTREMENTS DANS L'ORDRE DE LA TABLE
045700*----------------------------------------------------------------*
045800 4000-WRITE-RUNS-THRU-EXIT.
045900
046000     OPEN OUTPUT F-MERGED-RUN
046100
046200     PERFORM 4100-WRITE-ONE-RUN-THRU-EXIT
046300         VARYING WS-MEMBER-IX FROM 1 BY 1
046400         UNTIL WS-MEMBER-IX > WS-TABLE-COUNT
046500
046600     CLOSE F-MERGED-RUN
046700     .
046800 4000-EXIT.
046900     EXIT.
047000
047100 4100-WRITE-ONE-RUN-THRU-EXIT.
047200
047300     MOVE WT-SEQ (WS-MEMBER-IX)          TO MRG-SEQ
047400     MOVE WT-ENTRY-NO (WS-MEMBER-IX)     TO MRG-ENTRY-NO
047500     MOVE WT-BIT-TYPE (WS-MEMBER-IX)     TO MRG-BIT-TYPE
047600     MOVE WT-MAKER (WS-MEMBER-IX)        TO MRG-MAKER
047700     MOVE WT-START-DEPTH (WS-MEMBER-IX)  TO MRG-START-DEPTH
047800     MOVE WT-END-DEPTH (WS-MEMBER-IX)    TO MRG-END-DEPTH
047900     MOVE WT-FOOTAGE (WS-MEMBER-IX)      TO MRG-FOOTAGE
048000     MOVE WT-DRILL-TIME (WS-MEMBER-IX)   TO MRG-DRILL-TIME
048100     MOVE WT-MUD-DENSITY (WS-MEMBER-IX)  TO MRG-MUD-DENSITY
048200     MOVE WT-MECH-RATE (WS-MEMBER-IX)    TO MRG-MECH-RATE
048300     MOVE WT-BIT-SIZE (WS-MEMBER-IX)     TO MRG-BIT-SIZE
048400     MOVE WT-START-FORM (WS-MEMBER-IX)   TO MRG-START-FORM
048500     MOVE WT-END-FORM (WS-MEMBER-IX)     TO MRG-END-FORM
048600     MOVE WT-WOB-A (WS-MEMBER-IX)        TO MRG-WOB-A
048700     MOVE WT-WOB-B (WS-MEMBER-IX)        TO MRG-WOB-B
048800     MOVE WT-RPM-A (WS-MEMBER-IX)        TO MRG-RPM-A
048900     MOVE WT-RPM-B (WS-MEMBER-IX)        TO MRG-RPM-B
049000     MOVE WT-FLOW-A (WS-MEMBER-IX)       TO MRG-FLOW-A
049100     MOVE WT-FLOW-B (WS-MEMBER-IX)       TO MRG-FLOW-B
049200     MOVE WT-PUMP-A (WS-MEMBER-IX)       TO MRG-PUMP-A
049300     MOVE WT-PUMP-B (WS-MEMBER-IX)       TO MRG-PUMP-B
049400     MOVE WT-HIT-RATE (WS-MEMBER-IX)     TO MRG-HIT-RATE
049500     MOVE WT-MERGED-FLAG (WS-MEMBER-IX)  TO MRG-MERGED-FLAG
049600     WRITE DRG-MRG-RECORD
049700     .
049800 4100-EXIT.
049900     EXIT.
050000
050100*----------------------------------------------------------------*
050200*    TOTAUX DE CONTROLE DE FIN DE TRAITEMENT
050300*----------------------------------------------------------------*
050400 8000-PRINT-TOTALS-THRU-EXIT.
050500
050600     DISPLAY '1-MERGE-RUNS - BILAN DE FUSION'
050700     DISPLAY '  MANOEUVRES LUES      : ' WS-READ-COUNT
050800     DISPLAY '  MANOEUVRES MODIFIEES : ' WS-MODIFIED-COUNT
050900     DISPLAY '  ENREGISTREMENTS FUSIONNES AJOUTES : '
051000             WS-MERGED-COUNT
051100     .
051200 8000-EXIT.
051300     EXIT.
051400
051500 9000-TERMINATE-THRU-EXIT.
051600
051700     CONTINUE
051800     .
051900 9000-EXIT.
052000     EXIT.
052100******************************************************************
052200*    FIN DU PROGRAMME 1-MERGE-RUNS
052300******************************************************************
