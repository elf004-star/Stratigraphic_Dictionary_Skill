000100******************************************************************
000200*    PROGRAM-ID.  4-CALC-CONFIDENCE
000300******************************************************************
000400 IDENTIFICATION DIVISION.
000500 PROGRAM-ID.     4-CALC-CONFIDENCE.
000600 AUTHOR.         P. RIGAUD.
000700 INSTALLATION.   SERVICE GEOLOGIE - ATELIER SONDAGES.
000800 DATE-WRITTEN.   30/06/1989.
000900 DATE-COMPILED.
001000 SECURITY.       USAGE INTERNE ATELIER SONDAGES UNIQUEMENT.
001100******************************************************************
001200*    JOURNAL DES MODIFICATIONS
001300*--------------------------------------------------------------*
001400*    30/06/1989  PRG  TM-0107  PREMIERE VERSION - RECOUVREMENT DE TM-0107 
001500*                              L'INTERVALLE DE LA MANOEUVRE AVEC
001600*                              L'INTERVALLE DE CHAQUE CATEGORIE
001700*    22/10/1991  PRG  TM-0147  REDUCTION DE LA TABLE DE COUCHES A TM-0147 
001800*                              UN INTERVALLE PAR CATEGORIE (MIN DES
001900*                              HAUTS, MAX DES BAS)
002000*    19/09/1998  LFB  TM-0301  CONTROLE AN 2000 - AUCUN CHAMP DATETM-0301 
002100*                              DANS CE PROGRAMME, RAS
002200*    11/04/2003  LFB  TM-0371  SEUIL PLANCHER 0,001 - LES CONFIANCES
002300*                              NEGLIGEABLES NE SONT PLUS ECRITES
002400******************************************************************
002500 ENVIRONMENT DIVISION.
002600 CONFIGURATION SECTION.
002700 SPECIAL-NAMES.
002800     C01 IS TOP-OF-FORM
002900     CLASS DRG-NUMERIC-CLASS IS '0' THRU '9'.
003000 INPUT-OUTPUT SECTION.
003100 FILE-CONTROL.
003200
003300     SELECT F-FORM-LAYER    ASSIGN TO "1-formlayr.dat"
003400             ORGANIZATION LINE SEQUENTIAL
003500             FILE STATUS IS WS-FS-LAY.
003600
003700     SELECT F-DEPTH-MAP     ASSIGN TO "4-depthmap.dat"
003800             ORGANIZATION LINE SEQUENTIAL
003900             FILE STATUS IS WS-FS-MAP.
004000
004100     SELECT F-CONFIDENCE    ASSIGN TO "5-confidnc.dat"
004200             ORGANIZATION LINE SEQUENTIAL
004300             FILE STATUS IS WS-FS-CNF.
004400
004500******************************************************************
004600 DATA DIVISION.
004700 FILE SECTION.
004800
004900 FD  F-FORM-LAYER.
005000     COPY DRGLAY01.
005100
005200 FD  F-DEPTH-MAP.
005300     COPY DRGMAP01.
005400
005500 FD  F-CONFIDENCE.
005600     COPY DRGCNF01.
005700
005800******************************************************************
005900 WORKING-STORAGE SECTION.
006000
006100 1   FILE-WORKING-MANAGER.
006200     05  FIN-ENREG                PIC  X(01) VALUE  SPACE.
006300         88  FF                              VALUE  HIGH-VALUE.
006400     05  FIN-LAY                  PIC  X(01) VALUE  SPACE.
006500         88  FF-LAY                           VALUE  HIGH-VALUE.
006600
006700 77  WS-FS-LAY                     PIC X(02) VALUE '00'.
006800 77  WS-FS-MAP                     PIC X(02) VALUE '00'.
006900 77  WS-FS-CNF                     PIC X(02) VALUE '00'.
007000
007100 77  WS-READ-COUNT                 PIC 9(5)  COMP VALUE 0.
007200 77  WS-WRITE-COUNT                PIC 9(5)  COMP VALUE 0.
007300 77  WS-CAT-COUNT                  PIC 9(5)  COMP VALUE 0.
007400 77  WS-SEARCH-IX                  PIC 9(5)  COMP VALUE 0.
007500 77  WS-CAT-IX                     PIC 9(5)  COMP VALUE 1.
007600
007700 1   TABLE-WORKING-MANAGER.
007800*    UN INTERVALLE PAR CATEGORIE - ORDRE DE PREMIERE RENCONTRE
007900     05 WT-CAT-TABLE OCCURS 500.
008000         10 WT-CAT-NAME               PIC X(20).
008100         10 WT-CAT-LO                 PIC S9(5)V9(2).
008200         10 WT-CAT-HI                 PIC S9(5)V9(2).
008300
008400     05 WS-CAT-FOUND                 PIC X(1) VALUE 'N'.
008500         88 WS-CATEGORY-FOUND                VALUE 'Y'.
008600
008700 1   CALCUL-WORKING-MANAGER.
008800     05 WS-RUN-LO                    PIC S9(5)V9(2).
008900     05 WS-RUN-HI                    PIC S9(5)V9(2).
009000     05 WS-RUN-LENGTH                PIC S9(5)V9(2).
009100     05 WS-OVERLAP-LO                PIC S9(5)V9(2).
009200     05 WS-OVERLAP-HI                PIC S9(5)V9(2).
009300     05 WS-OVERLAP-LEN               PIC S9(5)V9(2).
009400     05 WS-CONFIDENCE                PIC S9(1)V9(6).
009500
009600*    VUE REDEFINIE - BORNES DE L'INTERVALLE COURANT EN TABLE DE 2
009700*    POUR LE PARAGRAPHE DE CALCUL DE RECOUVREMENT
009800 01  DRG-RUN-BOUNDS-AREA.
009900     05 WS-RUN-BOUND-VALUES OCCURS 2 PIC S9(5)V9(2).
010000 01  DRG-RUN-BOUNDS-R REDEFINES DRG-RUN-BOUNDS-AREA.
010100     05 FILLER                      PIC X(14).
010200
010300******************************************************************
010400 PROCEDURE DIVISION.
010500******************************************************************
010600 0000-MAIN-PROCEDURE.
010700
010800     PERFORM 1000-INITIALIZE-THRU-EXIT
010900     PERFORM 2000-PROCESS-RECORD-THRU-EXIT UNTIL FF
011000     PERFORM 8000-PRINT-TOTALS-THRU-EXIT
011100     PERFORM 9000-TERMINATE-THRU-EXIT
011200     STOP RUN
011300     .
011400
011500*----------------------------------------------------------------*
011600*    REDUCTION DE LA TABLE DE COUCHES A UN INTERVALLE PAR
011700*    CATEGORIE, PUIS OUVERTURE DES FICHIERS DE TRAVAIL
011800*----------------------------------------------------------------*
011900 1000-INITIALIZE-THRU-EXIT.
012000
012100     OPEN INPUT F-FORM-LAYER
012200     PERFORM 1100-LOAD-LAYER-THRU-EXIT UNTIL FF-LAY
012300     CLOSE F-FORM-LAYER
012400
012500     OPEN INPUT  F-DEPTH-MAP
012600     OPEN OUTPUT F-CONFIDENCE
012700
012800     READ F-DEPTH-MAP
012900         AT END
013000             SET FF TO TRUE
013100     END-READ
013200     .
013300 1000-EXIT.
013400     EXIT.
013500
013600 1100-LOAD-LAYER-THRU-EXIT.
013700
013800     READ F-FORM-LAYER
013900         AT END
014000             SET FF-LAY TO TRUE
014100         NOT AT END
014200             PERFORM 1110-MERGE-CATEGORY-THRU-EXIT
014300     END-READ
014400     .
014500 1100-EXIT.
014600     EXIT.
014700
014800 1110-MERGE-CATEGORY-THRU-EXIT.
014900
015000     SET WS-CAT-FOUND TO 'N'
015100
015200     PERFORM 1120-SCAN-CATEGORY-THRU-EXIT
015300         VARYING WS-SEARCH-IX FROM 1 BY 1
015400         UNTIL WS-SEARCH-IX > WS-CAT-COUNT
015500         OR WS-CATEGORY-FOUND
015600
015700     IF NOT WS-CATEGORY-FOUND
015800         ADD 1 TO WS-CAT-COUNT
015900         MOVE LAY-CATEGORY  TO WT-CAT-NAME (WS-CAT-COUNT)
016000         MOVE LAY-TOP-DEPTH TO WT-CAT-LO (WS-CAT-COUNT)
016100         MOVE LAY-BOT-DEPTH TO WT-CAT-HI (WS-CAT-COUNT)
016200     END-IF
016300     .
016400 1110-EXIT.
016500     EXIT.
016600
016700 1120-SCAN-CATEGORY-THRU-EXIT.
016800
016900     IF WT-CAT-NAME (WS-SEARCH-IX) = LAY-CATEGORY
017000         SET WS-CATEGORY-FOUND TO TRUE
017100         IF LAY-TOP-DEPTH < WT-CAT-LO (WS-SEARCH-IX)
017200             MOVE LAY-TOP-DEPTH TO WT-CAT-LO (WS-SEARCH-IX)
017300         END-IF
017400         IF LAY-BOT-DEPTH > WT-CAT-HI (WS-SEARCH-IX)
017500             MOVE LAY-BOT-DEPTH TO WT-CAT-HI (WS-SEARCH-IX)
017600         END-IF
017700     END-IF
017800     .
017900 1120-EXIT.
018000     EXIT.
018100
018200*----------------------------------------------------------------*
018300*    TRAITEMENT D'UNE MANOEUVRE - RECOUVREMENT AVEC CHAQUE
018400*    CATEGORIE DE LA TABLE REDUITE
018500*----------------------------------------------------------------*
018600 2000-PROCESS-RECORD-THRU-EXIT.
018700
018800     ADD 1 TO WS-READ-COUNT
018900
019000     MOVE MAP-ADJ-START-DEPTH TO WS-RUN-BOUND-VALUES (1)
019100     MOVE MAP-ADJ-END-DEPTH   TO WS-RUN-BOUND-VALUES (2)
019200
019300     IF WS-RUN-BOUND-VALUES (1) < WS-RUN-BOUND-VALUES (2)
019400         MOVE WS-RUN-BOUND-VALUES (1) TO WS-RUN-LO
019500         MOVE WS-RUN-BOUND-VALUES (2) TO WS-RUN-HI
019600     ELSE
019700         MOVE WS-RUN-BOUND-VALUES (2) TO WS-RUN-LO
019800         MOVE WS-RUN-BOUND-VALUES (1) TO WS-RUN-HI
019900     END-IF
020000
020100     COMPUTE WS-RUN-LENGTH = WS-RUN-HI - WS-RUN-LO
020200
020300     PERFORM 2100-SCORE-ONE-CATEGORY-THRU-EXIT
020400         VARYING WS-CAT-IX FROM 1 BY 1
020500         UNTIL WS-CAT-IX > WS-CAT-COUNT
020600
020700     READ F-DEPTH-MAP
020800         AT END
020900             SET FF TO TRUE
021000     END-READ
021100     .
021200 2000-EXIT.
021300     EXIT.
021400
021500 2100-SCORE-ONE-CATEGORY-THRU-EXIT.
021600
021700     IF WS-RUN-LO > WT-CAT-HI (WS-CAT-IX)
021800         MOVE 0 TO WS-CONFIDENCE
021900         GO TO 2100-EXIT
022000     END-IF
022100     IF WS-RUN-HI < WT-CAT-LO (WS-CAT-IX)
022200         MOVE 0 TO WS-CONFIDENCE
022300         GO TO 2100-EXIT
022400     END-IF
022500
022600     IF WS-RUN-LO > WT-CAT-LO (WS-CAT-IX)
022700         MOVE WS-RUN-LO TO WS-OVERLAP-LO
022800     ELSE
022900         MOVE WT-CAT-LO (WS-CAT-IX) TO WS-OVERLAP-LO
023000     END-IF
023100     IF WS-RUN-HI < WT-CAT-HI (WS-CAT-IX)
023200         MOVE WS-RUN-HI TO WS-OVERLAP-HI
023300     ELSE
023400         MOVE WT-CAT-HI (WS-CAT-IX) TO WS-OVERLAP-HI
023500     END-IF
023600
023700     IF WS-OVERLAP-LO > WS-OVERLAP-HI
023800         MOVE 0 TO WS-CONFIDENCE
023900         GO TO 2100-EXIT
024000     END-IF
024100
024200     IF WS-RUN-LENGTH = 0
024300         MOVE 1.000000 TO WS-CONFIDENCE
024400     ELSE
024500         COMPUTE WS-OVERLAP-LEN = WS-OVERLAP-HI - WS-OVERLAP-LO
024600         COMPUTE WS-CONFIDENCE ROUNDED =
024700                 WS-OVERLAP-LEN / WS-RUN-LENGTH
024800     END-IF
024900
025000     PERFORM 2110-WRITE-IF-SIGNIFICANT-THRU-EXIT
025100     .
025200 2100-EXIT.
025300     EXIT.
025400
025500*----------------------------------------------------------------*
025600*    LE SEUIL PLANCHER 0,001 ECARTE LES CONFIANCES NEGLIGEABLES
025700*    (CF. TM-0371), Y COMPRIS CELLES ISSUES D'UN RECOUVREMENT NUL TM-0371 
025800*    RENVOYE PAR LES SORTIES ANTICIPEES CI-DESSUS
025900*----------------------------------------------------------------*
026000 2110-WRITE-IF-SIGNIFICANT-THRU-EXIT.
026100
026200     IF WS-CONFIDENCE > 0.001
026300         MOVE RUN-SEQ                 TO CNF-SEQ
026400         MOVE WT-CAT-NAME (WS-CAT-IX) TO CNF-CATEGORY
026500         MOVE WS-CONFIDENCE           TO CNF-VALUE
026600         WRITE DRG-CNF-RECORD
026700         ADD 1 TO WS-WRITE-COUNT
026800     END-IF
026900     .
027000 2110-EXIT.
027100     EXIT.
027200
027300*----------------------------------------------------------------*
027400*    TOTAUX DE CONTROLE DE FIN DE TRAITEMENT
027500*----------------------------------------------------------------*
027600 8000-PRINT-TOTALS-THRU-EXIT.
027700
027800     DISPLAY '4-CALC-CONFIDENCE - BILAN DE RECOUVREMENT'
027900     DISPLAY '  MANOEUVRES EN ENTREE : ' WS-READ-COUNT
028000     DISPLAY '  COUPLES EN SORTIE    : ' WS-WRITE-COUNT
028100
028200     CLOSE F-DEPTH-MAP
028300     CLOSE F-CONFIDENCE
028400     .
028500 8000-EXIT.
028600     EXIT.
028700
028800 9000-TERMINATE-THRU-EXIT.
028900
029000     CONTINUE
029100     .
029200 9000-EXIT.
029300     EXIT.
029400******************************************************************
029500*    FIN DU PROGRAMME 4-CALC-CONFIDENCE
029600******************************************************************
