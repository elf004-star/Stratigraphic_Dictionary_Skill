000100******************************************************************
000200*    PROGRAM-ID.  6-VALIDATE-DICT
000300******************************************************************
000400 IDENTIFICATION DIVISION.
000500 PROGRAM-ID.     6-VALIDATE-DICT.
000600 AUTHOR.         P. RIGAUD.
000700 INSTALLATION.   SERVICE GEOLOGIE - ATELIER SONDAGES.
000800 DATE-WRITTEN.   20/08/1989.
000900 DATE-COMPILED.
001000 SECURITY.       USAGE INTERNE ATELIER SONDAGES UNIQUEMENT.
001100******************************************************************
001200*    JOURNAL DES MODIFICATIONS
001300*--------------------------------------------------------------*
001400*    20/08/1989  PRG  TM-0115  PREMIERE VERSION - CONTROLE DE     TM-0115
001500*                              COUVERTURE DU DICTIONNAIRE
001600*    11/06/1991  PRG  TM-0150  CONTROLE DU RATTACHEMENT DES       TM-0150
001700*                              ENTREES A UNE COUCHE DE REFERENCE
001800*    07/01/1995  PRG  TM-0222  CONTROLE DE VALIDITE DES POSITIONS TM-0222
001900*                              RELATIVES (DOMAINE 0 A 1)
002000*    19/09/1998  LFB  TM-0301  CONTROLE AN 2000 - AUCUN CHAMP DATETM-0301
002100*                              DANS CE PROGRAMME, RAS
002200*    02/10/2006  LFB  TM-0402  CODE RETOUR A 4 QUAND AU MOINS UNE TM-0402
002300*                              ANOMALIE EST RELEVEE
002400*    14/03/2011  DQN  TM-0467  LE BILAN NE SORTAIT QU'EN DISPLAY, TM-0467
002500*                              AJOUT D'UN VRAI FICHIER D'EDITION  TM-0467
002600*                              DES ANOMALIES (CF. ATELIER EDITION)TM-0467
002700******************************************************************
002800 ENVIRONMENT DIVISION.
002900 CONFIGURATION SECTION.
003000 SPECIAL-NAMES.
003100     C01 IS TOP-OF-FORM
003200     CLASS DRG-ALPHA-CLASS IS 'A' THRU 'Z'.
003300 INPUT-OUTPUT SECTION.
003400 FILE-CONTROL.
003500
003600     SELECT F-DICTIONARY    ASSIGN TO "5-dictmast.dat"
003700             ORGANIZATION LINE SEQUENTIAL
003800             FILE STATUS IS WS-FS-DIC.
003900
004000     SELECT F-MERGED-RUN    ASSIGN TO "2-mergedrn.dat"
004100             ORGANIZATION LINE SEQUENTIAL
004200             FILE STATUS IS WS-FS-MRG.
004300
004400     SELECT F-FORM-LAYER    ASSIGN TO "1-formlayr.dat"
004500             ORGANIZATION LINE SEQUENTIAL
004600             FILE STATUS IS WS-FS-LAY.
004700
004800     SELECT F-VALIDATION-REPORT ASSIGN TO "6-anomalies.txt"
004900             ORGANIZATION LINE SEQUENTIAL
005000             FILE STATUS IS WS-FS-RPT.
005100
005200******************************************************************
005300 DATA DIVISION.
005400 FILE SECTION.
005500
005600 FD  F-DICTIONARY.
005700     COPY DRGDIC01.
005800
005900 FD  F-MERGED-RUN.
006000     COPY DRGMRG01.
006100
006200 FD  F-FORM-LAYER.
006300     COPY DRGLAY01.
006400
006500 FD  F-VALIDATION-REPORT.
006600 01  DRG-RPT-LINE                  PIC X(82).
006700
006800******************************************************************
006900 WORKING-STORAGE SECTION.
007000
007100 1   FILE-WORKING-MANAGER.
007200     05  FIN-DIC                  PIC  X(01) VALUE  SPACE.
007300         88  FF-DIC                            VALUE  HIGH-VALUE.
007400     05  FIN-ENREG                PIC  X(01) VALUE  SPACE.
007500         88  FF                              VALUE  HIGH-VALUE.
007600     05  FIN-LAY                  PIC  X(01) VALUE  SPACE.
007700         88  FF-LAY                           VALUE  HIGH-VALUE.
007800
007900 77  WS-FS-DIC                     PIC X(02) VALUE '00'.
008000 77  WS-FS-MRG                     PIC X(02) VALUE '00'.
008100 77  WS-FS-LAY                     PIC X(02) VALUE '00'.
008200 77  WS-FS-RPT                     PIC X(02) VALUE '00'.
008300
008400 77  WS-DIC-COUNT                  PIC 9(5)  COMP VALUE 0.
008500 77  WS-LAY-COUNT                  PIC 9(5)  COMP VALUE 0.
008600 77  WS-FORM-COUNT                 PIC 9(5)  COMP VALUE 0.
008700 77  WS-SEARCH-IX                  PIC 9(5)  COMP VALUE 0.
008800 77  WS-ERROR-COUNT                PIC 9(5)  COMP VALUE 0.
008900 77  WS-LAY-HIT-IX                 PIC 9(5)  COMP VALUE 0.
009000
009100 1   TABLE-WORKING-MANAGER.
009200     05 WT-DIC-TABLE OCCURS 2000.
009300         10 WT-DIC-NAME               PIC X(20).
009400         10 WT-DIC-PARENT             PIC X(20).
009500         10 WT-DIC-TOP-POS            PIC S9(1)V9(6).
009600         10 WT-DIC-BOT-POS            PIC S9(1)V9(6).
009700
009800     05 WT-LAY-TABLE OCCURS 2000.
009900         10 WT-LAY-NAME               PIC X(20).
010000
010100     05 WT-FORM-TABLE OCCURS 2000.
010200         10 WT-FORM-NAME              PIC X(20).
010300
010400     05 WS-NAME-FOUND                PIC X(1) VALUE 'N'.
010500         88 WS-NAME-EXISTS                    VALUE 'Y'.
010600     05 WS-PARENT-FOUND               PIC X(1) VALUE 'N'.
010700         88 WS-PARENT-EXISTS                  VALUE 'Y'.
010800
010900 1   CALCUL-WORKING-MANAGER.
011000     05 WS-MENTION-NAME               PIC X(20).
011100     05 WS-DIC-HIT-IX                 PIC 9(5)  COMP VALUE 0.
011200     05 WS-ERROR-LINE                 PIC X(80).
011300     05 WS-ERROR-NO-ED                PIC ZZZZ9.
011400
011500 1   RPT-WORKING-MANAGER.
011600     05 RPT-LIGNE.
011700         10 FILLER PIC X      VALUE '+'.
011800         10 FILLER PIC X(80)  VALUE ALL '-'.
011900         10 FILLER PIC X      VALUE '+'.
012000     05 RPT-TITRE             PIC X(82)
012100         VALUE 'RAPPORT DE CONTROLE DU DICTIONNAIRE STRATIGRAPHIQUE'.
012200     05 RPT-ENTETE.
012300         10 FILLER PIC X      VALUE '|'.
012400         10 FILLER PIC X(80)
012500             VALUE ' NO    LIBELLE DE L''ANOMALIE'.
012600         10 FILLER PIC X      VALUE '|'.
012700     05 RPT-INDIV.
012800         10 FILLER PIC X      VALUE '|'.
012900         10 RPT-TEXTE         PIC X(80).
013000         10 FILLER PIC X      VALUE '|'.
013100     05 RPT-FIN.
013200         10 FILLER PIC X(20)  VALUE 'TOTAL DES ANOMALIES'.
013300         10 FILLER PIC X      VALUE ':'.
013400         10 RPT-TOTAL-ED      PIC Z(4)9.
013500         10 FILLER PIC X(56)  VALUE SPACES.
013600     05 RPT-PASSE             PIC X(82)
013700         VALUE 'DICTIONARY CHECK PASSED - AUCUNE ANOMALIE RELEVEE'.
013800
013900******************************************************************
014000 PROCEDURE DIVISION.
014100******************************************************************
014200 0000-MAIN-PROCEDURE.
014300
014400     PERFORM 1000-INITIALIZE-THRU-EXIT
014500     PERFORM 2000-CHECK-1-COVERAGE-THRU-EXIT
014600     PERFORM 3000-CHECK-2-PARENTAGE-THRU-EXIT
014700     PERFORM 4000-CHECK-3-4-FIELDS-THRU-EXIT
014800     PERFORM 8000-PRINT-TOTALS-THRU-EXIT
014900     PERFORM 9000-TERMINATE-THRU-EXIT
015000     STOP RUN
015100     .
015200
015300*----------------------------------------------------------------*
015400*    CHARGEMENT DU DICTIONNAIRE, DE LA TABLE DE COUCHES ET DES
015500*    NOMS DE FORMATION DU FICHIER DE MANOEUVRES, PUIS OUVERTURE
015600*    DU FICHIER D'EDITION DES ANOMALIES (TM-0467)                 TM-0467
015700*----------------------------------------------------------------*
015800 1000-INITIALIZE-THRU-EXIT.
015900
016000     OPEN INPUT F-DICTIONARY
016100     PERFORM 1100-LOAD-DICTIONARY-THRU-EXIT UNTIL FF-DIC
016200     CLOSE F-DICTIONARY
016300
016400     OPEN INPUT F-FORM-LAYER
016500     PERFORM 1200-LOAD-LAYER-THRU-EXIT UNTIL FF-LAY
016600     CLOSE F-FORM-LAYER
016700
016800     OPEN INPUT F-MERGED-RUN
016900     PERFORM 1300-LOAD-FORMATION-THRU-EXIT UNTIL FF
017000     CLOSE F-MERGED-RUN
017100
017200     PERFORM 1400-OPEN-REPORT-THRU-EXIT
017300     .
017400 1000-EXIT.
017500     EXIT.
017600
017700 1100-LOAD-DICTIONARY-THRU-EXIT.
017800
017900     READ F-DICTIONARY
018000         AT END
018100             SET FF-DIC TO TRUE
018200         NOT AT END
018300             ADD 1 TO WS-DIC-COUNT
018400             MOVE DIC-NAME    TO WT-DIC-NAME (WS-DIC-COUNT)
018500             MOVE DIC-PARENT  TO WT-DIC-PARENT (WS-DIC-COUNT)
018600             MOVE DIC-TOP-POS TO WT-DIC-TOP-POS (WS-DIC-COUNT)
018700             MOVE DIC-BOT-POS TO WT-DIC-BOT-POS (WS-DIC-COUNT)
018800     END-READ
018900     .
019000 1100-EXIT.
019100     EXIT.
019200
019300 1200-LOAD-LAYER-THRU-EXIT.
019400
019500     READ F-FORM-LAYER
019600         AT END
019700             SET FF-LAY TO TRUE
019800         NOT AT END
019900             ADD 1 TO WS-LAY-COUNT
020000             MOVE LAY-NAME TO WT-LAY-NAME (WS-LAY-COUNT)
020100     END-READ
020200     .
020300 1200-EXIT.
020400     EXIT.
020500
020600 1300-LOAD-FORMATION-THRU-EXIT.
020700
020800     IF MRG-START-FORM NOT = SPACE
020900         MOVE MRG-START-FORM TO WS-MENTION-NAME
021000         PERFORM 1310-ADD-FORMATION-THRU-EXIT
021100     END-IF
021200     IF MRG-END-FORM NOT = SPACE
021300         MOVE MRG-END-FORM TO WS-MENTION-NAME
021400         PERFORM 1310-ADD-FORMATION-THRU-EXIT
021500     END-IF
021600
021700     READ F-MERGED-RUN
021800         AT END
021900             SET FF TO TRUE
022000     END-READ
022100     .
022200 1300-EXIT.
022300     EXIT.
022400
022500 1310-ADD-FORMATION-THRU-EXIT.
022600
022700     SET WS-NAME-FOUND TO 'N'
022800     PERFORM 1320-SCAN-FORMATION-THRU-EXIT
022900         VARYING WS-SEARCH-IX FROM 1 BY 1
023000         UNTIL WS-SEARCH-IX > WS-FORM-COUNT
023100         OR WS-NAME-EXISTS
023200
023300     IF NOT WS-NAME-EXISTS
023400         ADD 1 TO WS-FORM-COUNT
023500         MOVE WS-MENTION-NAME TO WT-FORM-NAME (WS-FORM-COUNT)
023600     END-IF
023700     .
023800 1310-EXIT.
023900     EXIT.
024000
024100 1320-SCAN-FORMATION-THRU-EXIT.
024200
024300     IF WT-FORM-NAME (WS-SEARCH-IX) = WS-MENTION-NAME
024400         SET WS-NAME-EXISTS TO TRUE
024500     END-IF
024600     .
024700 1320-EXIT.
024800     EXIT.
024900
025000 1400-OPEN-REPORT-THRU-EXIT.
025100
025200     OPEN OUTPUT F-VALIDATION-REPORT
025300     MOVE RPT-TITRE TO DRG-RPT-LINE
025400     WRITE DRG-RPT-LINE
025500     MOVE RPT-LIGNE TO DRG-RPT-LINE
025600     WRITE DRG-RPT-LINE
025700     MOVE RPT-ENTETE TO DRG-RPT-LINE
025800     WRITE DRG-RPT-LINE
025900     MOVE RPT-LIGNE TO DRG-RPT-LINE
026000     WRITE DRG-RPT-LINE
026100     .
026200 1400-EXIT.
026300     EXIT.
026400
026500*----------------------------------------------------------------*
026600*    ANOMALIE 1 - FORMATION CITEE PAR LES DONNEES ET ABSENTE DU
026700*    DICTIONNAIRE
026800*----------------------------------------------------------------*
026900 2000-CHECK-1-COVERAGE-THRU-EXIT.
027000
027100     PERFORM 2100-CHECK-ONE-FORMATION-THRU-EXIT
027200         VARYING WS-SEARCH-IX FROM 1 BY 1
027300         UNTIL WS-SEARCH-IX > WS-FORM-COUNT
027400     .
027500 2000-EXIT.
027600     EXIT.
027700
027800 2100-CHECK-ONE-FORMATION-THRU-EXIT.
027900
028000     SET WS-NAME-FOUND TO 'N'
028100     MOVE WT-FORM-NAME (WS-SEARCH-IX) TO WS-MENTION-NAME
028200     PERFORM 2110-SCAN-DICTIONARY-THRU-EXIT
028300         VARYING WS-DIC-HIT-IX FROM 1 BY 1
028400         UNTIL WS-DIC-HIT-IX > WS-DIC-COUNT
028500         OR WS-NAME-EXISTS
028600
028700     IF NOT WS-NAME-EXISTS
028800         ADD 1 TO WS-ERROR-COUNT
028900         MOVE WS-ERROR-COUNT TO WS-ERROR-NO-ED
029000         STRING 'ERREUR ' WS-ERROR-NO-ED
029100             ' - FORMATION ' WT-FORM-NAME (WS-SEARCH-IX)
029200             ' ABSENTE DU DICTIONNAIRE'
029300             DELIMITED BY SIZE INTO WS-ERROR-LINE
029400         MOVE WS-ERROR-LINE TO RPT-TEXTE
029500         MOVE RPT-INDIV TO DRG-RPT-LINE
029600         WRITE DRG-RPT-LINE
029700     END-IF
029800     .
029900 2100-EXIT.
030000     EXIT.
030100
030200 2110-SCAN-DICTIONARY-THRU-EXIT.
030300
030400     IF WT-DIC-NAME (WS-DIC-HIT-IX) = WS-MENTION-NAME
030500         SET WS-NAME-EXISTS TO TRUE
030600     END-IF
030700     .
030800 2110-EXIT.
030900     EXIT.
031000
031100*----------------------------------------------------------------*
031200*    ANOMALIE 2 - COUCHE DE RATTACHEMENT D'UNE ENTREE UTILISEE
031300*    PAR LES DONNEES ET ABSENTE DE LA TABLE DE REFERENCE
031400*----------------------------------------------------------------*
031500 3000-CHECK-2-PARENTAGE-THRU-EXIT.
031600
031700     PERFORM 3100-CHECK-ONE-PARENT-THRU-EXIT
031800         VARYING WS-SEARCH-IX FROM 1 BY 1
031900         UNTIL WS-SEARCH-IX > WS-FORM-COUNT
032000     .
032100 3000-EXIT.
032200     EXIT.
032300
032400 3100-CHECK-ONE-PARENT-THRU-EXIT.
032500
032600     SET WS-NAME-FOUND TO 'N'
032700     MOVE WT-FORM-NAME (WS-SEARCH-IX) TO WS-MENTION-NAME
032800     MOVE 0 TO WS-DIC-HIT-IX
032900     PERFORM 2110-SCAN-DICTIONARY-THRU-EXIT
033000         VARYING WS-DIC-HIT-IX FROM 1 BY 1
033100         UNTIL WS-DIC-HIT-IX > WS-DIC-COUNT
033200         OR WS-NAME-EXISTS
033300
033400     IF WS-NAME-EXISTS
033500         SUBTRACT 1 FROM WS-DIC-HIT-IX
033600         SET WS-PARENT-FOUND TO 'N'
033700         PERFORM 3110-SCAN-LAYER-THRU-EXIT
033800             VARYING WS-LAY-HIT-IX FROM 1 BY 1
033900             UNTIL WS-LAY-HIT-IX > WS-LAY-COUNT
034000             OR WS-PARENT-EXISTS
034100
034200         IF NOT WS-PARENT-EXISTS
034300             ADD 1 TO WS-ERROR-COUNT
034400             MOVE WS-ERROR-COUNT TO WS-ERROR-NO-ED
034500             STRING 'ERREUR ' WS-ERROR-NO-ED
034600                 ' - COUCHE DE RATTACHEMENT '
034700                 WT-DIC-PARENT (WS-DIC-HIT-IX)
034800                 ' INCONNUE DE LA TABLE STRATIGRAPHIQUE'
034900                 DELIMITED BY SIZE INTO WS-ERROR-LINE
035000             MOVE WS-ERROR-LINE TO RPT-TEXTE
035100             MOVE RPT-INDIV TO DRG-RPT-LINE
035200             WRITE DRG-RPT-LINE
035300         END-IF
035400     END-IF
035500     .
035600 3100-EXIT.
035700     EXIT.
035800
035900 3110-SCAN-LAYER-THRU-EXIT.
036000
036100     IF WT-LAY-NAME (WS-LAY-HIT-IX) = WT-DIC-PARENT (WS-DIC-HIT-IX)
036200         SET WS-PARENT-EXISTS TO TRUE
036300     END-IF
036400     .
036500 3110-EXIT.
036600     EXIT.
036700
036800*----------------------------------------------------------------*
036900*    ANOMALIES 3 ET 4 - ZONE PARENT/POSITION MANQUANTE OU
037000*    POSITION HORS DU DOMAINE [0,1]  (CF. TM-0222)                TM-0222
037100*----------------------------------------------------------------*
037200 4000-CHECK-3-4-FIELDS-THRU-EXIT.
037300
037400     PERFORM 4100-CHECK-ONE-ENTRY-THRU-EXIT
037500         VARYING WS-SEARCH-IX FROM 1 BY 1
037600         UNTIL WS-SEARCH-IX > WS-DIC-COUNT
037700     .
037800 4000-EXIT.
037900     EXIT.
038000
038100 4100-CHECK-ONE-ENTRY-THRU-EXIT.
038200
038300     IF WT-DIC-PARENT (WS-SEARCH-IX) = SPACES
038400         OR WT-DIC-TOP-POS (WS-SEARCH-IX) NOT NUMERIC
038500         OR WT-DIC-BOT-POS (WS-SEARCH-IX) NOT NUMERIC
038600         ADD 1 TO WS-ERROR-COUNT
038700         MOVE WS-ERROR-COUNT TO WS-ERROR-NO-ED
038800         STRING 'ERREUR ' WS-ERROR-NO-ED
038900             ' - ZONE PARENT OU POSITION MANQUANTE POUR '
039000             WT-DIC-NAME (WS-SEARCH-IX)
039100             DELIMITED BY SIZE INTO WS-ERROR-LINE
039200         MOVE WS-ERROR-LINE TO RPT-TEXTE
039300         MOVE RPT-INDIV TO DRG-RPT-LINE
039400         WRITE DRG-RPT-LINE
039500         GO TO 4100-EXIT
039600     END-IF
039700
039800     IF WT-DIC-TOP-POS (WS-SEARCH-IX) < 0
039900         OR WT-DIC-TOP-POS (WS-SEARCH-IX) > 1
040000         OR WT-DIC-BOT-POS (WS-SEARCH-IX) < 0
040100         OR WT-DIC-BOT-POS (WS-SEARCH-IX) > 1
040200         ADD 1 TO WS-ERROR-COUNT
040300         MOVE WS-ERROR-COUNT TO WS-ERROR-NO-ED
040400         STRING 'ERREUR ' WS-ERROR-NO-ED
040500             ' - POSITION HORS DOMAINE [0,1] POUR '
040600             WT-DIC-NAME (WS-SEARCH-IX)
040700             DELIMITED BY SIZE INTO WS-ERROR-LINE
040800         MOVE WS-ERROR-LINE TO RPT-TEXTE
040900         MOVE RPT-INDIV TO DRG-RPT-LINE
041000         WRITE DRG-RPT-LINE
041100     END-IF
041200     .
041300 4100-EXIT.
041400     EXIT.
041500
041600*----------------------------------------------------------------*
041700*    BILAN FINAL ET CODE RETOUR (CF. TM-0402) - EDITE SUR LE      TM-0402
041800*    FICHIER D'ANOMALIES EN PLUS DU CODE RETOUR (CF. TM-0467)     TM-0467
041900*----------------------------------------------------------------*
042000 8000-PRINT-TOTALS-THRU-EXIT.
042100
042200     MOVE RPT-LIGNE TO DRG-RPT-LINE
042300     WRITE DRG-RPT-LINE
042400
042500     IF WS-ERROR-COUNT = 0
042600         MOVE RPT-PASSE TO DRG-RPT-LINE
042700         WRITE DRG-RPT-LINE
042800     ELSE
042900         MOVE WS-ERROR-COUNT TO RPT-TOTAL-ED
043000         MOVE RPT-FIN TO DRG-RPT-LINE
043100         WRITE DRG-RPT-LINE
043200         MOVE 4 TO RETURN-CODE
043300     END-IF
043400
043500     CLOSE F-VALIDATION-REPORT
043600     .
043700 8000-EXIT.
043800     EXIT.
043900
044000 9000-TERMINATE-THRU-EXIT.
044100
044200     CONTINUE
044300     .
044400 9000-EXIT.
044500     EXIT.
044600******************************************************************
044700*    FIN DU PROGRAMME 6-VALIDATE-DICT
044800******************************************************************
