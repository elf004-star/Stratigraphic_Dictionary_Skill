000100******************************************************************
000200*    COPYBOOK DRGDIC01
000300*    DICTIONARY RECORD (DICTIONNAIRE MAITRE DES FORMATIONS)
000400*    CLE UNIQUE DIC-NAME - TABLE TRIEE EN MEMOIRE (SEARCH)
000500******************************************************************
000600*    26/06/1989  PRG  TM-0103  CREATION DU LAYOUT DICTIONARY      TM-0103 
000700*    02/04/1994  PRG  TM-0209  POSITIONS RELATIVES SUR 6 DECIMALESTM-0209 
000800******************************************************************
000900 01  DRG-DIC-RECORD.
001000     05 DIC-NAME                    PIC X(20).
001100     05 DIC-PARENT                   PIC X(20).
001200     05 DIC-TOP-POS                  PIC S9(1)V9(6).
001300     05 DIC-BOT-POS                  PIC S9(1)V9(6).
001400     05 FILLER                      PIC X(10).
001500*--------------------------------------------------------------*
001600*    VUE REDEFINIE 1 - NOM/PARENT EN TABLE DE 2
001700*--------------------------------------------------------------*
001800 01  DRG-DIC-NAME-VIEW REDEFINES DRG-DIC-RECORD.
001900     05 DIC-NAME-VALUES OCCURS 2    PIC X(20).
002000     05 FILLER                      PIC X(24).
002100*--------------------------------------------------------------*
002200*    VUE REDEFINIE 2 - POSITION HAUT/BAS EN TABLE DE 2
002300*--------------------------------------------------------------*
002400 01  DRG-DIC-POS-VIEW REDEFINES DRG-DIC-RECORD.
002500     05 FILLER                      PIC X(40).
002600     05 DIC-POS-VALUES OCCURS 2     PIC S9(1)V9(6).
002700     05 FILLER                      PIC X(10).
