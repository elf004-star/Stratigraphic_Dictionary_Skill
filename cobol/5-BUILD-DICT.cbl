000100******************************************************************
000200*    PROGRAM-ID.  5-BUILD-DICT
000300******************************************************************
000400 IDENTIFICATION DIVISION.
000500 PROGRAM-ID.     5-BUILD-DICT.
000600 AUTHOR.         P. RIGAUD.
000700 INSTALLATION.   SERVICE GEOLOGIE - ATELIER SONDAGES.
000800 DATE-WRITTEN.   01/07/1989.
000900 DATE-COMPILED.
001000 SECURITY.       USAGE INTERNE ATELIER SONDAGES UNIQUEMENT.
001100******************************************************************
001200*    JOURNAL DES MODIFICATIONS
001300*--------------------------------------------------------------*
001400*    01/07/1989  PRG  TM-0108  PREMIERE VERSION - EXTRACTION DES  TM-0108 
001500*                              STATISTIQUES DE FORMATION (PASSE 1)
001600*    15/08/1989  PRG  TM-0113  PASSE 2 - FUSION AVEC LE MAITRE    TM-0113 
001700*                              DICTIONNAIRE EXISTANT
001800*    04/12/1990  PRG  TM-0141  CATEGORIE PAR RECHERCHE DE         TM-0141 
001900*                              SOUS-CHAINE DANS LE NOM DE COUCHE
002000*    19/02/1993  PRG  TM-0180  GABARIT PAR DEFAUT QUAND AUCUNE    TM-0180 
002100*                              FORMATION N'EST RENCONTREE EN PASSE 1
002200*    19/09/1998  LFB  TM-0301  CONTROLE AN 2000 - AUCUN CHAMP DATETM-0301 
002300*                              DANS CE PROGRAMME, RAS
002400*    23/05/2005  LFB  TM-0395  STRATEGIE DE FUSION PILOTEE PAR LE TM-0395
002500*                              COMMUTATEUR UPSI-0 (R=ECRASE,
002600*                              U=CONSERVE L'EXISTANT PAR DEFAUT)
002700*    11/04/2011  DQN  TM-0491  WS-NAME-LEN N'ETAIT JAMAIS REARME  TM-0491
002800*                              A 20 EN 3300, 1ERE FORMATION ET
002900*                              SUIVANTES MAL CATEGORISEES
003000******************************************************************
003100 ENVIRONMENT DIVISION.
003200 CONFIGURATION SECTION.
003300 SPECIAL-NAMES.
003400     C01 IS TOP-OF-FORM
003500     CLASS DRG-NUMERIC-CLASS IS '0' THRU '9'
003600     UPSI-0 ON STATUS IS STRATEGY-REPLACE
003700            OFF STATUS IS STRATEGY-KEEP.
003800 INPUT-OUTPUT SECTION.
003900 FILE-CONTROL.
004000
004100     SELECT F-MERGED-RUN    ASSIGN TO "2-mergedrn.dat"
004200             ORGANIZATION LINE SEQUENTIAL
004300             FILE STATUS IS WS-FS-MRG.
004400
004500     SELECT F-FORM-LAYER    ASSIGN TO "1-formlayr.dat"
004600             ORGANIZATION LINE SEQUENTIAL
004700             FILE STATUS IS WS-FS-LAY.
004800
004900     SELECT F-FORM-STATS    ASSIGN TO "5-formstat.dat"
005000             ORGANIZATION LINE SEQUENTIAL
005100             FILE STATUS IS WS-FS-FST.
005200
005300     SELECT F-DICT-OLD-MST  ASSIGN TO "5-dictmast.dat"
005400             ORGANIZATION LINE SEQUENTIAL
005500             FILE STATUS IS WS-FS-DIO.
005600
005700     SELECT F-DICT-NEW-MST  ASSIGN TO "6-dictnew.dat"
005800             ORGANIZATION LINE SEQUENTIAL
005900             FILE STATUS IS WS-FS-DIN.
006000
006100******************************************************************
006200 DATA DIVISION.
006300 FILE SECTION.
006400
006500 FD  F-MERGED-RUN.
006600     COPY DRGMRG01.
006700
006800 FD  F-FORM-LAYER.
006900     COPY DRGLAY01.
007000
007100 FD  F-FORM-STATS.
007200     COPY DRGSTA01 REPLACING ==DIC-NAME==    BY ==FST-NAME==
007300                             ==DIC-PARENT==   BY ==FST-PARENT==
007400                             ==DIC-TOP-POS==  BY ==FST-TOP-POS==
007500                             ==DIC-BOT-POS==  BY ==FST-BOT-POS==.
007600
007700 FD  F-DICT-OLD-MST.
007800     COPY DRGDIC01.
007900
008000 FD  F-DICT-NEW-MST.
008100     COPY DRGDIC01 REPLACING ==DRG-DIC-RECORD== BY
008200                             ==DRG-DIC-NEW-RECORD==
008300                             ==DRG-DIC-NAME-VIEW== BY
008400                             ==DRG-DIC-NEW-NAME-VIEW==
008500                             ==DRG-DIC-POS-VIEW== BY
008600                             ==DRG-DIC-NEW-POS-VIEW==
008700                             ==DIC-NAME== BY ==NDI-NAME==
008800                             ==DIC-PARENT== BY ==NDI-PARENT==
008900                             ==DIC-TOP-POS== BY ==NDI-TOP-POS==
009000                             ==DIC-BOT-POS== BY ==NDI-BOT-POS==
009100                             ==DIC-NAME-VALUES== BY
009200                             ==NDI-NAME-VALUES==
009300                             ==DIC-POS-VALUES== BY
009400                             ==NDI-POS-VALUES==.
009500
009600******************************************************************
009700 WORKING-STORAGE SECTION.
009800
009900 1   FILE-WORKING-MANAGER.
010000     05  FIN-ENREG                PIC  X(01) VALUE  SPACE.
010100         88  FF                              VALUE  HIGH-VALUE.
010200     05  FIN-LAY                  PIC  X(01) VALUE  SPACE.
010300         88  FF-LAY                           VALUE  HIGH-VALUE.
010400     05  FIN-DIO                  PIC  X(01) VALUE  SPACE.
010500         88  FF-DIO                           VALUE  HIGH-VALUE.
010600
010700 77  WS-FS-MRG                     PIC X(02) VALUE '00'.
010800 77  WS-FS-LAY                     PIC X(02) VALUE '00'.
010900 77  WS-FS-FST                     PIC X(02) VALUE '00'.
011000 77  WS-FS-DIO                     PIC X(02) VALUE '00'.
011100 77  WS-FS-DIN                     PIC X(02) VALUE '00'.
011200
011300 77  WS-READ-COUNT                 PIC 9(5)  COMP VALUE 0.
011400 77  WS-FORM-COUNT                 PIC 9(5)  COMP VALUE 0.
011500 77  WS-LAY-COUNT                  PIC 9(5)  COMP VALUE 0.
011600 77  WS-SEARCH-IX                  PIC 9(5)  COMP VALUE 0.
011700 77  WS-FST-IX                     PIC 9(5)  COMP VALUE 1.
011800 77  WS-DIC-COUNT                  PIC 9(5)  COMP VALUE 0.
011900 77  WS-LOADED-COUNT               PIC 9(5)  COMP VALUE 0.
012000 77  WS-ADDED-COUNT                PIC 9(5)  COMP VALUE 0.
012100 77  WS-REPLACED-COUNT             PIC 9(5)  COMP VALUE 0.
012200 77  WS-NAME-LEN                   PIC 9(2)  COMP VALUE 0.
012300 77  WS-SCAN-POS                   PIC 9(2)  COMP VALUE 0.
012400 77  WS-SCAN-LIMIT                 PIC 9(2)  COMP VALUE 0.
012500
012600 1   TABLE-WORKING-MANAGER.
012700*    TABLE DE REFERENCE STRATIGRAPHIQUE EN MEMOIRE
012800     05 WT-LAY-TABLE OCCURS 2000.
012900         10 WT-LAY-NAME               PIC X(20).
013000         10 WT-LAY-TOP-DEPTH          PIC S9(5)V9(2).
013100         10 WT-LAY-BOT-DEPTH          PIC S9(5)V9(2).
013200         10 WT-LAY-CATEGORY           PIC X(20).
013300
013400*    FORMATIONS DISTINCTES RENCONTREES EN PASSE 1
013500     05 WT-FST-TABLE OCCURS 2000.
013600         10 WT-FST-NAME               PIC X(20).
013700         10 WT-FST-PARENT             PIC X(20).
013800         10 WT-FST-TOP-POS            PIC S9(1)V9(6).
013900         10 WT-FST-BOT-POS            PIC S9(1)V9(6).
014000         10 WT-FST-MIN-DEPTH          PIC S9(5)V9(2).
014100         10 WT-FST-MAX-DEPTH          PIC S9(5)V9(2).
014200         10 WT-FST-AVG-DEPTH          PIC S9(5)V9(2).
014300         10 WT-FST-COUNT              PIC 9(5).
014400
014500*    MAITRE DICTIONNAIRE EN MEMOIRE (ANCIEN PUIS NOUVEAU)
014600     05 WT-DIC-TABLE OCCURS 2000.
014700         10 WT-DIC-NAME               PIC X(20).
014800         10 WT-DIC-PARENT             PIC X(20).
014900         10 WT-DIC-TOP-POS            PIC S9(1)V9(6).
015000         10 WT-DIC-BOT-POS            PIC S9(1)V9(6).
015100
015200     05 WS-MENTION-FOUND             PIC X(1) VALUE 'N'.
015300         88 WS-MENTION-EXISTS                VALUE 'Y'.
015400     05 WS-DIC-FOUND                 PIC X(1) VALUE 'N'.
015500         88 WS-DIC-NAME-EXISTS               VALUE 'Y'.
015600     05 WS-SUBSTR-FOUND              PIC X(1) VALUE 'N'.
015700         88 WS-SUBSTR-MATCHED                VALUE 'Y'.
015800
015900 1   CALCUL-WORKING-MANAGER.
016000     05 WS-MENTION-NAME               PIC X(20).
016100     05 WS-MENTION-START-DEPTH        PIC S9(5)V9(2).
016200     05 WS-MENTION-END-DEPTH          PIC S9(5)V9(2).
016300     05 WS-CATEGORY-RESULT            PIC X(20).
016400
016500******************************************************************
016600 PROCEDURE DIVISION.
016700******************************************************************
016800 0000-MAIN-PROCEDURE.
016900
017000     PERFORM 1000-INITIALIZE-THRU-EXIT
017100     PERFORM 2000-EXTRACT-RECORD-THRU-EXIT UNTIL FF
017200     PERFORM 3000-FINISH-EXTRACTION-THRU-EXIT
017300     PERFORM 5000-MERGE-DICTIONARY-THRU-EXIT
017400     PERFORM 8000-PRINT-TOTALS-THRU-EXIT
017500     PERFORM 9000-TERMINATE-THRU-EXIT
017600     STOP RUN
017700     .
017800
017900*----------------------------------------------------------------*
018000*    CHARGEMENT DE LA TABLE DE COUCHES ET OUVERTURE DES FICHIERS
018100*    DE LA PASSE 1 (EXTRACTION)
018200*----------------------------------------------------------------*
018300 1000-INITIALIZE-THRU-EXIT.
018400
018500     OPEN INPUT F-FORM-LAYER
018600     PERFORM 1100-LOAD-LAYER-THRU-EXIT UNTIL FF-LAY
018700     CLOSE F-FORM-LAYER
018800
018900     OPEN INPUT  F-MERGED-RUN
019000     OPEN OUTPUT F-FORM-STATS
019100
019200     READ F-MERGED-RUN
019300         AT END
019400             SET FF TO TRUE
019500     END-READ
019600     .
019700 1000-EXIT.
019800     EXIT.
019900
020000 1100-LOAD-LAYER-THRU-EXIT.
020100
020200     READ F-FORM-LAYER
020300         AT END
020400             SET FF-LAY TO TRUE
020500         NOT AT END
020600             ADD 1 TO WS-LAY-COUNT
020700             MOVE LAY-NAME     TO WT-LAY-NAME (WS-LAY-COUNT)
020800             MOVE LAY-TOP-DEPTH TO WT-LAY-TOP-DEPTH (WS-LAY-COUNT)
020900             MOVE LAY-BOT-DEPTH TO WT-LAY-BOT-DEPTH (WS-LAY-COUNT)
021000             MOVE LAY-CATEGORY TO WT-LAY-CATEGORY (WS-LAY-COUNT)
021100     END-READ
021200     .
021300 1100-EXIT.
021400     EXIT.
021500
021600*----------------------------------------------------------------*
021700*    PASSE 1 - RELEVE DES FORMATIONS CITEES EN DEBUT OU FIN DE
021800*    MANOEUVRE
021900*----------------------------------------------------------------*
022000 2000-EXTRACT-RECORD-THRU-EXIT.
022100
022200     ADD 1 TO WS-READ-COUNT
022300
022400     IF MRG-START-FORM NOT = SPACE
022500         MOVE MRG-START-FORM  TO WS-MENTION-NAME
022600         MOVE MRG-START-DEPTH TO WS-MENTION-START-DEPTH
022700         MOVE MRG-END-DEPTH   TO WS-MENTION-END-DEPTH
022800         PERFORM 2100-MENTION-FORMATION-THRU-EXIT
022900     END-IF
023000
023100     IF MRG-END-FORM NOT = SPACE
023200         AND MRG-END-FORM NOT = MRG-START-FORM
023300         MOVE MRG-END-FORM    TO WS-MENTION-NAME
023400         MOVE MRG-START-DEPTH TO WS-MENTION-START-DEPTH
023500         MOVE MRG-END-DEPTH   TO WS-MENTION-END-DEPTH
023600         PERFORM 2100-MENTION-FORMATION-THRU-EXIT
023700     END-IF
023800
023900     READ F-MERGED-RUN
024000         AT END
024100             SET FF TO TRUE
024200     END-READ
024300     .
024400 2000-EXIT.
024500     EXIT.
024600
024700 2100-MENTION-FORMATION-THRU-EXIT.
024800
024900     SET WS-MENTION-FOUND TO 'N'
025000
025100     PERFORM 2110-SCAN-FST-THRU-EXIT
025200         VARYING WS-SEARCH-IX FROM 1 BY 1
025300         UNTIL WS-SEARCH-IX > WS-FORM-COUNT
025400         OR WS-MENTION-EXISTS
025500
025600     IF NOT WS-MENTION-EXISTS
025700         ADD 1 TO WS-FORM-COUNT
025800         MOVE WS-MENTION-NAME       TO WT-FST-NAME (WS-FORM-COUNT)
025900         MOVE WS-MENTION-START-DEPTH
026000                              TO WT-FST-MIN-DEPTH (WS-FORM-COUNT)
026100         MOVE WS-MENTION-END-DEPTH
026200                              TO WT-FST-MAX-DEPTH (WS-FORM-COUNT)
026300         MOVE 1 TO WT-FST-COUNT (WS-FORM-COUNT)
026400     END-IF
026500     .
026600 2100-EXIT.
026700     EXIT.
026800
026900 2110-SCAN-FST-THRU-EXIT.
027000
027100     IF WT-FST-NAME (WS-SEARCH-IX) = WS-MENTION-NAME
027200         SET WS-MENTION-EXISTS TO TRUE
027300         IF WS-MENTION-START-DEPTH < WT-FST-MIN-DEPTH (WS-SEARCH-IX)
027400             MOVE WS-MENTION-START-DEPTH
027500                                TO WT-FST-MIN-DEPTH (WS-SEARCH-IX)
027600         END-IF
027700         IF WS-MENTION-END-DEPTH > WT-FST-MAX-DEPTH (WS-SEARCH-IX)
027800             MOVE WS-MENTION-END-DEPTH
027900                                TO WT-FST-MAX-DEPTH (WS-SEARCH-IX)
028000         END-IF
028100         ADD 1 TO WT-FST-COUNT (WS-SEARCH-IX)
028200     END-IF
028300     .
028400 2110-EXIT.
028500     EXIT.
028600
028700*----------------------------------------------------------------*
028800*    FIN DE PASSE 1 - CALCUL DES POSITIONS/CATEGORIES OU GABARIT
028900*    PAR DEFAUT (CF. TM-0180), PUIS ECRITURE DU FICHIER STATS     TM-0180 
029000*----------------------------------------------------------------*
029100 3000-FINISH-EXTRACTION-THRU-EXIT.
029200
029300     IF WS-FORM-COUNT = 0
029400         PERFORM 3100-BUILD-TEMPLATE-THRU-EXIT
029500             VARYING WS-FST-IX FROM 1 BY 1
029600             UNTIL WS-FST-IX > WS-LAY-COUNT
029700     ELSE
029800         PERFORM 3200-FINISH-ONE-FORMATION-THRU-EXIT
029900             VARYING WS-FST-IX FROM 1 BY 1
030000             UNTIL WS-FST-IX > WS-FORM-COUNT
030100     END-IF
030200
030300     CLOSE F-MERGED-RUN
030400     CLOSE F-FORM-STATS
030500     .
030600 3000-EXIT.
030700     EXIT.
030800
030900 3100-BUILD-TEMPLATE-THRU-EXIT.
031000
031100     MOVE WT-LAY-NAME (WS-FST-IX)     TO FST-NAME
031200     MOVE WT-LAY-NAME (WS-FST-IX)     TO FST-PARENT
031300     MOVE 0                           TO FST-TOP-POS
031400     MOVE 1                           TO FST-BOT-POS
031500     MOVE WT-LAY-TOP-DEPTH (WS-FST-IX) TO FST-MIN-DEPTH
031600     MOVE WT-LAY-BOT-DEPTH (WS-FST-IX) TO FST-MAX-DEPTH
031700     COMPUTE FST-AVG-DEPTH ROUNDED =
031800             (FST-MIN-DEPTH + FST-MAX-DEPTH) / 2
031900     MOVE 1                           TO FST-COUNT
032000     WRITE DRG-STA-RECORD
032100     .
032200 3100-EXIT.
032300     EXIT.
032400
032500 3200-FINISH-ONE-FORMATION-THRU-EXIT.
032600
032700     COMPUTE WT-FST-AVG-DEPTH (WS-FST-IX) ROUNDED =
032800             (WT-FST-MIN-DEPTH (WS-FST-IX) +
032900              WT-FST-MAX-DEPTH (WS-FST-IX)) / 2
033000
033100     IF WT-FST-MAX-DEPTH (WS-FST-IX) > 0
033200         COMPUTE WT-FST-TOP-POS (WS-FST-IX) ROUNDED =
033300                 WT-FST-MIN-DEPTH (WS-FST-IX) /
033400                 WT-FST-MAX-DEPTH (WS-FST-IX)
033500     ELSE
033600         MOVE 0 TO WT-FST-TOP-POS (WS-FST-IX)
033700     END-IF
033800     MOVE 1.000000 TO WT-FST-BOT-POS (WS-FST-IX)
033900
034000     MOVE WS-FST-IX TO WS-SEARCH-IX
034100     MOVE WT-FST-NAME (WS-FST-IX) TO WS-MENTION-NAME
034200     PERFORM 3300-FIND-CATEGORY-THRU-EXIT
034300     MOVE WS-CATEGORY-RESULT TO WT-FST-PARENT (WS-FST-IX)
034400
034500     MOVE WT-FST-NAME (WS-FST-IX)      TO FST-NAME
034600     MOVE WT-FST-PARENT (WS-FST-IX)    TO FST-PARENT
034700     MOVE WT-FST-TOP-POS (WS-FST-IX)   TO FST-TOP-POS
034800     MOVE WT-FST-BOT-POS (WS-FST-IX)   TO FST-BOT-POS
034900     MOVE WT-FST-MIN-DEPTH (WS-FST-IX) TO FST-MIN-DEPTH
035000     MOVE WT-FST-MAX-DEPTH (WS-FST-IX) TO FST-MAX-DEPTH
035100     MOVE WT-FST-AVG-DEPTH (WS-FST-IX) TO FST-AVG-DEPTH
035200     MOVE WT-FST-COUNT (WS-FST-IX)     TO FST-COUNT
035300     WRITE DRG-STA-RECORD
035400     .
035500 3200-EXIT.
035600     EXIT.
035700
035800*----------------------------------------------------------------*
035900*    CATEGORIE = CELLE DE LA PREMIERE COUCHE DONT LE NOM CONTIENT
036000*    LA FORMATION COMME SOUS-CHAINE (CF. TM-0141)                 TM-0141 
036100*----------------------------------------------------------------*
036200 3300-FIND-CATEGORY-THRU-EXIT.
036300
036400     MOVE 'UNKNOWN' TO WS-CATEGORY-RESULT
036500     SET WS-SUBSTR-FOUND TO 'N'
036600*    WS-NAME-LEN DOIT ETRE REARME A 20 A CHAQUE MENTION, SINON    TM-0491
036700*    LA 1ERE FORMATION TRAITEE SAUTE LA BOUCLE ET LES SUIVANTES   TM-0491
036800*    HERITENT DE LA LONGUEUR DE LA FORMATION PRECEDENTE          TM-0491
036900     MOVE 20 TO WS-NAME-LEN
037000
037100     PERFORM 3310-TRIM-MENTION-LENGTH-THRU-EXIT
037200         UNTIL WS-NAME-LEN = 0
037300         OR WS-MENTION-NAME (WS-NAME-LEN:1) NOT = SPACE
037400
037500     IF WS-NAME-LEN = 0
037600         GO TO 3300-EXIT
037700     END-IF
037800
037900     PERFORM 3320-SCAN-LAYER-FOR-SUBSTR-THRU-EXIT
038000         VARYING WS-SEARCH-IX FROM 1 BY 1
038100         UNTIL WS-SEARCH-IX > WS-LAY-COUNT
038200         OR WS-SUBSTR-MATCHED
038300     .
038400 3300-EXIT.
038500     EXIT.
038600
038700 3310-TRIM-MENTION-LENGTH-THRU-EXIT.
038800
038900     SUBTRACT 1 FROM WS-NAME-LEN
039000     .
039100 3310-EXIT.
039200     EXIT.
039300
039400 3320-SCAN-LAYER-FOR-SUBSTR-THRU-EXIT.
039500
039600     COMPUTE WS-SCAN-LIMIT = 21 - WS-NAME-LEN
039700
039800     PERFORM 3330-SCAN-ONE-POSITION-THRU-EXIT
039900         VARYING WS-SCAN-POS FROM 1 BY 1
040000         UNTIL WS-SCAN-POS > WS-SCAN-LIMIT
040100         OR WS-SUBSTR-MATCHED
040200     .
040300 3320-EXIT.
040400     EXIT.
040500
040600 3330-SCAN-ONE-POSITION-THRU-EXIT.
040700
040800     IF WT-LAY-NAME (WS-SEARCH-IX) (WS-SCAN-POS:WS-NAME-LEN) =
040900        WS-MENTION-NAME (1:WS-NAME-LEN)
041000         SET WS-SUBSTR-MATCHED TO TRUE
041100         MOVE WT-LAY-CATEGORY (WS-SEARCH-IX) TO WS-CATEGORY-RESULT
041200     END-IF
041300     .
041400 3330-EXIT.
041500     EXIT.
041600
041700*----------------------------------------------------------------*
041800*    PASSE 2 - FUSION AVEC LE MAITRE DICTIONNAIRE EXISTANT
041900*----------------------------------------------------------------*
042000 5000-MERGE-DICTIONARY-THRU-EXIT.
042100
042200     OPEN INPUT  F-DICT-OLD-MST
042300     PERFORM 5100-LOAD-MASTER-THRU-EXIT UNTIL FF-DIO
042400     CLOSE F-DICT-OLD-MST
042500
042600     MOVE WS-DIC-COUNT TO WS-LOADED-COUNT
042700
042800     IF WS-FORM-COUNT = 0
042900         PERFORM 5200-MERGE-ONE-ENTRY-THRU-EXIT
043000             VARYING WS-FST-IX FROM 1 BY 1
043100             UNTIL WS-FST-IX > WS-LAY-COUNT
043200     ELSE
043300         PERFORM 5200-MERGE-ONE-ENTRY-THRU-EXIT
043400             VARYING WS-FST-IX FROM 1 BY 1
043500             UNTIL WS-FST-IX > WS-FORM-COUNT
043600     END-IF
043700
043800     OPEN OUTPUT F-DICT-NEW-MST
043900     PERFORM 5500-WRITE-MASTER-ENTRY-THRU-EXIT
044000         VARYING WS-SEARCH-IX FROM 1 BY 1
044100         UNTIL WS-SEARCH-IX > WS-DIC-COUNT
044200     CLOSE F-DICT-NEW-MST
044300     .
044400 5000-EXIT.
044500     EXIT.
044600
044700 5100-LOAD-MASTER-THRU-EXIT.
044800
044900     READ F-DICT-OLD-MST
045000         AT END
045100             SET FF-DIO TO TRUE
045200         NOT AT END
045300             ADD 1 TO WS-DIC-COUNT
045400             MOVE DIC-NAME   TO WT-DIC-NAME (WS-DIC-COUNT)
045500             MOVE DIC-PARENT TO WT-DIC-PARENT (WS-DIC-COUNT)
045600             MOVE DIC-TOP-POS TO WT-DIC-TOP-POS (WS-DIC-COUNT)
045700             MOVE DIC-BOT-POS TO WT-DIC-BOT-POS (WS-DIC-COUNT)
045800     END-READ
045900     .
046000 5100-EXIT.
046100     EXIT.
046200
046300 5200-MERGE-ONE-ENTRY-THRU-EXIT.
046400
046500     SET WS-DIC-FOUND TO 'N'
046600
046700     IF WS-FORM-COUNT = 0
046800         MOVE WT-LAY-NAME (WS-FST-IX) TO WS-MENTION-NAME
046900     ELSE
047000         MOVE WT-FST-NAME (WS-FST-IX) TO WS-MENTION-NAME
047100     END-IF
047200
047300     PERFORM 5210-SCAN-MASTER-THRU-EXIT
047400         VARYING WS-SEARCH-IX FROM 1 BY 1
047500         UNTIL WS-SEARCH-IX > WS-DIC-COUNT
047600         OR WS-DIC-NAME-EXISTS
047700
047800     IF WS-DIC-NAME-EXISTS
047900         SUBTRACT 1 FROM WS-SEARCH-IX
048000     END-IF
048100
048200     IF NOT WS-DIC-NAME-EXISTS
048300         ADD 1 TO WS-DIC-COUNT
048400         PERFORM 5220-STORE-ENTRY-THRU-EXIT
048500         ADD 1 TO WS-ADDED-COUNT
048600     ELSE
048700         IF STRATEGY-REPLACE
048800             PERFORM 5230-REPLACE-ENTRY-THRU-EXIT
048900             ADD 1 TO WS-REPLACED-COUNT
049000         END-IF
049100     END-IF
049200     .
049300 5200-EXIT.
049400     EXIT.
049500
049600 5210-SCAN-MASTER-THRU-EXIT.
049700
049800     IF WT-DIC-NAME (WS-SEARCH-IX) = WS-MENTION-NAME
049900         SET WS-DIC-NAME-EXISTS TO TRUE
050000     END-IF
050100     .
050200 5210-EXIT.
050300     EXIT.
050400
050500 5220-STORE-ENTRY-THRU-EXIT.
050600
050700     IF WS-FORM-COUNT = 0
050800         MOVE WT-LAY-NAME (WS-FST-IX)     TO WT-DIC-NAME (WS-DIC-COUNT)
050900         MOVE WT-LAY-NAME (WS-FST-IX)     TO WT-DIC-PARENT (WS-DIC-COUNT)
051000         MOVE 0                           TO WT-DIC-TOP-POS (WS-DIC-COUNT)
051100         MOVE 1                           TO WT-DIC-BOT-POS (WS-DIC-COUNT)
051200     ELSE
051300         MOVE WT-FST-NAME (WS-FST-IX)     TO WT-DIC-NAME (WS-DIC-COUNT)
051400         MOVE WT-FST-PARENT (WS-FST-IX)   TO WT-DIC-PARENT (WS-DIC-COUNT)
051500         MOVE WT-FST-TOP-POS (WS-FST-IX)  TO WT-DIC-TOP-POS (WS-DIC-COUNT)
051600         MOVE WT-FST-BOT-POS (WS-FST-IX)  TO WT-DIC-BOT-POS (WS-DIC-COUNT)
051700     END-IF
051800     .
051900 5220-EXIT.
052000     EXIT.
052100
052200 5230-REPLACE-ENTRY-THRU-EXIT.
052300
052400     IF WS-FORM-COUNT = 0
052500         MOVE WT-LAY-NAME (WS-FST-IX) TO WT-DIC-PARENT (WS-SEARCH-IX)
052600         MOVE 0 TO WT-DIC-TOP-POS (WS-SEARCH-IX)
052700         MOVE 1 TO WT-DIC-BOT-POS (WS-SEARCH-IX)
052800     ELSE
052900         MOVE WT-FST-PARENT (WS-FST-IX)
053000                             TO WT-DIC-PARENT (WS-SEARCH-IX)
053100         MOVE WT-FST-TOP-POS (WS-FST-IX)
053200                             TO WT-DIC-TOP-POS (WS-SEARCH-IX)
053300         MOVE WT-FST-BOT-POS (WS-FST-IX)
053400                             TO WT-DIC-BOT-POS (WS-SEARCH-IX)
053500     END-IF
053600     .
053700 5230-EXIT.
053800     EXIT.
053900
054000 5500-WRITE-MASTER-ENTRY-THRU-EXIT.
054100
054200     MOVE WT-DIC-NAME (WS-SEARCH-IX)    TO NDI-NAME
054300     MOVE WT-DIC-PARENT (WS-SEARCH-IX)  TO NDI-PARENT
054400     MOVE WT-DIC-TOP-POS (WS-SEARCH-IX) TO NDI-TOP-POS
054500     MOVE WT-DIC-BOT-POS (WS-SEARCH-IX) TO NDI-BOT-POS
054600     WRITE DRG-DIC-NEW-RECORD
054700     .
054800 5500-EXIT.
054900     EXIT.
055000
055100*----------------------------------------------------------------*
055200*    TOTAUX DE CONTROLE DE FIN DE TRAITEMENT
055300*----------------------------------------------------------------*
055400 8000-PRINT-TOTALS-THRU-EXIT.
055500
055600     DISPLAY '5-BUILD-DICT - BILAN DE CONSTRUCTION'
055700     DISPLAY '  MANOEUVRES LUES        : ' WS-READ-COUNT
055800     DISPLAY '  FORMATIONS EXTRAITES   : ' WS-FORM-COUNT
055900     DISPLAY '  ENTREES MAITRE CHARGEES: ' WS-LOADED-COUNT
056000     DISPLAY '  ENTREES AJOUTEES       : ' WS-ADDED-COUNT
056100     DISPLAY '  ENTREES REMPLACEES     : ' WS-REPLACED-COUNT
056200     .
056300 8000-EXIT.
056400     EXIT.
056500
056600 9000-TERMINATE-THRU-EXIT.
056700
056800     CONTINUE
056900     .
057000 9000-EXIT.
057100     EXIT.
057200******************************************************************
057300*    FIN DU PROGRAMME 5-BUILD-DICT
057400******************************************************************
