000100******************************************************************
000200*    COPYBOOK DRGMRG01
000300*    MERGED-RUN RECORD (SORTIE DE 1-MERGE-RUNS, ENTREE DE 2,3,5,8)
000400*    REPREND LE LAYOUT DRILLING-RUN ET AJOUTE LE TAUX DE PART ET
000500*    LE DRAPEAU DE FUSION
000600******************************************************************
000700*    24/06/1989  PRG  TM-0101  CREATION DU LAYOUT MERGED-RUN      TM-0101 
000800*    11/02/1991  PRG  TM-0144  AJOUT DES BORNES A/B POMPE-DEBIT   TM-0144 
000900*    19/09/1998  LFB  TM-0301  CORRECTIF AN 2000 - AUCUN CHAMP DATE
001000*    02/05/2002  LFB  TM-0355  RENOMMAGE DES ZONES EN MRG- POUR   TM-0355 
001100*                              EVITER LA COLLISION AVEC DRGRUN01
001200*                              QUAND LES DEUX SONT COPIES DANS LE
001300*                              MEME PROGRAMME (1-MERGE-RUNS)
001400******************************************************************
001500 01  DRG-MRG-RECORD.
001600     05 MRG-SEQ                    PIC 9(5).
001700     05 MRG-ENTRY-NO                PIC 9(3).
001800     05 MRG-BIT-TYPE                PIC X(16).
001900     05 MRG-MAKER                   PIC X(16).
002000     05 MRG-START-DEPTH             PIC S9(5)V9(2).
002100     05 MRG-END-DEPTH               PIC S9(5)V9(2).
002200     05 MRG-FOOTAGE                 PIC S9(5)V9(2).
002300     05 MRG-DRILL-TIME              PIC S9(4)V9(2).
002400     05 MRG-MUD-DENSITY             PIC S9(2)V9(2).
002500     05 MRG-MECH-RATE               PIC S9(4)V9(2).
002600     05 MRG-BIT-SIZE                PIC S9(3)V9(2).
002700     05 MRG-START-FORM              PIC X(20).
002800     05 MRG-END-FORM                PIC X(20).
002900     05 MRG-PARAM-BOUNDS.
003000         10 MRG-WOB-A               PIC S9(4)V9(2).
003100         10 MRG-WOB-B               PIC S9(4)V9(2).
003200         10 MRG-RPM-A               PIC S9(4)V9(2).
003300         10 MRG-RPM-B               PIC S9(4)V9(2).
003400         10 MRG-FLOW-A              PIC S9(4)V9(2).
003500         10 MRG-FLOW-B              PIC S9(4)V9(2).
003600         10 MRG-PUMP-A              PIC S9(4)V9(2).
003700         10 MRG-PUMP-B              PIC S9(4)V9(2).
003800     05 MRG-HIT-RATE                 PIC S9(1)V9(6).
003900     05 MRG-MERGED-FLAG              PIC X(1).
004000         88 MRG-IS-MERGED-REC                VALUE 'M'.
004100         88 MRG-IS-ORIGINAL-REC              VALUE ' '.
004200     05 FILLER                      PIC X(9).
004300*--------------------------------------------------------------*
004400*    VUE REDEFINIE 1 - COUPLES BORNE-A/BORNE-B EN TABLE
004500*--------------------------------------------------------------*
004600 01  DRG-MRG-PAIR-VIEW REDEFINES DRG-MRG-RECORD.
004700     05 FILLER                      PIC X(122).
004800     05 MRG-PAIR-VALUES OCCURS 8    PIC S9(4)V9(2).
004900     05 FILLER                      PIC X(27).
005000*--------------------------------------------------------------*
005100*    VUE REDEFINIE 2 - FORMATION DE DEBUT/FIN EN TABLE
005200*--------------------------------------------------------------*
005300 01  DRG-MRG-FORM-VIEW REDEFINES DRG-MRG-RECORD.
005400     05 FILLER                      PIC X(82).
005500     05 MRG-FORM-VALUES OCCURS 2    PIC X(20).
005600     05 FILLER                      PIC X(75).
005700*--------------------------------------------------------------*
005800*    VUE REDEFINIE 3 - OUTIL/FABRICANT EN TABLE
005900*--------------------------------------------------------------*
006000 01  DRG-MRG-ID-VIEW REDEFINES DRG-MRG-RECORD.
006100     05 FILLER                      PIC X(8).
006200     05 MRG-ID-VALUES OCCURS 2      PIC X(16).
006300     05 FILLER                      PIC X(157).
