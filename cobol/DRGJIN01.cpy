000100******************************************************************
000200*    COPYBOOK DRGJIN01
000300*    PIVOT JOIN-INPUT WORK RECORD (ENTREE DE 8-PIVOT-AGGREGATE)
000400*    JOINTURE LOGIQUE MERGED-RUN x CONFIDENCE SUR RUN-SEQ/LABEL
000500*    PRODUITE PAR TRI EXTERNE EN AMONT, LUE TELLE QUELLE ICI
000600******************************************************************
000700*    03/07/1989  PRG  TM-0110  CREATION DU LAYOUT JOIN-INPUT      TM-0110 
000800******************************************************************
000900 01  DRG-JIN-RECORD.
001000     05 JIN-SEQ                    PIC 9(5).
001100     05 JIN-LABEL                   PIC X(20).
001200     05 JIN-CONFIDENCE              PIC S9(1)V9(6).
001300     05 JIN-HIT-RATE                PIC S9(1)V9(6).
001400     05 JIN-FOOTAGE                 PIC S9(5)V9(2).
001500     05 JIN-DRILL-TIME              PIC S9(4)V9(2).
001600     05 JIN-MECH-RATE               PIC S9(4)V9(2).
001700     05 JIN-MSE                     PIC S9(7)V9(2).
001800     05 JIN-ESM                     PIC S9(5)V9(2).
001900     05 JIN-MISSING-FLAGS           PIC X(6).
002000         88 JIN-ALL-PRESENT                  VALUE '000000'.
002100     05 FILLER                      PIC X(8).
002200*--------------------------------------------------------------*
002300*    VUE REDEFINIE 1 - POIDS (CONFIANCE/TAUX DE PART) EN TABLE
002400*    DE 2, POIDS = CONFIANCE x TAUX DE PART
002500*--------------------------------------------------------------*
002600 01  DRG-JIN-WEIGHT-VIEW REDEFINES DRG-JIN-RECORD.
002700     05 FILLER                      PIC X(25).
002800     05 JIN-WEIGHT-VALUES OCCURS 2  PIC S9(1)V9(6).
002900     05 FILLER                      PIC X(49).
003000*--------------------------------------------------------------*
003100*    VUE REDEFINIE 2 - SIGNALEURS D'ABSENCE UN PAR MESURE
003200*--------------------------------------------------------------*
003300 01  DRG-JIN-FLAG-VIEW REDEFINES DRG-JIN-RECORD.
003400     05 FILLER                      PIC X(74).
003500     05 JIN-MISSING-VALUES OCCURS 6 PIC X(1).
003600     05 FILLER                      PIC X(8).
