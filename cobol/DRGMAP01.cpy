000100******************************************************************
000200*    COPYBOOK DRGMAP01
000300*    DEPTH-MAP RECORD (SORTIE DE 3-MAP-DEPTHS)
000400*    CLE DE LA MANOEUVRE PLUS LE DETAIL DEBUT/FIN DE FORMATION
000500******************************************************************
000600*    29/06/1989  PRG  TM-0106  CREATION DU LAYOUT DEPTH-MAP       TM-0106 
000700*    03/08/1993  PRG  TM-0190  AJOUT DES VERDICTS I/L/H/U         TM-0190 
000800******************************************************************
000900 01  DRG-MAP-RECORD.
001000     05 RUN-SEQ                    PIC 9(5).
001100     05 MAP-START.
001200         10 MAP-START-LAYER         PIC X(20).
001300         10 MAP-START-TOP-POS       PIC S9(1)V9(6).
001400         10 MAP-START-BOT-POS       PIC S9(1)V9(6).
001500         10 MAP-START-TOP-DEPTH     PIC S9(5)V9(2).
001600         10 MAP-START-BOT-DEPTH     PIC S9(5)V9(2).
001700         10 MAP-START-PREDICTED     PIC X(20).
001800         10 MAP-START-CONSISTENT    PIC X(1).
001900             88 MAP-START-IS-CONSISTENT      VALUE 'Y'.
002000             88 MAP-START-NOT-CONSISTENT     VALUE 'N'.
002100         10 MAP-START-VERDICT       PIC X(1).
002200             88 MAP-START-IN-RANGE           VALUE 'I'.
002300             88 MAP-START-TOO-LOW            VALUE 'L'.
002400             88 MAP-START-TOO-HIGH           VALUE 'H'.
002500             88 MAP-START-UNDETERMINED       VALUE 'U'.
002600     05 MAP-END.
002700         10 MAP-END-LAYER           PIC X(20).
002800         10 MAP-END-TOP-POS         PIC S9(1)V9(6).
002900         10 MAP-END-BOT-POS         PIC S9(1)V9(6).
003000         10 MAP-END-TOP-DEPTH       PIC S9(5)V9(2).
003100         10 MAP-END-BOT-DEPTH       PIC S9(5)V9(2).
003200         10 MAP-END-PREDICTED       PIC X(20).
003300         10 MAP-END-CONSISTENT      PIC X(1).
003400             88 MAP-END-IS-CONSISTENT        VALUE 'Y'.
003500             88 MAP-END-NOT-CONSISTENT       VALUE 'N'.
003600         10 MAP-END-VERDICT         PIC X(1).
003700             88 MAP-END-IN-RANGE             VALUE 'I'.
003800             88 MAP-END-TOO-LOW              VALUE 'L'.
003900             88 MAP-END-TOO-HIGH             VALUE 'H'.
004000             88 MAP-END-UNDETERMINED         VALUE 'U'.
004100     05 MAP-ADJ-START-DEPTH          PIC S9(5)V9(2).
004200     05 MAP-ADJ-END-DEPTH            PIC S9(5)V9(2).
004300     05 FILLER                      PIC X(14).
004400*--------------------------------------------------------------*
004500*    VUE REDEFINIE 1 - DEBUT/FIN EN TABLE DE 2 (TRAITEMENT
004600*    COMMUN "POUR CHAQUE FORMATION" DANS 3-MAP-DEPTHS)
004700*--------------------------------------------------------------*
004800 01  DRG-MAP-PAIR-VIEW REDEFINES DRG-MAP-RECORD.
004900     05 FILLER                      PIC X(5).
005000     05 MAP-PAIR-VALUES OCCURS 2.
005100         10 MAP-PAIR-LAYER           PIC X(20).
005200         10 MAP-PAIR-TOP-POS         PIC S9(1)V9(6).
005300         10 MAP-PAIR-BOT-POS         PIC S9(1)V9(6).
005400         10 MAP-PAIR-TOP-DEPTH       PIC S9(5)V9(2).
005500         10 MAP-PAIR-BOT-DEPTH       PIC S9(5)V9(2).
005600         10 MAP-PAIR-PREDICTED       PIC X(20).
005700         10 MAP-PAIR-CONSISTENT      PIC X(1).
005800         10 MAP-PAIR-VERDICT         PIC X(1).
005900     05 FILLER                      PIC X(28).
006000*--------------------------------------------------------------*
006100*    VUE REDEFINIE 2 - PROFONDEURS AJUSTEES EN TABLE DE 2
006200*--------------------------------------------------------------*
006300 01  DRG-MAP-ADJ-VIEW REDEFINES DRG-MAP-RECORD.
006400     05 FILLER                      PIC X(145).
006500     05 MAP-ADJ-VALUES OCCURS 2     PIC S9(5)V9(2).
006600     05 FILLER                      PIC X(14).
